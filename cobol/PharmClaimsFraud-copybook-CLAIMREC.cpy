000100******************************************************************        
000200* COPY MEMBER.......: CLAIMREC                                  *         
000300* DESCRIPTION.......: PHARMACY CLAIM EXTRACT RECORD              *        
000400* RECORD LENGTH.....: 284 BYTES, FIXED                           *        
000500* MAINTAINED BY.....: CLAIMS EXTRACT - FRAUD REVIEW UNIT         *        
000600******************************************************************        
000700* ONE OCCURRENCE PER PHARMACY COPAY CLAIM TRANSACTION.  THE      *        
000800* EXTRACT ARRIVES SORTED BY PATIENT-ID / PRODUCT-NDC /           *        
000900* PHARMACY-NUMBER / DATE-SUBMITTED - PHARMACY NUMBER IS NOT      *        
001000* THE MAJOR SORT KEY, SO PHARMACY TOTALS MUST BE ACCUMULATED IN  *        
001100* A WORKING-STORAGE TABLE RATHER THAN TAKEN ON A CONTROL BREAK.  *        
001200******************************************************************        
001300 01  CLAIM-RECORD.                                                        
001400     05  CLM-PATIENT-ID              PIC X(20).                           
001500     05  CLM-PRODUCT-NDC             PIC X(11).                           
001600     05  CLM-PRODUCT-NAME            PIC X(30).                           
001700     05  CLM-PHARMACY-NUMBER         PIC X(20).                           
001800     05  CLM-PHARMACY-NAME           PIC X(30).                           
001900     05  CLM-PHARMACY-CITY           PIC X(20).                           
002000     05  CLM-PHARMACY-STATE          PIC X(02).                           
002100     05  CLM-COVERAGE-TYPE           PIC X(15).                           
002200     05  CLM-OCC                     PIC X(02).                           
002300         88  CLM-OCC-NOT-PRESENT     VALUE SPACES.                        
002400     05  CLM-OCC-NUM REDEFINES CLM-OCC                                    
002500                                     PIC 9(02).                           
002600         88  CLM-OCC-SUSPICIOUS      VALUE 00, 01, 03.                    
002700     05  CLM-DATE-SUBMITTED          PIC 9(08).                           
002800     05  CLM-COPAY-COST              PIC S9(7)V99.                        
002900     05  CLM-OOP-COST                PIC S9(7)V99.                        
003000     05  CLM-COPAY-FEE-COST          PIC S9(7)V99.                        
003100     05  CLM-ORIGINAL-COST           PIC S9(7)V99.                        
003200     05  CLM-PA-REJECTION-CODE-1     PIC X(10).                           
003300     05  CLM-PA-REJECTION-CODE-2     PIC X(10).                           
003400     05  CLM-LATEST-PA-STATUS-CODE   PIC X(10).                           
003500     05  CLM-LATEST-PA-STATUS-DESC   PIC X(20).                           
003600     05  CLM-COB-REJECT-CODE-1       PIC X(10).                           
003700     05  CLM-COB-REJECT-CODE-2       PIC X(10).                           
003800     05  CLM-IS-NETWORK-PHARMACY     PIC X(01).                           
003900         88  CLM-NETWORK-CLAIM       VALUE "Y".                           
004000         88  CLM-NON-NETWORK-CLAIM   VALUE "N".                           
004100     05  CLM-NETWORK-GROUP-TYPE      PIC X(15).                           
004200     05  FILLER                      PIC X(04).                           
