000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRDCOVG.                                                    
000400 AUTHOR. R T HOLLOWAY.                                                    
000500 INSTALLATION. CLAIMS FRAUD REVIEW UNIT.                                  
000600 DATE-WRITTEN. 04/11/89.                                                  
000700 DATE-COMPILED. 04/11/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100* CHANGE LOG                                                    *         
001200******************************************************************        
001300* 04/11/89 RTH  ORIGINAL - FIRST STEP OF THE FRAUD SUITE.  READS *CR0044  
001400*               THE CLAIM EXTRACT, BUILDS THE PHARMACY TABLE    * CR0044  
001500*               EVERY OTHER DETECTOR STEP REBUILDS FOR ITSELF,  * CR0044  
001600*               AND WRITES THE FIRST ROWS OF FINDOUT.           * CR0044  
001700* 10/02/90 RTH  CHANGED FLAGGED-CLAIM TEST TO ALSO CATCH OCC    * CR0097  
001800*               0/1/3 - PER REVIEW UNIT REQUEST, CASH-PAY       * CR0097  
001900*               ALONE WAS MISSING TOO MANY FLAGGED PHARMACIES.  * CR0097  
002000* 02/14/93 RTH  TABLE SIZE RAISED FROM 500 TO 2000 PHARMACIES - * CR0187  
002100*               500 WAS TOO SMALL FOR A FULL QUARTER'S EXTRACT. * CR0187  
002200* 05/19/96 JKL  ADDED HIGH/MEDIUM RISK RUN TOTALS FOR THE        *CR0261  
002300*               SUPERVISOR'S SUMMARY REPORT.                    * CR0261  
002400* 01/11/99 DMK  Y2K REVIEW - DATE-SUBMITTED IS 9(8) YYYYMMDD    * Y2K099  
002500*               ALREADY, NOT REFERENCED FOR ARITHMETIC HERE -   * Y2K099  
002600*               NO CHANGES REQUIRED, SIGNED OFF.                * Y2K099  
002700* 06/19/02 PQS  RECOMPILED UNDER ENTERPRISE COBOL - NO SOURCE   * CR0355  
002800*               CHANGES.                                       *  CR0355  
002900* 08/08/07 JON  ZERO-SCORE "NORMAL" PHARMACIES NOW WRITTEN TOO  * CR0402  
003000*               INSTEAD OF BEING SKIPPED - SUPERVISOR STEP      * CR0402  
003100*               NEEDS A COMPLETE UNIVERSE OF PHARMACIES.        * CR0402  
003200******************************************************************        
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-390.                                                
003700 OBJECT-COMPUTER. IBM-390.                                                
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT SYSOUT                                                        
004300     ASSIGN TO UT-S-SYSOUT                                                
004400       ORGANIZATION IS SEQUENTIAL.                                        
004500                                                                          
004600     SELECT CLAIMS-FILE                                                   
004700     ASSIGN TO UT-S-CLAIMS                                                
004800       ACCESS MODE IS SEQUENTIAL                                          
004900       FILE STATUS IS IFCODE.                                             
005000                                                                          
005100     SELECT FINDINGS-FILE                                                 
005200     ASSIGN TO UT-S-FINDOUT                                               
005300       ACCESS MODE IS SEQUENTIAL                                          
005400       FILE STATUS IS OFCODE.                                             
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  SYSOUT                                                               
005900     RECORDING MODE IS F                                                  
006000     LABEL RECORDS ARE STANDARD                                           
006100     RECORD CONTAINS 130 CHARACTERS                                       
006200     BLOCK CONTAINS 0 RECORDS                                             
006300     DATA RECORD IS SYSOUT-REC.                                           
006400 01  SYSOUT-REC  PIC X(130).                                              
006500                                                                          
006600****** CLAIM EXTRACT - SORTED BY PATIENT-ID / PRODUCT-NDC /               
006700****** PHARMACY-NUMBER / DATE-SUBMITTED.  THIS STEP DOES NOT              
006800****** RELY ON PHARMACY ORDER - SEE WS-PHARM-TABLE BELOW.                 
006900 FD  CLAIMS-FILE                                                          
007000     RECORDING MODE IS F                                                  
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORD CONTAINS 284 CHARACTERS                                       
007300     BLOCK CONTAINS 0 RECORDS                                             
007400     DATA RECORD IS CLAIM-RECORD.                                         
007500 COPY CLAIMREC.                                                           
007600                                                                          
007700****** ONE ROW PER PHARMACY FLAGGED BY THIS PASS.  APPENDED TO            
007800****** BY EVERY DETECTOR STEP - THIS STEP OPENS IT OUTPUT SINCE           
007900****** IT RUNS FIRST IN THE JOB STREAM.                                   
008000 FD  FINDINGS-FILE                                                        
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 220 CHARACTERS                                       
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     DATA RECORD IS FINDING-RECORD.                                       
008600 COPY FNDGREC.                                                            
008700                                                                          
008800 WORKING-STORAGE SECTION.                                                 
008900 01  FILE-STATUS-CODES.                                                   
009000     05  IFCODE                      PIC X(2).                            
009100         88  CODE-READ                VALUE SPACES.                       
009200         88  NO-MORE-CLAIMS           VALUE "10".                         
009300     05  OFCODE                      PIC X(2).                            
009400         88  CODE-WRITE               VALUE SPACES.                       
009500                                                                          
009600 01  WS-SYSOUT-LINE-AREA.                                                 
009700     05  WS-SYSOUT-TEXT              PIC X(130).                          
009800 01  WS-SYSOUT-LINE-PARTS REDEFINES WS-SYSOUT-LINE-AREA.                  
009900     05  WS-SYSOUT-PROGRAM           PIC X(08).                           
010000     05  FILLER                      PIC X(01).                           
010100     05  WS-SYSOUT-MESSAGE           PIC X(121).                          
010200                                                                          
010300 01  WS-DATE-FIELDS.                                                      
010400     05  WS-CURRENT-DATE             PIC 9(06).                           
010500 01  WS-CURRENT-DATE-PARTS REDEFINES WS-DATE-FIELDS.                      
010600     05  WS-CD-YY                    PIC 9(02).                           
010700     05  WS-CD-MM                    PIC 9(02).                           
010800     05  WS-CD-DD                    PIC 9(02).                           
010900                                                                          
011000 01  WS-SORT-WORK-AREA.                                                   
011100     05  WS-SWAP-ROW                 PIC X(158).                          
011200 01  WS-SORT-WORK-NUMERIC REDEFINES WS-SORT-WORK-AREA.                    
011300     05  FILLER                      PIC X(83).                           
011400     05  WS-SWAP-SCORE               PIC 9V999.                           
011500     05  FILLER                      PIC X(71).                           
011600                                                                          
011700 01  PT-WS-TABLE.                                                         
011800     05  PT-ENTRY OCCURS 2000 TIMES                                       
011900                  INDEXED BY PHARM-IDX, SORT-IDX-A, SORT-IDX-B.           
012000         10  PT-PHARMACY-NUMBER      PIC X(20).                           
012100         10  PT-PHARMACY-NAME        PIC X(30).                           
012200         10  PT-PHARMACY-CITY        PIC X(20).                           
012300         10  PT-PHARMACY-STATE       PIC X(02).                           
012400         10  PT-TOTAL-CLAIMS         PIC 9(07) COMP.                      
012500         10  PT-FLAGGED-CLAIMS       PIC 9(07) COMP.                      
012600         10  PT-FLAGGED-PCT          PIC 9(03)V99 COMP-3.                 
012700         10  PT-FRAUD-SCORE          PIC 9V999 COMP-3.                    
012800         10  PT-REASON               PIC X(70).                           
012900         10  FILLER                  PIC X(02).                           
013000                                                                          
013100 01  PCT-PARM-REC.                                                        
013200     05  PCT-NUMERATOR               PIC 9(7) COMP.                       
013300     05  PCT-DENOMINATOR             PIC 9(7) COMP.                       
013400     05  PCT-DECIMALS                PIC 9 COMP.                          
013500     05  PCT-RESULT                  PIC 9(3)V999.                        
013600                                                                          
013700 01  COUNTERS-AND-ACCUMULATORS.                                           
013800     05  RECORDS-READ                PIC S9(9) COMP.                      
013900     05  RECORDS-WRITTEN             PIC S9(9) COMP.                      
014000     05  WS-PHARM-COUNT              PIC 9(4) COMP VALUE ZERO.            
014100     05  WS-PHARMACIES-ANALYZED      PIC 9(4) COMP VALUE ZERO.            
014200     05  WS-HIGH-RISK-COUNT          PIC 9(4) COMP VALUE ZERO.            
014300     05  WS-MEDIUM-RISK-COUNT        PIC 9(4) COMP VALUE ZERO.            
014400                                                                          
014500 77  WS-CLAIM-FLAGGED-SW             PIC X(01) VALUE "N".                 
014600     88  CLAIM-IS-FLAGGED            VALUE "Y".                           
014700                                                                          
014800 COPY ABENDREC.                                                           
014900                                                                          
015000 PROCEDURE DIVISION.                                                      
015100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
015200     PERFORM 100-MAINLINE THRU 100-EXIT                                   
015300         UNTIL NO-MORE-CLAIMS.                                            
015400     PERFORM 400-SCORE-PHARMACIES-RTN THRU 400-EXIT.                      
015500     PERFORM 480-SORT-TABLE-RTN THRU 480-EXIT.                            
015600     PERFORM 500-WRITE-FINDINGS-RTN THRU 500-EXIT                         
015700         VARYING PHARM-IDX FROM 1 BY 1                                    
015800         UNTIL PHARM-IDX > WS-PHARM-COUNT.                                
015900     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
016000     MOVE ZERO TO RETURN-CODE.                                            
016100     GOBACK.                                                              
016200                                                                          
016300 000-HOUSEKEEPING.                                                        
016400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
016500     DISPLAY "******** BEGIN JOB FRDCOVG ********".                       
016600     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
016700     OPEN INPUT CLAIMS-FILE.                                              
016800     OPEN OUTPUT FINDINGS-FILE, SYSOUT.                                   
016900                                                                          
017000     INITIALIZE COUNTERS-AND-ACCUMULATORS, PT-WS-TABLE.                   
017100                                                                          
017200     READ CLAIMS-FILE                                                     
017300         AT END                                                           
017400             MOVE "10" TO IFCODE                                          
017500             GO TO 000-EXIT                                               
017600     END-READ.                                                            
017700     ADD +1 TO RECORDS-READ.                                              
017800 000-EXIT.                                                                
017900     EXIT.                                                                
018000                                                                          
018100 100-MAINLINE.                                                            
018200     MOVE "100-MAINLINE" TO PARA-NAME.                                    
018300     PERFORM 200-FIND-OR-ADD-PHARM-RTN THRU 200-EXIT.                     
018400     PERFORM 250-FLAG-CLAIM-RTN THRU 250-EXIT.                            
018500                                                                          
018600     ADD +1 TO PT-TOTAL-CLAIMS(PHARM-IDX).                                
018700     IF CLAIM-IS-FLAGGED                                                  
018800         ADD +1 TO PT-FLAGGED-CLAIMS(PHARM-IDX)                           
018900     END-IF.                                                              
019000                                                                          
019100     READ CLAIMS-FILE                                                     
019200         AT END                                                           
019300             MOVE "10" TO IFCODE                                          
019400             GO TO 100-EXIT                                               
019500     END-READ.                                                            
019600     ADD +1 TO RECORDS-READ.                                              
019700 100-EXIT.                                                                
019800     EXIT.                                                                
019900                                                                          
020000 200-FIND-OR-ADD-PHARM-RTN.                                               
020100     MOVE "200-FIND-OR-ADD-PHARM-RTN" TO PARA-NAME.                       
020200     SET PHARM-IDX TO 1.                                                  
020300     SEARCH PT-ENTRY                                                      
020400         AT END                                                           
020500             ADD +1 TO WS-PHARM-COUNT                                     
020600             SET PHARM-IDX TO WS-PHARM-COUNT                              
020700             MOVE CLM-PHARMACY-NUMBER                                     
020800                 TO PT-PHARMACY-NUMBER(PHARM-IDX)                         
020900             MOVE CLM-PHARMACY-NAME                                       
021000                 TO PT-PHARMACY-NAME(PHARM-IDX)                           
021100             MOVE CLM-PHARMACY-CITY                                       
021200                 TO PT-PHARMACY-CITY(PHARM-IDX)                           
021300             MOVE CLM-PHARMACY-STATE                                      
021400                 TO PT-PHARMACY-STATE(PHARM-IDX)                          
021500         WHEN PT-PHARMACY-NUMBER(PHARM-IDX) = CLM-PHARMACY-NUMBER         
021600             CONTINUE                                                     
021700     END-SEARCH.                                                          
021800 200-EXIT.                                                                
021900     EXIT.                                                                
022000                                                                          
022100 250-FLAG-CLAIM-RTN.                                                      
022200     MOVE "250-FLAG-CLAIM-RTN" TO PARA-NAME.                              
022300     MOVE "N" TO WS-CLAIM-FLAGGED-SW.                                     
022400     IF CLM-COVERAGE-TYPE = "Not Covered"                                 
022500         OR CLM-COVERAGE-TYPE = "Cash"                                    
022600         MOVE "Y" TO WS-CLAIM-FLAGGED-SW                                  
022700     ELSE                                                                 
022800         IF NOT CLM-OCC-NOT-PRESENT AND CLM-OCC-SUSPICIOUS                
022900             MOVE "Y" TO WS-CLAIM-FLAGGED-SW                              
023000         END-IF                                                           
023100     END-IF.                                                              
023200 250-EXIT.                                                                
023300     EXIT.                                                                
023400                                                                          
023500 400-SCORE-PHARMACIES-RTN.                                                
023600     MOVE "400-SCORE-PHARMACIES-RTN" TO PARA-NAME.                        
023700     PERFORM 420-SCORE-ONE-PHARM-RTN THRU 420-EXIT                        
023800         VARYING PHARM-IDX FROM 1 BY 1                                    
023900         UNTIL PHARM-IDX > WS-PHARM-COUNT.                                
024000 400-EXIT.                                                                
024100     EXIT.                                                                
024200                                                                          
024300 420-SCORE-ONE-PHARM-RTN.                                                 
024400     MOVE "420-SCORE-ONE-PHARM-RTN" TO PARA-NAME.                         
024500     ADD +1 TO WS-PHARMACIES-ANALYZED.                                    
024600                                                                          
024700     MOVE PT-FLAGGED-CLAIMS(PHARM-IDX) TO PCT-NUMERATOR.                  
024800     MOVE PT-TOTAL-CLAIMS(PHARM-IDX) TO PCT-DENOMINATOR.                  
024900     MOVE 2 TO PCT-DECIMALS.                                              
025000     CALL "FRDPCT" USING PCT-PARM-REC.                                    
025100     MOVE PCT-RESULT TO PT-FLAGGED-PCT(PHARM-IDX).                        
025200                                                                          
025300     EVALUATE TRUE                                                        
025400         WHEN PT-FLAGGED-PCT(PHARM-IDX) > 90                              
025500             MOVE 1.000 TO PT-FRAUD-SCORE(PHARM-IDX)                      
025600             MOVE "HIGH_RISK: >90% flagged claims"                        
025700                 TO PT-REASON(PHARM-IDX)                                  
025800         WHEN PT-FLAGGED-PCT(PHARM-IDX) > 75                              
025900             MOVE 0.800 TO PT-FRAUD-SCORE(PHARM-IDX)                      
026000             MOVE "MEDIUM_HIGH: >75% flagged claims"                      
026100                 TO PT-REASON(PHARM-IDX)                                  
026200         WHEN PT-FLAGGED-PCT(PHARM-IDX) > 50                              
026300             MOVE 0.600 TO PT-FRAUD-SCORE(PHARM-IDX)                      
026400             MOVE "MEDIUM: >50% flagged claims"                           
026500                 TO PT-REASON(PHARM-IDX)                                  
026600         WHEN PT-FLAGGED-PCT(PHARM-IDX) > 25                              
026700             MOVE 0.300 TO PT-FRAUD-SCORE(PHARM-IDX)                      
026800             MOVE "LOW_MEDIUM: >25% flagged claims"                       
026900                 TO PT-REASON(PHARM-IDX)                                  
027000         WHEN PT-FLAGGED-PCT(PHARM-IDX) > 0                               
027100             MOVE 0.100 TO PT-FRAUD-SCORE(PHARM-IDX)                      
027200             MOVE "LOW: Some flagged claims"                              
027300                 TO PT-REASON(PHARM-IDX)                                  
027400         WHEN OTHER                                                       
027500             MOVE 0.000 TO PT-FRAUD-SCORE(PHARM-IDX)                      
027600             MOVE "Normal" TO PT-REASON(PHARM-IDX)                        
027700     END-EVALUATE.                                                        
027800                                                                          
027900     IF PT-FRAUD-SCORE(PHARM-IDX) >= 0.800                                
028000         ADD +1 TO WS-HIGH-RISK-COUNT                                     
028100     ELSE                                                                 
028200         IF PT-FRAUD-SCORE(PHARM-IDX) >= 0.600                            
028300             ADD +1 TO WS-MEDIUM-RISK-COUNT                               
028400         END-IF                                                           
028500     END-IF.                                                              
028600 420-EXIT.                                                                
028700     EXIT.                                                                
028800                                                                          
028900****** SIMPLE BUBBLE PASS - THE TABLE TOPS OUT AT 2000 ROWS SO            
029000****** AN O(N**2) PASS IS CHEAP NEXT TO THE CLAIM FILE READ.              
029100 480-SORT-TABLE-RTN.                                                      
029200     MOVE "480-SORT-TABLE-RTN" TO PARA-NAME.                              
029300     IF WS-PHARM-COUNT < 2                                                
029400         GO TO 480-EXIT.                                                  
029500     PERFORM 485-OUTER-PASS-RTN THRU 485-EXIT                             
029600         VARYING SORT-IDX-A FROM 1 BY 1                                   
029700         UNTIL SORT-IDX-A > WS-PHARM-COUNT - 1.                           
029800 480-EXIT.                                                                
029900     EXIT.                                                                
030000                                                                          
030100 485-OUTER-PASS-RTN.                                                      
030200     MOVE "485-OUTER-PASS-RTN" TO PARA-NAME.                              
030300     PERFORM 490-COMPARE-SWAP-RTN THRU 490-EXIT                           
030400         VARYING SORT-IDX-B FROM 1 BY 1                                   
030500         UNTIL SORT-IDX-B > WS-PHARM-COUNT - SORT-IDX-A.                  
030600 485-EXIT.                                                                
030700     EXIT.                                                                
030800                                                                          
030900 490-COMPARE-SWAP-RTN.                                                    
031000     MOVE "490-COMPARE-SWAP-RTN" TO PARA-NAME.                            
031100     IF PT-FRAUD-SCORE(SORT-IDX-B)                                        
031200         < PT-FRAUD-SCORE(SORT-IDX-B + 1)                                 
031300         MOVE PT-ENTRY(SORT-IDX-B) TO WS-SWAP-ROW                         
031400         MOVE PT-ENTRY(SORT-IDX-B + 1) TO PT-ENTRY(SORT-IDX-B)            
031500         MOVE WS-SWAP-ROW TO PT-ENTRY(SORT-IDX-B + 1)                     
031600     END-IF.                                                              
031700 490-EXIT.                                                                
031800     EXIT.                                                                
031900                                                                          
032000 500-WRITE-FINDINGS-RTN.                                                  
032100     MOVE "500-WRITE-FINDINGS-RTN" TO PARA-NAME.                          
032200     MOVE "COVERAGE" TO FND-AGENT-SOURCE.                                 
032300     MOVE PT-PHARMACY-NUMBER(PHARM-IDX) TO FND-PHARMACY-NUMBER.           
032400     MOVE PT-PHARMACY-NAME(PHARM-IDX) TO FND-PHARMACY-NAME.               
032500     MOVE PT-PHARMACY-CITY(PHARM-IDX) TO FND-PHARMACY-CITY.               
032600     MOVE PT-PHARMACY-STATE(PHARM-IDX) TO FND-PHARMACY-STATE.             
032700     MOVE SPACES TO FND-PATIENT-ID, FND-PRODUCT-NDC.                      
032800     MOVE PT-TOTAL-CLAIMS(PHARM-IDX) TO FND-TOTAL-CLAIMS.                 
032900     MOVE PT-FLAGGED-CLAIMS(PHARM-IDX) TO FND-METRIC-COUNT.               
033000     MOVE PT-FLAGGED-PCT(PHARM-IDX) TO FND-METRIC-PCT.                    
033100     MOVE ZERO TO FND-METRIC-AMT.                                         
033200     MOVE PT-FRAUD-SCORE(PHARM-IDX) TO FND-FRAUD-SCORE.                   
033300     MOVE PT-REASON(PHARM-IDX) TO FND-REASON.                             
033400                                                                          
033500     WRITE FINDING-RECORD.                                                
033600     ADD +1 TO RECORDS-WRITTEN.                                           
033700 500-EXIT.                                                                
033800     EXIT.                                                                
033900                                                                          
034000 700-CLOSE-FILES.                                                         
034100     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
034200     CLOSE CLAIMS-FILE, FINDINGS-FILE, SYSOUT.                            
034300 700-EXIT.                                                                
034400     EXIT.                                                                
034500                                                                          
034600 900-CLEANUP.                                                             
034700     MOVE "900-CLEANUP" TO PARA-NAME.                                     
034800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
034900                                                                          
035000     DISPLAY "** CLAIMS READ **".                                         
035100     DISPLAY RECORDS-READ.                                                
035200     DISPLAY "** FINDINGS WRITTEN **".                                    
035300     DISPLAY RECORDS-WRITTEN.                                             
035400     DISPLAY "** PHARMACIES ANALYZED **".                                 
035500     DISPLAY WS-PHARMACIES-ANALYZED.                                      
035600                                                                          
035700     DISPLAY "******** NORMAL END OF JOB FRDCOVG ********".               
035800 900-EXIT.                                                                
035900     EXIT.                                                                
036000                                                                          
036100 1000-ABEND-RTN.                                                          
036200     MOVE "FRDCOVG" TO WS-SYSOUT-PROGRAM.                                 
036300     MOVE ABEND-REASON TO WS-SYSOUT-MESSAGE.                              
036400     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE-AREA.                           
036500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
036600     DISPLAY "*** ABNORMAL END OF JOB-FRDCOVG ***" UPON CONSOLE.          
036700     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
