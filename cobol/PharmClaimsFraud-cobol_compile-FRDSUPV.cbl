000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRDSUPV.                                                    
000400 AUTHOR. R T HOLLOWAY.                                                    
000500 INSTALLATION. CLAIMS FRAUD REVIEW UNIT.                                  
000600 DATE-WRITTEN. 05/16/89.                                                  
000700 DATE-COMPILED. 05/16/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100* CHANGE LOG                                                    *         
001200******************************************************************        
001300* 05/16/89 RTH  ORIGINAL - SUPERVISOR STEP.  RUNS LAST, AFTER    *CR0049  
001400*               ALL FIVE DETECTOR PASSES HAVE APPENDED TO THE    *CR0049  
001500*               SAME FINDINGS DATASET.  COMBINES, WEIGHTS AND    *CR0049  
001600*               RANKS EVERY PHARMACY, THEN PRINTS THE REVIEW     *CR0049  
001700*               UNIT'S DAILY SUMMARY.                            *CR0049  
001800* 08/02/91 MJA  ADDED THE CONSISTENCY AND OUTLIER FACTORS - A    *CR0162  
001900*               PHARMACY FLAGGED BY EVERY DETECTOR WAS SCORING   *CR0162  
002000*               THE SAME AS ONE FLAGGED ONCE AT A HIGH SCORE;    *CR0162  
002100*               NOW WEIGHTED SCORE BLENDS WITH CROSS-DETECTOR    *CR0162  
002200*               AGREEMENT AND POPULATION Z-SCORE.  CALLS THE     *CR0162  
002300*               NEW FRDSIGM AND FRDRISK MODULES.                 *CR0162  
002400* 01/11/99 DMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS REFERENCED,  *Y2K099  
002500*               NO CHANGES REQUIRED, SIGNED OFF.                * Y2K099  
002600* 06/19/02 PQS  RECOMPILED UNDER ENTERPRISE COBOL - NO SOURCE    *CR0355  
002700*               CHANGES.                                        * CR0355  
002800******************************************************************        
002900                                                                          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-390.                                                
003300 OBJECT-COMPUTER. IBM-390.                                                
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT SYSOUT                                                        
003900     ASSIGN TO UT-S-SYSOUT                                                
004000       ORGANIZATION IS SEQUENTIAL.                                        
004100                                                                          
004200     SELECT FINDINGS-FILE                                                 
004300     ASSIGN TO UT-S-FINDOUT                                               
004400       ACCESS MODE IS SEQUENTIAL                                          
004500       FILE STATUS IS IFCODE.                                             
004600                                                                          
004700     SELECT WEIGHTED-FILE                                                 
004800     ASSIGN TO UT-S-WGTDOUT                                               
004900       ACCESS MODE IS SEQUENTIAL                                          
005000       FILE STATUS IS OFCODE.                                             
005100                                                                          
005200     SELECT RPTFILE                                                       
005300     ASSIGN TO UT-S-RPTFILE                                               
005400       ACCESS MODE IS SEQUENTIAL                                          
005500       FILE STATUS IS RFCODE.                                             
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  SYSOUT                                                               
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORD CONTAINS 130 CHARACTERS                                       
006300     BLOCK CONTAINS 0 RECORDS                                             
006400     DATA RECORD IS SYSOUT-REC.                                           
006500 01  SYSOUT-REC  PIC X(130).                                              
006600                                                                          
006700 FD  FINDINGS-FILE                                                        
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD                                           
007000     RECORD CONTAINS 220 CHARACTERS                                       
007100     BLOCK CONTAINS 0 RECORDS                                             
007200     DATA RECORD IS FINDING-RECORD.                                       
007300 COPY FNDGREC.                                                            
007400                                                                          
007500 FD  WEIGHTED-FILE                                                        
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 128 CHARACTERS                                       
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     DATA RECORD IS WEIGHTED-RECORD.                                      
008100 COPY WGTDREC.                                                            
008200                                                                          
008300 FD  RPTFILE                                                              
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 132 CHARACTERS                                       
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     DATA RECORD IS REPORT-LINE.                                          
008900 01  REPORT-LINE                     PIC X(132).                          
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200 01  FILE-STATUS-CODES.                                                   
009300     05  IFCODE                      PIC X(2).                            
009400         88  CODE-READ                 VALUE SPACES.                      
009500         88  NO-MORE-FINDINGS          VALUE "10".                        
009600     05  OFCODE                      PIC X(2).                            
009700         88  CODE-WRITE                 VALUE SPACES.                     
009800     05  RFCODE                      PIC X(2).                            
009900         88  CODE-PRINT                 VALUE SPACES.                     
010000                                                                          
010100 01  WS-SYSOUT-LINE-AREA.                                                 
010200     05  WS-SYSOUT-TEXT              PIC X(130).                          
010300 01  WS-SYSOUT-LINE-PARTS REDEFINES WS-SYSOUT-LINE-AREA.                  
010400     05  WS-SYSOUT-PROGRAM           PIC X(08).                           
010500     05  FILLER                      PIC X(01).                           
010600     05  WS-SYSOUT-MESSAGE           PIC X(121).                          
010700                                                                          
010800 01  WS-DATE-FIELDS.                                                      
010900     05  WS-CURRENT-DATE             PIC 9(06).                           
011000 01  WS-CURRENT-DATE-PARTS REDEFINES WS-DATE-FIELDS.                      
011100     05  WS-CD-YY                    PIC 9(02).                           
011200     05  WS-CD-MM                    PIC 9(02).                           
011300     05  WS-CD-DD                    PIC 9(02).                           
011400                                                                          
011500****** ONE ROW PER FINDING READ FROM THE COMBINED FINDINGS FILE -         
011600****** USED TO DRIVE THE POPULATION STATISTICS AND THE "TOP               
011700****** FINDINGS" SECTION OF THE PRINTED REPORT.                           
011800 01  WS-COMBINED-TABLE.                                                   
011900     05  CMB-ENTRY OCCURS 8000 TIMES                                      
012000                   INDEXED BY CMB-IDX, CSORT-IDX-A, CSORT-IDX-B.          
012100         10  CMB-AGENT-SOURCE        PIC X(12).                           
012200         10  CMB-PHARMACY-NUMBER     PIC X(20).                           
012300         10  CMB-PHARMACY-NAME       PIC X(30).                           
012400         10  CMB-PHARMACY-CITY       PIC X(20).                           
012500         10  CMB-PHARMACY-STATE      PIC X(02).                           
012600         10  CMB-FRAUD-SCORE         PIC 9V999.                           
012700         10  FILLER                  PIC X(02).                           
012800                                                                          
012900 01  WS-COMBINED-SWAP-AREA.                                               
013000     05  WS-COMBINED-SWAP-ROW        PIC X(90).                           
013100 01  WS-COMBINED-SWAP-NUMERIC REDEFINES WS-COMBINED-SWAP-AREA.            
013200     05  FILLER                      PIC X(84).                           
013300     05  WS-COMBINED-SWAP-SCORE      PIC 9V999.                           
013400     05  FILLER                      PIC X(02).                           
013500                                                                          
013600****** ONE ROW PER PHARMACY APPEARING IN ANY DETECTOR'S FINDINGS.         
013700****** THE HAS-xxx SWITCHES DISTINGUISH "NO FINDING FROM THIS             
013800****** DETECTOR" FROM "THIS DETECTOR SCORED IT ZERO".                     
013900 01  WS-PHARM-UNIVERSE-TABLE.                                             
014000     05  PUV-ENTRY OCCURS 2000 TIMES                                      
014100                   INDEXED BY PUV-IDX, SORT-IDX-A, SORT-IDX-B.            
014200         10  PUV-PHARMACY-NUMBER     PIC X(20).                           
014300         10  PUV-PHARMACY-NAME       PIC X(30).                           
014400         10  PUV-PHARMACY-CITY       PIC X(20).                           
014500         10  PUV-PHARMACY-STATE      PIC X(02).                           
014600         10  PUV-HAS-COVERAGE-SW     PIC X(01).                           
014700             88  PUV-FOUND-COVERAGE    VALUE "Y".                         
014800         10  PUV-SCORE-COVERAGE      PIC 9V999.                           
014900         10  PUV-HAS-FLIP-SW         PIC X(01).                           
015000             88  PUV-FOUND-FLIP         VALUE "Y".                        
015100         10  PUV-SCORE-FLIP          PIC 9V999.                           
015200         10  PUV-HAS-HIDOLLAR-SW     PIC X(01).                           
015300             88  PUV-FOUND-HIDOLLAR     VALUE "Y".                        
015400         10  PUV-SCORE-HIDOLLAR      PIC 9V999.                           
015500         10  PUV-HAS-REJECT-SW       PIC X(01).                           
015600             88  PUV-FOUND-REJECT       VALUE "Y".                        
015700         10  PUV-SCORE-REJECT        PIC 9V999.                           
015800         10  PUV-HAS-NETWORK-SW      PIC X(01).                           
015900             88  PUV-FOUND-NETWORK      VALUE "Y".                        
016000         10  PUV-SCORE-NETWORK       PIC 9V999.                           
016100         10  PUV-AGENT-COUNT         PIC 9(01).                           
016200         10  PUV-CONSISTENCY-SCORE   PIC 9V999.                           
016300         10  PUV-OUTLIER-SCORE       PIC 9V999.                           
016400         10  PUV-WEIGHTED-SCORE      PIC 9V999.                           
016500         10  PUV-RISK-LEVEL          PIC X(13).                           
016600         10  FILLER                  PIC X(03).                           
016700                                                                          
016800 01  WS-SORT-WORK-AREA.                                                   
016900     05  WS-SWAP-ROW                 PIC X(126).                          
017000 01  WS-SORT-WORK-NUMERIC REDEFINES WS-SORT-WORK-AREA.                    
017100     05  FILLER                      PIC X(106).                          
017200     05  WS-SWAP-SCORE               PIC 9V999.                           
017300     05  FILLER                      PIC X(16).                           
017400                                                                          
017500 01  WS-DETECTOR-STATS.                                                   
017600     05  WS-COVG-COUNT               PIC 9(7) COMP.                       
017700     05  WS-COVG-SCORE-SUM           PIC S9(3)V999.                       
017800     05  WS-COVG-HIGH-COUNT          PIC 9(7) COMP.                       
017900     05  WS-FLIP-COUNT               PIC 9(7) COMP.                       
018000     05  WS-FLIP-SCORE-SUM           PIC S9(3)V999.                       
018100     05  WS-FLIP-HIGH-COUNT          PIC 9(7) COMP.                       
018200     05  WS-HIDL-COUNT               PIC 9(7) COMP.                       
018300     05  WS-HIDL-SCORE-SUM           PIC S9(3)V999.                       
018400     05  WS-HIDL-HIGH-COUNT          PIC 9(7) COMP.                       
018500     05  WS-REJC-COUNT               PIC 9(7) COMP.                       
018600     05  WS-REJC-SCORE-SUM           PIC S9(3)V999.                       
018700     05  WS-REJC-HIGH-COUNT          PIC 9(7) COMP.                       
018800     05  WS-NETW-COUNT               PIC 9(7) COMP.                       
018900     05  WS-NETW-SCORE-SUM           PIC S9(3)V999.                       
019000     05  WS-NETW-HIGH-COUNT          PIC 9(7) COMP.                       
019100     05  FILLER                      PIC X(04).                           
019200                                                                          
019300 01  WS-POPULATION-STATS.                                                 
019400     05  WS-POP-COUNT                PIC 9(9) COMP.                       
019500     05  WS-POP-SCORE-SUM            PIC S9(5)V999.                       
019600     05  WS-POP-SCORE-SUMSQ          PIC S9(5)V999.                       
019700     05  WS-POP-MEAN                 PIC S9(1)V999.                       
019800     05  WS-POP-VARIANCE             PIC S9(1)V999.                       
019900     05  WS-POP-SIGMA                PIC S9(1)V999.                       
020000     05  WS-POP-SIGMA-SW             PIC X(01) VALUE "N".                 
020100         88  WS-POP-HAS-SIGMA          VALUE "Y".                         
020200                                                                          
020300 01  WS-SQRT-FIELDS.                                                      
020400     05  WS-SQRT-GUESS               PIC S9(3)V9(6) COMP-3.               
020500     05  WS-SQRT-TEMP                PIC S9(3)V9(6) COMP-3.               
020600     05  WS-SQRT-ITER                PIC 9(02) COMP.                      
020700                                                                          
020800 01  WS-PHARM-SCORE-FIELDS.                                               
020900     05  WS-PHARM-SCORE-SUM          PIC S9(1)V999.                       
021000     05  WS-PHARM-SCORE-MEAN         PIC S9(1)V999.                       
021100     05  WS-TEMP-SCORE               PIC 9V999.                           
021200                                                                          
021300 77  WS-HIGH-FOUND-SW                PIC X(01).                           
021400     88  WS-HIGH-SCORE-FOUND          VALUE "Y".                          
021500 77  WS-LOW-FOUND-SW                 PIC X(01).                           
021600     88  WS-LOW-SCORE-FOUND           VALUE "Y".                          
021700                                                                          
021800 01  WS-Z-FIELDS.                                                         
021900     05  WS-Z-VALUE                  PIC S9(3)V999 COMP-3.                
022000                                                                          
022100 01  SIGMOID-PARM-REC.                                                    
022200     05  SIG-Z-VALUE                 PIC S9(3)V999 COMP-3.                
022300     05  SIG-RESULT                  PIC 9V999.                           
022400                                                                          
022500 01  RISK-PARM-REC.                                                       
022600     05  RISK-FINAL-SCORE            PIC 9V999.                           
022700     05  RISK-LEVEL-OUT              PIC X(13).                           
022800                                                                          
022900 01  WS-PRINT-LINE-AREA.                                                  
023000     05  WS-PRINT-LINE               PIC X(132).                          
023100                                                                          
023200 01  WS-PRINT-EDIT-FIELDS.                                                
023300     05  WS-EDIT-SCORE               PIC 9.999.                           
023400     05  WS-EDIT-COUNT               PIC ZZZZ9.                           
023500     05  WS-EDIT-RANK                PIC ZZZZ9.                           
023600     05  WS-IDX-NUM                  PIC 9(4) COMP.                       
023700                                                                          
023800 01  WS-DETECTOR-PRINT-FIELDS.                                            
023900     05  WS-PRINT-DET-NAME           PIC X(12).                           
024000     05  WS-PRINT-DET-COUNT          PIC 9(7) COMP.                       
024100     05  WS-PRINT-DET-SCORE-SUM      PIC S9(3)V999.                       
024200     05  WS-PRINT-DET-HIGH           PIC 9(7) COMP.                       
024300     05  WS-PRINT-DET-MEAN           PIC S9(1)V999.                       
024400                                                                          
024500 01  COUNTERS-AND-ACCUMULATORS.                                           
024600     05  RECORDS-READ                PIC S9(9) COMP VALUE ZERO.           
024700     05  RECORDS-WRITTEN             PIC S9(9) COMP VALUE ZERO.           
024800     05  WS-UNIV-COUNT               PIC 9(4) COMP VALUE ZERO.            
024900     05  WS-COMBINED-COUNT           PIC 9(4) COMP VALUE ZERO.            
025000     05  WS-RANK-NUM                 PIC 9(5) COMP VALUE ZERO.            
025100     05  WS-COUNT-SCORE-HI           PIC 9(4) COMP VALUE ZERO.            
025200     05  WS-COUNT-SCORE-MED          PIC 9(4) COMP VALUE ZERO.            
025300                                                                          
025400 COPY ABENDREC.                                                           
025500                                                                          
025600 PROCEDURE DIVISION.                                                      
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
025800     PERFORM 100-MAINLINE THRU 100-EXIT                                   
025900         UNTIL NO-MORE-FINDINGS.                                          
026000     PERFORM 200-CALC-POPULATION-STATS-RTN THRU 200-EXIT.                 
026100     PERFORM 260-COMBINE-SORT-RTN THRU 260-EXIT.                          
026200     IF WS-UNIV-COUNT > 0                                                 
026300         PERFORM 300-SCORE-PHARMACY-RTN THRU 300-EXIT                     
026400             VARYING PUV-IDX FROM 1 BY 1                                  
026500             UNTIL PUV-IDX > WS-UNIV-COUNT                                
026600         PERFORM 400-RANK-SORT-RTN THRU 400-EXIT                          
026700         PERFORM 420-ASSIGN-RANKS-RTN THRU 420-EXIT                       
026800         PERFORM 450-WRITE-WEIGHTED-RTN THRU 450-EXIT                     
026900             VARYING PUV-IDX FROM 1 BY 1                                  
027000             UNTIL PUV-IDX > WS-UNIV-COUNT                                
027100     END-IF.                                                              
027200     PERFORM 500-PRINT-REPORT-RTN THRU 500-EXIT.                          
027300     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
027400     MOVE ZERO TO RETURN-CODE.                                            
027500     GOBACK.                                                              
027600                                                                          
027700 000-HOUSEKEEPING.                                                        
027800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
027900     DISPLAY "******** BEGIN JOB FRDSUPV ********".                       
028000     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
028100     OPEN INPUT FINDINGS-FILE.                                            
028200     OPEN OUTPUT WEIGHTED-FILE, RPTFILE, SYSOUT.                          
028300                                                                          
028400     INITIALIZE WS-COMBINED-TABLE, WS-PHARM-UNIVERSE-TABLE,               
028500         WS-DETECTOR-STATS, WS-POPULATION-STATS.                          
028600                                                                          
028700     READ FINDINGS-FILE                                                   
028800         AT END                                                           
028900             MOVE "10" TO IFCODE                                          
029000             GO TO 000-EXIT                                               
029100     END-READ.                                                            
029200     ADD +1 TO RECORDS-READ.                                              
029300 000-EXIT.                                                                
029400     EXIT.                                                                
029500                                                                          
029600 100-MAINLINE.                                                            
029700     MOVE "100-MAINLINE" TO PARA-NAME.                                    
029800     PERFORM 160-ACCUM-COMBINED-RTN THRU 160-EXIT.                        
029900     PERFORM 170-ACCUM-DETECTOR-STATS-RTN THRU 170-EXIT.                  
030000     PERFORM 180-FIND-OR-ADD-UNIVERSE-RTN THRU 180-EXIT.                  
030100     PERFORM 190-APPLY-SCORE-RTN THRU 190-EXIT.                           
030200                                                                          
030300     READ FINDINGS-FILE                                                   
030400         AT END                                                           
030500             MOVE "10" TO IFCODE                                          
030600             GO TO 100-EXIT                                               
030700     END-READ.                                                            
030800     ADD +1 TO RECORDS-READ.                                              
030900 100-EXIT.                                                                
031000     EXIT.                                                                
031100                                                                          
031200 160-ACCUM-COMBINED-RTN.                                                  
031300     MOVE "160-ACCUM-COMBINED-RTN" TO PARA-NAME.                          
031400     ADD +1 TO WS-POP-COUNT.                                              
031500     ADD FND-FRAUD-SCORE TO WS-POP-SCORE-SUM.                             
031600     COMPUTE WS-POP-SCORE-SUMSQ =                                         
031700         WS-POP-SCORE-SUMSQ                                               
031800         + (FND-FRAUD-SCORE * FND-FRAUD-SCORE).                           
031900     IF WS-POP-COUNT > 8000                                               
032000         GO TO 160-EXIT.                                                  
032100     ADD +1 TO WS-COMBINED-COUNT.                                         
032200     SET CMB-IDX TO WS-COMBINED-COUNT.                                    
032300     MOVE FND-AGENT-SOURCE TO CMB-AGENT-SOURCE(CMB-IDX).                  
032400     MOVE FND-PHARMACY-NUMBER TO CMB-PHARMACY-NUMBER(CMB-IDX).            
032500     MOVE FND-PHARMACY-NAME TO CMB-PHARMACY-NAME(CMB-IDX).                
032600     MOVE FND-PHARMACY-CITY TO CMB-PHARMACY-CITY(CMB-IDX).                
032700     MOVE FND-PHARMACY-STATE TO CMB-PHARMACY-STATE(CMB-IDX).              
032800     MOVE FND-FRAUD-SCORE TO CMB-FRAUD-SCORE(CMB-IDX).                    
032900 160-EXIT.                                                                
033000     EXIT.                                                                
033100                                                                          
033200 170-ACCUM-DETECTOR-STATS-RTN.                                            
033300     MOVE "170-ACCUM-DETECTOR-STATS-RTN" TO PARA-NAME.                    
033400     EVALUATE TRUE                                                        
033500         WHEN FND-IS-COVERAGE                                             
033600             ADD +1 TO WS-COVG-COUNT                                      
033700             ADD FND-FRAUD-SCORE TO WS-COVG-SCORE-SUM                     
033800             IF FND-FRAUD-SCORE >= 0.800                                  
033900                 ADD +1 TO WS-COVG-HIGH-COUNT                             
034000             END-IF                                                       
034100         WHEN FND-IS-FLIP                                                 
034200             ADD +1 TO WS-FLIP-COUNT                                      
034300             ADD FND-FRAUD-SCORE TO WS-FLIP-SCORE-SUM                     
034400             IF FND-FRAUD-SCORE >= 0.800                                  
034500                 ADD +1 TO WS-FLIP-HIGH-COUNT                             
034600             END-IF                                                       
034700         WHEN FND-IS-HIDOLLAR                                             
034800             ADD +1 TO WS-HIDL-COUNT                                      
034900             ADD FND-FRAUD-SCORE TO WS-HIDL-SCORE-SUM                     
035000             IF FND-FRAUD-SCORE >= 0.800                                  
035100                 ADD +1 TO WS-HIDL-HIGH-COUNT                             
035200             END-IF                                                       
035300         WHEN FND-IS-REJECT                                               
035400             ADD +1 TO WS-REJC-COUNT                                      
035500             ADD FND-FRAUD-SCORE TO WS-REJC-SCORE-SUM                     
035600             IF FND-FRAUD-SCORE >= 0.800                                  
035700                 ADD +1 TO WS-REJC-HIGH-COUNT                             
035800             END-IF                                                       
035900         WHEN FND-IS-NETWORK                                              
036000             ADD +1 TO WS-NETW-COUNT                                      
036100             ADD FND-FRAUD-SCORE TO WS-NETW-SCORE-SUM                     
036200             IF FND-FRAUD-SCORE >= 0.800                                  
036300                 ADD +1 TO WS-NETW-HIGH-COUNT                             
036400             END-IF                                                       
036500     END-EVALUATE.                                                        
036600 170-EXIT.                                                                
036700     EXIT.                                                                
036800                                                                          
036900 180-FIND-OR-ADD-UNIVERSE-RTN.                                            
037000     MOVE "180-FIND-OR-ADD-UNIVERSE-RTN" TO PARA-NAME.                    
037100     SET PUV-IDX TO 1.                                                    
037200     SEARCH PUV-ENTRY                                                     
037300         AT END                                                           
037400             ADD +1 TO WS-UNIV-COUNT                                      
037500             SET PUV-IDX TO WS-UNIV-COUNT                                 
037600             MOVE FND-PHARMACY-NUMBER                                     
037700                 TO PUV-PHARMACY-NUMBER(PUV-IDX)                          
037800             MOVE FND-PHARMACY-NAME                                       
037900                 TO PUV-PHARMACY-NAME(PUV-IDX)                            
038000             MOVE FND-PHARMACY-CITY                                       
038100                 TO PUV-PHARMACY-CITY(PUV-IDX)                            
038200             MOVE FND-PHARMACY-STATE                                      
038300                 TO PUV-PHARMACY-STATE(PUV-IDX)                           
038400         WHEN PUV-PHARMACY-NUMBER(PUV-IDX) = FND-PHARMACY-NUMBER          
038500             CONTINUE                                                     
038600     END-SEARCH.                                                          
038700 180-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000****** WHEN A DETECTOR REPORTS A PHARMACY MORE THAN ONCE (FLIP            
039100****** WRITES ONE ROW PER PATIENT/PRODUCT GROUP) KEEP ITS HIGHEST         
039200****** SCORING ROW - THE OTHER FOUR DETECTORS ONLY EVER WRITE ONE         
039300****** ROW PER PHARMACY SO THIS IS HARMLESS FOR THEM.                     
039400 190-APPLY-SCORE-RTN.                                                     
039500     MOVE "190-APPLY-SCORE-RTN" TO PARA-NAME.                             
039600     EVALUATE TRUE                                                        
039700         WHEN FND-IS-COVERAGE                                             
039800             IF NOT PUV-FOUND-COVERAGE(PUV-IDX)                           
039900                 OR FND-FRAUD-SCORE > PUV-SCORE-COVERAGE(PUV-IDX)         
040000                 IF NOT PUV-FOUND-COVERAGE(PUV-IDX)                       
040100                     ADD +1 TO PUV-AGENT-COUNT(PUV-IDX)                   
040200                 END-IF                                                   
040300                 MOVE "Y" TO PUV-HAS-COVERAGE-SW(PUV-IDX)                 
040400                 MOVE FND-FRAUD-SCORE                                     
040500                     TO PUV-SCORE-COVERAGE(PUV-IDX)                       
040600             END-IF                                                       
040700         WHEN FND-IS-FLIP                                                 
040800             IF NOT PUV-FOUND-FLIP(PUV-IDX)                               
040900                 OR FND-FRAUD-SCORE > PUV-SCORE-FLIP(PUV-IDX)             
041000                 IF NOT PUV-FOUND-FLIP(PUV-IDX)                           
041100                     ADD +1 TO PUV-AGENT-COUNT(PUV-IDX)                   
041200                 END-IF                                                   
041300                 MOVE "Y" TO PUV-HAS-FLIP-SW(PUV-IDX)                     
041400                 MOVE FND-FRAUD-SCORE TO PUV-SCORE-FLIP(PUV-IDX)          
041500             END-IF                                                       
041600         WHEN FND-IS-HIDOLLAR                                             
041700             IF NOT PUV-FOUND-HIDOLLAR(PUV-IDX)                           
041800                 OR FND-FRAUD-SCORE                                       
041900                     > PUV-SCORE-HIDOLLAR(PUV-IDX)                        
042000                 IF NOT PUV-FOUND-HIDOLLAR(PUV-IDX)                       
042100                     ADD +1 TO PUV-AGENT-COUNT(PUV-IDX)                   
042200                 END-IF                                                   
042300                 MOVE "Y" TO PUV-HAS-HIDOLLAR-SW(PUV-IDX)                 
042400                 MOVE FND-FRAUD-SCORE                                     
042500                     TO PUV-SCORE-HIDOLLAR(PUV-IDX)                       
042600             END-IF                                                       
042700         WHEN FND-IS-REJECT                                               
042800             IF NOT PUV-FOUND-REJECT(PUV-IDX)                             
042900                 OR FND-FRAUD-SCORE > PUV-SCORE-REJECT(PUV-IDX)           
043000                 IF NOT PUV-FOUND-REJECT(PUV-IDX)                         
043100                     ADD +1 TO PUV-AGENT-COUNT(PUV-IDX)                   
043200                 END-IF                                                   
043300                 MOVE "Y" TO PUV-HAS-REJECT-SW(PUV-IDX)                   
043400                 MOVE FND-FRAUD-SCORE                                     
043500                     TO PUV-SCORE-REJECT(PUV-IDX)                         
043600             END-IF                                                       
043700         WHEN FND-IS-NETWORK                                              
043800             IF NOT PUV-FOUND-NETWORK(PUV-IDX)                            
043900                 OR FND-FRAUD-SCORE > PUV-SCORE-NETWORK(PUV-IDX)          
044000                 IF NOT PUV-FOUND-NETWORK(PUV-IDX)                        
044100                     ADD +1 TO PUV-AGENT-COUNT(PUV-IDX)                   
044200                 END-IF                                                   
044300                 MOVE "Y" TO PUV-HAS-NETWORK-SW(PUV-IDX)                  
044400                 MOVE FND-FRAUD-SCORE                                     
044500                     TO PUV-SCORE-NETWORK(PUV-IDX)                        
044600             END-IF                                                       
044700     END-EVALUATE.                                                        
044800 190-EXIT.                                                                
044900     EXIT.                                                                
045000                                                                          
045100 200-CALC-POPULATION-STATS-RTN.                                           
045200     MOVE "200-CALC-POPULATION-STATS-RTN" TO PARA-NAME.                   
045300     IF WS-POP-COUNT = 0                                                  
045400         GO TO 200-EXIT.                                                  
045500     COMPUTE WS-POP-MEAN ROUNDED =                                        
045600         WS-POP-SCORE-SUM / WS-POP-COUNT.                                 
045700     COMPUTE WS-POP-VARIANCE ROUNDED =                                    
045800         (WS-POP-SCORE-SUMSQ / WS-POP-COUNT)                              
045900         - (WS-POP-MEAN * WS-POP-MEAN).                                   
046000     PERFORM 210-SQRT-RTN THRU 210-EXIT.                                  
046100     IF WS-POP-SIGMA > ZERO                                               
046200         SET WS-POP-HAS-SIGMA TO TRUE                                     
046300     END-IF.                                                              
046400 200-EXIT.                                                                
046500     EXIT.                                                                
046600                                                                          
046700****** NEWTON-RAPHSON SQUARE ROOT - THIS COMPILER HAS NO SQRT             
046800****** INTRINSIC.  TEN ITERATIONS IS AMPLE FOR A VARIANCE BETWEEN         
046900****** ZERO AND ONE; SEE FRDSIGM FOR THE SAME HOUSE RULE ON               
047000****** FUNCTIONS THIS SHOP DOES WITHOUT.                                  
047100 210-SQRT-RTN.                                                            
047200     MOVE "210-SQRT-RTN" TO PARA-NAME.                                    
047300     IF WS-POP-VARIANCE NOT > ZERO                                        
047400         MOVE ZERO TO WS-POP-SIGMA                                        
047500         GO TO 210-EXIT.                                                  
047600     MOVE WS-POP-VARIANCE TO WS-SQRT-GUESS.                               
047700     PERFORM 215-NEWTON-STEP-RTN THRU 215-EXIT                            
047800         VARYING WS-SQRT-ITER FROM 1 BY 1                                 
047900         UNTIL WS-SQRT-ITER > 10.                                         
048000     MOVE WS-SQRT-GUESS TO WS-POP-SIGMA.                                  
048100 210-EXIT.                                                                
048200     EXIT.                                                                
048300                                                                          
048400 215-NEWTON-STEP-RTN.                                                     
048500     COMPUTE WS-SQRT-TEMP ROUNDED =                                       
048600         (WS-SQRT-GUESS + (WS-POP-VARIANCE / WS-SQRT-GUESS)) / 2.         
048700     MOVE WS-SQRT-TEMP TO WS-SQRT-GUESS.                                  
048800 215-EXIT.                                                                
048900     EXIT.                                                                
049000                                                                          
049100 260-COMBINE-SORT-RTN.                                                    
049200     MOVE "260-COMBINE-SORT-RTN" TO PARA-NAME.                            
049300     IF WS-COMBINED-COUNT < 2                                             
049400         GO TO 260-EXIT.                                                  
049500     PERFORM 265-COMBINE-OUTER-RTN THRU 265-EXIT                          
049600         VARYING CSORT-IDX-A FROM 1 BY 1                                  
049700         UNTIL CSORT-IDX-A > WS-COMBINED-COUNT - 1.                       
049800 260-EXIT.                                                                
049900     EXIT.                                                                
050000                                                                          
050100 265-COMBINE-OUTER-RTN.                                                   
050200     MOVE "265-COMBINE-OUTER-RTN" TO PARA-NAME.                           
050300     PERFORM 270-COMBINE-SWAP-RTN THRU 270-EXIT                           
050400         VARYING CSORT-IDX-B FROM 1 BY 1                                  
050500         UNTIL CSORT-IDX-B > WS-COMBINED-COUNT - CSORT-IDX-A.             
050600 265-EXIT.                                                                
050700     EXIT.                                                                
050800                                                                          
050900 270-COMBINE-SWAP-RTN.                                                    
051000     MOVE "270-COMBINE-SWAP-RTN" TO PARA-NAME.                            
051100     IF CMB-FRAUD-SCORE(CSORT-IDX-B)                                      
051200         < CMB-FRAUD-SCORE(CSORT-IDX-B + 1)                               
051300         MOVE CMB-ENTRY(CSORT-IDX-B) TO WS-COMBINED-SWAP-ROW              
051400         MOVE CMB-ENTRY(CSORT-IDX-B + 1)                                  
051500             TO CMB-ENTRY(CSORT-IDX-B)                                    
051600         MOVE WS-COMBINED-SWAP-ROW TO CMB-ENTRY(CSORT-IDX-B + 1)          
051700     END-IF.                                                              
051800 270-EXIT.                                                                
051900     EXIT.                                                                
052000                                                                          
052100 300-SCORE-PHARMACY-RTN.                                                  
052200     MOVE "300-SCORE-PHARMACY-RTN" TO PARA-NAME.                          
052300     PERFORM 310-CALC-WEIGHTED-RTN THRU 310-EXIT.                         
052400     PERFORM 320-CALC-CONSISTENCY-RTN THRU 320-EXIT.                      
052500     PERFORM 330-CALC-OUTLIER-RTN THRU 330-EXIT.                          
052600     PERFORM 340-CALC-FINAL-RTN THRU 340-EXIT.                            
052700 300-EXIT.                                                                
052800     EXIT.                                                                
052900                                                                          
053000 310-CALC-WEIGHTED-RTN.                                                   
053100     MOVE "310-CALC-WEIGHTED-RTN" TO PARA-NAME.                           
053200     MOVE ZERO TO PUV-WEIGHTED-SCORE(PUV-IDX).                            
053300     IF PUV-FOUND-COVERAGE(PUV-IDX)                                       
053400         COMPUTE PUV-WEIGHTED-SCORE(PUV-IDX) ROUNDED =                    
053500             PUV-WEIGHTED-SCORE(PUV-IDX)                                  
053600             + (PUV-SCORE-COVERAGE(PUV-IDX) * 0.25)                       
053700     END-IF.                                                              
053800     IF PUV-FOUND-FLIP(PUV-IDX)                                           
053900         COMPUTE PUV-WEIGHTED-SCORE(PUV-IDX) ROUNDED =                    
054000             PUV-WEIGHTED-SCORE(PUV-IDX)                                  
054100             + (PUV-SCORE-FLIP(PUV-IDX) * 0.20)                           
054200     END-IF.                                                              
054300     IF PUV-FOUND-HIDOLLAR(PUV-IDX)                                       
054400         COMPUTE PUV-WEIGHTED-SCORE(PUV-IDX) ROUNDED =                    
054500             PUV-WEIGHTED-SCORE(PUV-IDX)                                  
054600             + (PUV-SCORE-HIDOLLAR(PUV-IDX) * 0.20)                       
054700     END-IF.                                                              
054800     IF PUV-FOUND-REJECT(PUV-IDX)                                         
054900         COMPUTE PUV-WEIGHTED-SCORE(PUV-IDX) ROUNDED =                    
055000             PUV-WEIGHTED-SCORE(PUV-IDX)                                  
055100             + (PUV-SCORE-REJECT(PUV-IDX) * 0.20)                         
055200     END-IF.                                                              
055300     IF PUV-FOUND-NETWORK(PUV-IDX)                                        
055400         COMPUTE PUV-WEIGHTED-SCORE(PUV-IDX) ROUNDED =                    
055500             PUV-WEIGHTED-SCORE(PUV-IDX)                                  
055600             + (PUV-SCORE-NETWORK(PUV-IDX) * 0.15)                        
055700     END-IF.                                                              
055800 310-EXIT.                                                                
055900     EXIT.                                                                
056000                                                                          
056100 320-CALC-CONSISTENCY-RTN.                                                
056200     MOVE "320-CALC-CONSISTENCY-RTN" TO PARA-NAME.                        
056300     IF PUV-AGENT-COUNT(PUV-IDX) < 2                                      
056400         MOVE 0.500 TO PUV-CONSISTENCY-SCORE(PUV-IDX)                     
056500         GO TO 320-EXIT.                                                  
056600                                                                          
056700     MOVE "N" TO WS-HIGH-FOUND-SW.                                        
056800     MOVE "N" TO WS-LOW-FOUND-SW.                                         
056900                                                                          
057000     IF PUV-FOUND-COVERAGE(PUV-IDX)                                       
057100         MOVE PUV-SCORE-COVERAGE(PUV-IDX) TO WS-TEMP-SCORE                
057200         PERFORM 325-TEST-ONE-SCORE-RTN THRU 325-EXIT                     
057300     END-IF.                                                              
057400     IF PUV-FOUND-FLIP(PUV-IDX)                                           
057500         MOVE PUV-SCORE-FLIP(PUV-IDX) TO WS-TEMP-SCORE                    
057600         PERFORM 325-TEST-ONE-SCORE-RTN THRU 325-EXIT                     
057700     END-IF.                                                              
057800     IF PUV-FOUND-HIDOLLAR(PUV-IDX)                                       
057900         MOVE PUV-SCORE-HIDOLLAR(PUV-IDX) TO WS-TEMP-SCORE                
058000         PERFORM 325-TEST-ONE-SCORE-RTN THRU 325-EXIT                     
058100     END-IF.                                                              
058200     IF PUV-FOUND-REJECT(PUV-IDX)                                         
058300         MOVE PUV-SCORE-REJECT(PUV-IDX) TO WS-TEMP-SCORE                  
058400         PERFORM 325-TEST-ONE-SCORE-RTN THRU 325-EXIT                     
058500     END-IF.                                                              
058600     IF PUV-FOUND-NETWORK(PUV-IDX)                                        
058700         MOVE PUV-SCORE-NETWORK(PUV-IDX) TO WS-TEMP-SCORE                 
058800         PERFORM 325-TEST-ONE-SCORE-RTN THRU 325-EXIT                     
058900     END-IF.                                                              
059000                                                                          
059100     EVALUATE TRUE                                                        
059200         WHEN WS-HIGH-SCORE-FOUND AND WS-LOW-SCORE-FOUND                  
059300             MOVE 0.300 TO PUV-CONSISTENCY-SCORE(PUV-IDX)                 
059400         WHEN WS-HIGH-SCORE-FOUND                                         
059500             MOVE 0.900 TO PUV-CONSISTENCY-SCORE(PUV-IDX)                 
059600         WHEN WS-LOW-SCORE-FOUND                                          
059700             MOVE 0.100 TO PUV-CONSISTENCY-SCORE(PUV-IDX)                 
059800         WHEN OTHER                                                       
059900             MOVE 0.500 TO PUV-CONSISTENCY-SCORE(PUV-IDX)                 
060000     END-EVALUATE.                                                        
060100 320-EXIT.                                                                
060200     EXIT.                                                                
060300                                                                          
060400****** TESTS ONE DETECTOR'S SCORE (STAGED IN WS-TEMP-SCORE BY             
060500****** THE CALLER) AGAINST THE HIGH/LOW CONSISTENCY BANDS.                
060600 325-TEST-ONE-SCORE-RTN.                                                  
060700     IF WS-TEMP-SCORE >= 0.800                                            
060800         SET WS-HIGH-SCORE-FOUND TO TRUE                                  
060900     END-IF.                                                              
061000     IF WS-TEMP-SCORE < 0.400                                             
061100         SET WS-LOW-SCORE-FOUND TO TRUE                                   
061200     END-IF.                                                              
061300 325-EXIT.                                                                
061400     EXIT.                                                                
061500                                                                          
061600****** POPULATION Z-SCORE FOR THIS PHARMACY, RUN THROUGH THE              
061700****** FRDSIGM RATIONAL SIGMOID APPROXIMATION.  WHEN THE                  
061800****** POPULATION HAS NO SPREAD (OR NO FINDINGS AT ALL) THE               
061900****** OUTLIER FACTOR IS HELD AT THE NEUTRAL 0.500.                       
062000 330-CALC-OUTLIER-RTN.                                                    
062100     MOVE "330-CALC-OUTLIER-RTN" TO PARA-NAME.                            
062200     IF WS-POP-COUNT = 0 OR NOT WS-POP-HAS-SIGMA                          
062300         MOVE 0.500 TO PUV-OUTLIER-SCORE(PUV-IDX)                         
062400         GO TO 330-EXIT.                                                  
062500                                                                          
062600     MOVE ZERO TO WS-PHARM-SCORE-SUM.                                     
062700     IF PUV-FOUND-COVERAGE(PUV-IDX)                                       
062800         ADD PUV-SCORE-COVERAGE(PUV-IDX) TO WS-PHARM-SCORE-SUM            
062900     END-IF.                                                              
063000     IF PUV-FOUND-FLIP(PUV-IDX)                                           
063100         ADD PUV-SCORE-FLIP(PUV-IDX) TO WS-PHARM-SCORE-SUM                
063200     END-IF.                                                              
063300     IF PUV-FOUND-HIDOLLAR(PUV-IDX)                                       
063400         ADD PUV-SCORE-HIDOLLAR(PUV-IDX) TO WS-PHARM-SCORE-SUM            
063500     END-IF.                                                              
063600     IF PUV-FOUND-REJECT(PUV-IDX)                                         
063700         ADD PUV-SCORE-REJECT(PUV-IDX) TO WS-PHARM-SCORE-SUM              
063800     END-IF.                                                              
063900     IF PUV-FOUND-NETWORK(PUV-IDX)                                        
064000         ADD PUV-SCORE-NETWORK(PUV-IDX) TO WS-PHARM-SCORE-SUM             
064100     END-IF.                                                              
064200                                                                          
064300     COMPUTE WS-PHARM-SCORE-MEAN ROUNDED =                                
064400         WS-PHARM-SCORE-SUM / PUV-AGENT-COUNT(PUV-IDX).                   
064500     COMPUTE WS-Z-VALUE ROUNDED =                                         
064600         (WS-PHARM-SCORE-MEAN - WS-POP-MEAN) / WS-POP-SIGMA.              
064700     MOVE WS-Z-VALUE TO SIG-Z-VALUE.                                      
064800     CALL "FRDSIGM" USING SIGMOID-PARM-REC.                               
064900     MOVE SIG-RESULT TO PUV-OUTLIER-SCORE(PUV-IDX).                       
065000 330-EXIT.                                                                
065100     EXIT.                                                                
065200                                                                          
065300 340-CALC-FINAL-RTN.                                                      
065400     MOVE "340-CALC-FINAL-RTN" TO PARA-NAME.                              
065500     COMPUTE PUV-WEIGHTED-SCORE(PUV-IDX) ROUNDED =                        
065600         (PUV-WEIGHTED-SCORE(PUV-IDX) * 0.7)                              
065700         + (PUV-CONSISTENCY-SCORE(PUV-IDX) * 0.2)                         
065800         + (PUV-OUTLIER-SCORE(PUV-IDX) * 0.1).                            
065900     IF PUV-WEIGHTED-SCORE(PUV-IDX) > 1.000                               
066000         MOVE 1.000 TO PUV-WEIGHTED-SCORE(PUV-IDX)                        
066100     END-IF.                                                              
066200     MOVE PUV-WEIGHTED-SCORE(PUV-IDX) TO RISK-FINAL-SCORE.                
066300     CALL "FRDRISK" USING RISK-PARM-REC.                                  
066400     MOVE RISK-LEVEL-OUT TO PUV-RISK-LEVEL(PUV-IDX).                      
066500                                                                          
066600     IF PUV-WEIGHTED-SCORE(PUV-IDX) >= 0.800                              
066700         ADD +1 TO WS-COUNT-SCORE-HI                                      
066800     ELSE IF PUV-WEIGHTED-SCORE(PUV-IDX) >= 0.600                         
066900         ADD +1 TO WS-COUNT-SCORE-MED.                                    
067000 340-EXIT.                                                                
067100     EXIT.                                                                
067200                                                                          
067300 400-RANK-SORT-RTN.                                                       
067400     MOVE "400-RANK-SORT-RTN" TO PARA-NAME.                               
067500     IF WS-UNIV-COUNT < 2                                                 
067600         GO TO 400-EXIT.                                                  
067700     PERFORM 405-RANK-OUTER-RTN THRU 405-EXIT                             
067800         VARYING SORT-IDX-A FROM 1 BY 1                                   
067900         UNTIL SORT-IDX-A > WS-UNIV-COUNT - 1.                            
068000 400-EXIT.                                                                
068100     EXIT.                                                                
068200                                                                          
068300 405-RANK-OUTER-RTN.                                                      
068400     MOVE "405-RANK-OUTER-RTN" TO PARA-NAME.                              
068500     PERFORM 410-RANK-SWAP-RTN THRU 410-EXIT                              
068600         VARYING SORT-IDX-B FROM 1 BY 1                                   
068700         UNTIL SORT-IDX-B > WS-UNIV-COUNT - SORT-IDX-A.                   
068800 405-EXIT.                                                                
068900     EXIT.                                                                
069000                                                                          
069100 410-RANK-SWAP-RTN.                                                       
069200     MOVE "410-RANK-SWAP-RTN" TO PARA-NAME.                               
069300     IF PUV-WEIGHTED-SCORE(SORT-IDX-B)                                    
069400         < PUV-WEIGHTED-SCORE(SORT-IDX-B + 1)                             
069500         MOVE PUV-ENTRY(SORT-IDX-B) TO WS-SWAP-ROW                        
069600         MOVE PUV-ENTRY(SORT-IDX-B + 1) TO PUV-ENTRY(SORT-IDX-B)          
069700         MOVE WS-SWAP-ROW TO PUV-ENTRY(SORT-IDX-B + 1)                    
069800     END-IF.                                                              
069900 410-EXIT.                                                                
070000     EXIT.                                                                
070100                                                                          
070200 420-ASSIGN-RANKS-RTN.                                                    
070300     MOVE "420-ASSIGN-RANKS-RTN" TO PARA-NAME.                            
070400     MOVE ZERO TO WS-RANK-NUM.                                            
070500 420-EXIT.                                                                
070600     EXIT.                                                                
070700                                                                          
070800 450-WRITE-WEIGHTED-RTN.                                                  
070900     MOVE "450-WRITE-WEIGHTED-RTN" TO PARA-NAME.                          
071000     ADD +1 TO WS-RANK-NUM.                                               
071100     MOVE WS-RANK-NUM TO WTD-RANK.                                        
071200     MOVE PUV-PHARMACY-NUMBER(PUV-IDX) TO WTD-PHARMACY-NUMBER.            
071300     MOVE PUV-PHARMACY-NAME(PUV-IDX) TO WTD-PHARMACY-NAME.                
071400     MOVE PUV-PHARMACY-CITY(PUV-IDX) TO WTD-PHARMACY-CITY.                
071500     MOVE PUV-PHARMACY-STATE(PUV-IDX) TO WTD-PHARMACY-STATE.              
071600     MOVE PUV-SCORE-COVERAGE(PUV-IDX) TO WTD-SCORE-COVERAGE.              
071700     MOVE PUV-SCORE-FLIP(PUV-IDX) TO WTD-SCORE-FLIP.                      
071800     MOVE PUV-SCORE-HIDOLLAR(PUV-IDX) TO WTD-SCORE-HIDOLLAR.              
071900     MOVE PUV-SCORE-REJECT(PUV-IDX) TO WTD-SCORE-REJECT.                  
072000     MOVE PUV-SCORE-NETWORK(PUV-IDX) TO WTD-SCORE-NETWORK.                
072100     MOVE PUV-AGENT-COUNT(PUV-IDX) TO WTD-AGENT-COUNT.                    
072200     MOVE PUV-CONSISTENCY-SCORE(PUV-IDX) TO WTD-CONSISTENCY-SCORE.        
072300     MOVE PUV-OUTLIER-SCORE(PUV-IDX) TO WTD-OUTLIER-SCORE.                
072400     MOVE PUV-WEIGHTED-SCORE(PUV-IDX) TO WTD-WEIGHTED-SCORE.              
072500     MOVE PUV-RISK-LEVEL(PUV-IDX) TO WTD-RISK-LEVEL.                      
072600                                                                          
072700     WRITE WEIGHTED-RECORD.                                               
072800     ADD +1 TO RECORDS-WRITTEN.                                           
072900 450-EXIT.                                                                
073000     EXIT.                                                                
073100                                                                          
073200 500-PRINT-REPORT-RTN.                                                    
073300     MOVE "500-PRINT-REPORT-RTN" TO PARA-NAME.                            
073400     PERFORM 510-PRINT-HEADER-RTN THRU 510-EXIT.                          
073500     PERFORM 520-PRINT-DETECTOR-STATS-RTN THRU 520-EXIT.                  
073600     PERFORM 530-PRINT-WEIGHTED-SUMMARY-RTN THRU 530-EXIT.                
073700     IF WS-COMBINED-COUNT > 0                                             
073800         PERFORM 540-PRINT-TOP-FINDINGS-RTN THRU 540-EXIT                 
073900             VARYING CMB-IDX FROM 1 BY 1                                  
074000             UNTIL CMB-IDX > 20                                           
074100             OR CMB-IDX > WS-COMBINED-COUNT                               
074200     END-IF.                                                              
074300     PERFORM 550-PRINT-RECOMMENDATIONS-RTN THRU 550-EXIT.                 
074400 500-EXIT.                                                                
074500     EXIT.                                                                
074600                                                                          
074700 510-PRINT-HEADER-RTN.                                                    
074800     MOVE "510-PRINT-HEADER-RTN" TO PARA-NAME.                            
074900     MOVE SPACES TO WS-PRINT-LINE.                                        
075000     MOVE "PHARMACY CLAIMS FRAUD REVIEW - WEIGHTED SCORE "                
075100         TO WS-PRINT-LINE (30:47)                                         
075200     MOVE "SUMMARY" TO WS-PRINT-LINE (77:7).                              
075300     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
075400         AFTER ADVANCING PAGE.                                            
075500                                                                          
075600     MOVE SPACES TO WS-PRINT-LINE.                                        
075700     MOVE "RUN DATE (YYMMDD) ......" TO WS-PRINT-LINE (10:24).            
075800     MOVE WS-CURRENT-DATE TO WS-PRINT-LINE (35:6).                        
075900     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
076000         AFTER ADVANCING 2 LINES.                                         
076100                                                                          
076200     MOVE SPACES TO WS-PRINT-LINE.                                        
076300     MOVE "PHARMACIES ANALYZED ...." TO WS-PRINT-LINE (10:24).            
076400     MOVE WS-UNIV-COUNT TO WS-EDIT-COUNT.                                 
076500     MOVE WS-EDIT-COUNT TO WS-PRINT-LINE (35:5).                          
076600     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
076700         AFTER ADVANCING 1 LINES.                                         
076800 510-EXIT.                                                                
076900     EXIT.                                                                
077000                                                                          
077100 520-PRINT-DETECTOR-STATS-RTN.                                            
077200     MOVE "520-PRINT-DETECTOR-STATS-RTN" TO PARA-NAME.                    
077300     MOVE SPACES TO WS-PRINT-LINE.                                        
077400     MOVE "PER-DETECTOR FINDING COUNTS" TO WS-PRINT-LINE (10:28).         
077500     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
077600         AFTER ADVANCING 2 LINES.                                         
077700                                                                          
077800     MOVE SPACES TO WS-PRINT-LINE.                                        
077900     MOVE "DETECTOR      COUNT  MEAN  HIGH-RISK"                          
078000         TO WS-PRINT-LINE (10:37).                                        
078100     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
078200         AFTER ADVANCING 1 LINES.                                         
078300                                                                          
078400     MOVE "COVERAGE" TO WS-PRINT-DET-NAME.                                
078500     MOVE WS-COVG-COUNT TO WS-PRINT-DET-COUNT.                            
078600     MOVE WS-COVG-SCORE-SUM TO WS-PRINT-DET-SCORE-SUM.                    
078700     MOVE WS-COVG-HIGH-COUNT TO WS-PRINT-DET-HIGH.                        
078800     PERFORM 525-PRINT-ONE-DETECTOR-RTN THRU 525-EXIT.                    
078900                                                                          
079000     MOVE "FLIP" TO WS-PRINT-DET-NAME.                                    
079100     MOVE WS-FLIP-COUNT TO WS-PRINT-DET-COUNT.                            
079200     MOVE WS-FLIP-SCORE-SUM TO WS-PRINT-DET-SCORE-SUM.                    
079300     MOVE WS-FLIP-HIGH-COUNT TO WS-PRINT-DET-HIGH.                        
079400     PERFORM 525-PRINT-ONE-DETECTOR-RTN THRU 525-EXIT.                    
079500                                                                          
079600     MOVE "HIDOLLAR" TO WS-PRINT-DET-NAME.                                
079700     MOVE WS-HIDL-COUNT TO WS-PRINT-DET-COUNT.                            
079800     MOVE WS-HIDL-SCORE-SUM TO WS-PRINT-DET-SCORE-SUM.                    
079900     MOVE WS-HIDL-HIGH-COUNT TO WS-PRINT-DET-HIGH.                        
080000     PERFORM 525-PRINT-ONE-DETECTOR-RTN THRU 525-EXIT.                    
080100                                                                          
080200     MOVE "REJECT" TO WS-PRINT-DET-NAME.                                  
080300     MOVE WS-REJC-COUNT TO WS-PRINT-DET-COUNT.                            
080400     MOVE WS-REJC-SCORE-SUM TO WS-PRINT-DET-SCORE-SUM.                    
080500     MOVE WS-REJC-HIGH-COUNT TO WS-PRINT-DET-HIGH.                        
080600     PERFORM 525-PRINT-ONE-DETECTOR-RTN THRU 525-EXIT.                    
080700                                                                          
080800     MOVE "NETWORK" TO WS-PRINT-DET-NAME.                                 
080900     MOVE WS-NETW-COUNT TO WS-PRINT-DET-COUNT.                            
081000     MOVE WS-NETW-SCORE-SUM TO WS-PRINT-DET-SCORE-SUM.                    
081100     MOVE WS-NETW-HIGH-COUNT TO WS-PRINT-DET-HIGH.                        
081200     PERFORM 525-PRINT-ONE-DETECTOR-RTN THRU 525-EXIT.                    
081300 520-EXIT.                                                                
081400     EXIT.                                                                
081500                                                                          
081600****** PRINTS ONE DETECTOR'S ROW - CALLER STAGES THE NAME, COUNT,         
081700****** SCORE SUM AND HIGH-RISK COUNT IN WS-DETECTOR-PRINT-FIELDS.         
081800 525-PRINT-ONE-DETECTOR-RTN.                                              
081900     MOVE ZERO TO WS-PRINT-DET-MEAN.                                      
082000     IF WS-PRINT-DET-COUNT > 0                                            
082100         COMPUTE WS-PRINT-DET-MEAN ROUNDED =                              
082200             WS-PRINT-DET-SCORE-SUM / WS-PRINT-DET-COUNT                  
082300     END-IF.                                                              
082400                                                                          
082500     MOVE SPACES TO WS-PRINT-LINE.                                        
082600     MOVE WS-PRINT-DET-NAME TO WS-PRINT-LINE (10:12).                     
082700     MOVE WS-PRINT-DET-COUNT TO WS-EDIT-COUNT.                            
082800     MOVE WS-EDIT-COUNT TO WS-PRINT-LINE (23:5).                          
082900     MOVE WS-PRINT-DET-MEAN TO WS-EDIT-SCORE.                             
083000     MOVE WS-EDIT-SCORE TO WS-PRINT-LINE (30:5).                          
083100     MOVE WS-PRINT-DET-HIGH TO WS-EDIT-COUNT.                             
083200     MOVE WS-EDIT-COUNT TO WS-PRINT-LINE (40:5).                          
083300     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
083400         AFTER ADVANCING 1 LINES.                                         
083500 525-EXIT.                                                                
083600     EXIT.                                                                
083700                                                                          
083800 530-PRINT-WEIGHTED-SUMMARY-RTN.                                          
083900     MOVE "530-PRINT-WEIGHTED-SUMMARY-RTN" TO PARA-NAME.                  
084000     MOVE SPACES TO WS-PRINT-LINE.                                        
084100     MOVE "WEIGHTED SCORE SUMMARY" TO WS-PRINT-LINE (10:22).              
084200     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
084300         AFTER ADVANCING 2 LINES.                                         
084400                                                                          
084500****** PUV-ENTRY IS ALREADY IN RANK ORDER (HIGH TO LOW) FROM              
084600****** 400-RANK-SORT-RTN, SO THE LISTING BELOW JUST WALKS IT.             
084700     IF WS-UNIV-COUNT > 0                                                 
084800         PERFORM 535-PRINT-WEIGHTED-ROW-RTN THRU 535-EXIT                 
084900             VARYING PUV-IDX FROM 1 BY 1                                  
085000             UNTIL PUV-IDX > WS-UNIV-COUNT                                
085100     END-IF.                                                              
085200                                                                          
085300     MOVE SPACES TO WS-PRINT-LINE.                                        
085400     MOVE "  SCORE >= 0.800 ......" TO WS-PRINT-LINE (10:23).             
085500     MOVE WS-COUNT-SCORE-HI TO WS-EDIT-COUNT.                             
085600     MOVE WS-EDIT-COUNT TO WS-PRINT-LINE (35:5).                          
085700     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
085800         AFTER ADVANCING 2 LINES.                                         
085900                                                                          
086000     MOVE SPACES TO WS-PRINT-LINE.                                        
086100     MOVE "  SCORE 0.600-0.799 ..." TO WS-PRINT-LINE (10:23).             
086200     MOVE WS-COUNT-SCORE-MED TO WS-EDIT-COUNT.                            
086300     MOVE WS-EDIT-COUNT TO WS-PRINT-LINE (35:5).                          
086400     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
086500         AFTER ADVANCING 1 LINES.                                         
086600 530-EXIT.                                                                
086700     EXIT.                                                                
086800                                                                          
086900****** PRINTS ONE RANKED PHARMACY ROW - RANK, PHARMACY-NUMBER,            
087000****** PHARMACY-NAME, WEIGHTED-SCORE AND RISK-LEVEL - AHEAD OF            
087100****** THE HIGH/MEDIUM RISK TOTALS PRINTED BY THE CALLER.                 
087200 535-PRINT-WEIGHTED-ROW-RTN.                                              
087300     MOVE "535-PRINT-WEIGHTED-ROW-RTN" TO PARA-NAME.                      
087400     IF PUV-IDX = 1                                                       
087500         MOVE SPACES TO WS-PRINT-LINE                                     
087600         MOVE "RANK  PHARMACY-NUMBER        PHARMACY-NAME"                
087700             TO WS-PRINT-LINE (10:44)                                     
087800         MOVE "SCORE  RISK-LEVEL" TO WS-PRINT-LINE (68:17)                
087900         WRITE REPORT-LINE FROM WS-PRINT-LINE                             
088000             AFTER ADVANCING 1 LINES                                      
088100     END-IF.                                                              
088200                                                                          
088300     MOVE SPACES TO WS-PRINT-LINE.                                        
088400     SET WS-IDX-NUM TO PUV-IDX.                                           
088500     MOVE WS-IDX-NUM TO WS-EDIT-RANK.                                     
088600     MOVE WS-EDIT-RANK TO WS-PRINT-LINE (10:5).                           
088700     MOVE PUV-PHARMACY-NUMBER(PUV-IDX) TO WS-PRINT-LINE (16:20).          
088800     MOVE PUV-PHARMACY-NAME(PUV-IDX) TO WS-PRINT-LINE (37:30).            
088900     MOVE PUV-WEIGHTED-SCORE(PUV-IDX) TO WS-EDIT-SCORE.                   
089000     MOVE WS-EDIT-SCORE TO WS-PRINT-LINE (68:5).                          
089100     MOVE PUV-RISK-LEVEL(PUV-IDX) TO WS-PRINT-LINE (74:13).               
089200     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
089300         AFTER ADVANCING 1 LINES.                                         
089400 535-EXIT.                                                                
089500     EXIT.                                                                
089600                                                                          
089700 540-PRINT-TOP-FINDINGS-RTN.                                              
089800     MOVE "540-PRINT-TOP-FINDINGS-RTN" TO PARA-NAME.                      
089900     IF CMB-IDX = 1                                                       
090000         MOVE SPACES TO WS-PRINT-LINE                                     
090100         MOVE "TOP COMBINED FINDINGS (RANK / AGENT / PHARM"               
090200             TO WS-PRINT-LINE (10:44)                                     
090300         MOVE "ACY / SCORE)" TO WS-PRINT-LINE (54:12)                     
090400         WRITE REPORT-LINE FROM WS-PRINT-LINE                             
090500             AFTER ADVANCING 2 LINES                                      
090600     END-IF.                                                              
090700                                                                          
090800     MOVE SPACES TO WS-PRINT-LINE.                                        
090900     SET WS-IDX-NUM TO CMB-IDX.                                           
091000     MOVE WS-IDX-NUM TO WS-EDIT-RANK.                                     
091100     MOVE WS-EDIT-RANK TO WS-PRINT-LINE (10:5).                           
091200     MOVE CMB-AGENT-SOURCE(CMB-IDX) TO WS-PRINT-LINE (18:12).             
091300     MOVE CMB-PHARMACY-NUMBER(CMB-IDX) TO WS-PRINT-LINE (33:20).          
091400     MOVE CMB-FRAUD-SCORE(CMB-IDX) TO WS-EDIT-SCORE.                      
091500     MOVE WS-EDIT-SCORE TO WS-PRINT-LINE (56:5).                          
091600     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
091700         AFTER ADVANCING 1 LINES.                                         
091800 540-EXIT.                                                                
091900     EXIT.                                                                
092000                                                                          
092100 550-PRINT-RECOMMENDATIONS-RTN.                                           
092200     MOVE "550-PRINT-RECOMMENDATIONS-RTN" TO PARA-NAME.                   
092300     MOVE SPACES TO WS-PRINT-LINE.                                        
092400     MOVE "RECOMMENDATIONS" TO WS-PRINT-LINE (10:15).                     
092500     WRITE REPORT-LINE FROM WS-PRINT-LINE                                 
092600         AFTER ADVANCING 2 LINES.                                         
092700                                                                          
092800     IF WS-COUNT-SCORE-HI > 10                                            
092900         MOVE SPACES TO WS-PRINT-LINE                                     
093000         MOVE "  HIGH NUMBER OF HIGH-RISK PHARMACIES - CONS"              
093100             TO WS-PRINT-LINE (10:44)                                     
093200         MOVE "IDER MANUAL REVIEW" TO WS-PRINT-LINE (54:18)               
093300         WRITE REPORT-LINE FROM WS-PRINT-LINE                             
093400             AFTER ADVANCING 1 LINES                                      
093500     END-IF.                                                              
093600                                                                          
093700     IF WS-COUNT-SCORE-MED > 20                                           
093800         MOVE SPACES TO WS-PRINT-LINE                                     
093900         MOVE "  MANY MEDIUM-RISK PHARMACIES - CONSIDER ADJ"              
094000             TO WS-PRINT-LINE (10:44)                                     
094100         MOVE "USTING THRESHOLDS"                                         
094200             TO WS-PRINT-LINE (54:17)                                     
094300         WRITE REPORT-LINE FROM WS-PRINT-LINE                             
094400             AFTER ADVANCING 1 LINES                                      
094500     END-IF.                                                              
094600 550-EXIT.                                                                
094700     EXIT.                                                                
094800                                                                          
094900 700-CLOSE-FILES.                                                         
095000     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
095100     CLOSE FINDINGS-FILE, WEIGHTED-FILE, RPTFILE, SYSOUT.                 
095200 700-EXIT.                                                                
095300     EXIT.                                                                
095400                                                                          
095500 900-CLEANUP.                                                             
095600     MOVE "900-CLEANUP" TO PARA-NAME.                                     
095700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
095800                                                                          
095900     DISPLAY "** FINDINGS READ **".                                       
096000     DISPLAY RECORDS-READ.                                                
096100     DISPLAY "** PHARMACIES IN UNIVERSE **".                              
096200     DISPLAY WS-UNIV-COUNT.                                               
096300     DISPLAY "** WEIGHTED ROWS WRITTEN **".                               
096400     DISPLAY RECORDS-WRITTEN.                                             
096500                                                                          
096600     DISPLAY "******** NORMAL END OF JOB FRDSUPV ********".               
096700 900-EXIT.                                                                
096800     EXIT.                                                                
096900                                                                          
097000 1000-ABEND-RTN.                                                          
097100     MOVE "FRDSUPV" TO WS-SYSOUT-PROGRAM.                                 
097200     MOVE ABEND-REASON TO WS-SYSOUT-MESSAGE.                              
097300     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE-AREA.                           
097400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
097500     DISPLAY "*** ABNORMAL END OF JOB-FRDSUPV ***" UPON CONSOLE.          
097600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
