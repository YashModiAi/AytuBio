000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRDNETW.                                                    
000400 AUTHOR. J K LOWRY.                                                       
000500 INSTALLATION. CLAIMS FRAUD REVIEW UNIT.                                  
000600 DATE-WRITTEN. 05/09/89.                                                  
000700 DATE-COMPILED. 05/09/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100* CHANGE LOG                                                    *         
001200******************************************************************        
001300* 05/09/89 JKL  ORIGINAL - NETWORK/NON-NETWORK ANOMALY DETECTOR, *CR0048  
001400*               TABLE-SEARCH SHAPE USED ELSEWHERE IN THIS SHOP'S *CR0048  
001500*               BATCH SUITE.  RUNS LAST IN THE FRAUD SUITE SO IT *CR0048  
001600*               CAN BLEND IN THE OTHER FOUR DETECTORS' FINDINGS. *CR0048  
001700* 04/07/94 JKL  ADDED THE BLEND STEP - NETWORK SCORE ALONE WAS   *CR0233  
001800*               TOO NOISY FOR PHARMACIES WITH ONLY A HANDFUL OF  *CR0233  
001900*               CLAIMS; NOW WEIGHTED 30/70 AGAINST THE OTHER     *CR0233  
002000*               DETECTORS' MEAN SCORE WHEN ANY EXIST.            *CR0233  
002100* 01/11/99 DMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS REFERENCED,  *Y2K099  
002200*               NO CHANGES REQUIRED, SIGNED OFF.                * Y2K099  
002300* 06/19/02 PQS  RECOMPILED UNDER ENTERPRISE COBOL - NO SOURCE    *CR0355  
002400*               CHANGES.                                        * CR0355  
002500******************************************************************        
002600                                                                          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT SYSOUT                                                        
003600     ASSIGN TO UT-S-SYSOUT                                                
003700       ORGANIZATION IS SEQUENTIAL.                                        
003800                                                                          
003900     SELECT CLAIMS-FILE                                                   
004000     ASSIGN TO UT-S-CLAIMS                                                
004100       ACCESS MODE IS SEQUENTIAL                                          
004200       FILE STATUS IS IFCODE.                                             
004300                                                                          
004400     SELECT FINDINGS-FILE                                                 
004500     ASSIGN TO UT-S-FINDOUT                                               
004600       ACCESS MODE IS SEQUENTIAL                                          
004700       FILE STATUS IS OFCODE.                                             
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  SYSOUT                                                               
005200     RECORDING MODE IS F                                                  
005300     LABEL RECORDS ARE STANDARD                                           
005400     RECORD CONTAINS 130 CHARACTERS                                       
005500     BLOCK CONTAINS 0 RECORDS                                             
005600     DATA RECORD IS SYSOUT-REC.                                           
005700 01  SYSOUT-REC  PIC X(130).                                              
005800                                                                          
005900 FD  CLAIMS-FILE                                                          
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORD CONTAINS 284 CHARACTERS                                       
006300     BLOCK CONTAINS 0 RECORDS                                             
006400     DATA RECORD IS CLAIM-RECORD.                                         
006500 COPY CLAIMREC.                                                           
006600                                                                          
006700****** OPENED INPUT FIRST (TO LOAD THE OTHER FOUR DETECTORS'              
006800****** ROWS), THEN CLOSED AND REOPENED EXTEND TO APPEND THIS              
006900****** STEP'S OWN ROWS - SAME DATASET, TWO PASSES.                        
007000 FD  FINDINGS-FILE                                                        
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORD CONTAINS 220 CHARACTERS                                       
007400     BLOCK CONTAINS 0 RECORDS                                             
007500     DATA RECORD IS FINDING-RECORD.                                       
007600 COPY FNDGREC.                                                            
007700                                                                          
007800 WORKING-STORAGE SECTION.                                                 
007900 01  FILE-STATUS-CODES.                                                   
008000     05  IFCODE                      PIC X(2).                            
008100         88  CODE-READ                 VALUE SPACES.                      
008200         88  NO-MORE-CLAIMS            VALUE "10".                        
008300     05  OFCODE                      PIC X(2).                            
008400         88  CODE-WRITE                 VALUE SPACES.                     
008500         88  NO-MORE-FINDINGS           VALUE "10".                       
008600                                                                          
008700 01  WS-SYSOUT-LINE-AREA.                                                 
008800     05  WS-SYSOUT-TEXT              PIC X(130).                          
008900 01  WS-SYSOUT-LINE-PARTS REDEFINES WS-SYSOUT-LINE-AREA.                  
009000     05  WS-SYSOUT-PROGRAM           PIC X(08).                           
009100     05  FILLER                      PIC X(01).                           
009200     05  WS-SYSOUT-MESSAGE           PIC X(121).                          
009300                                                                          
009400 01  WS-DATE-FIELDS.                                                      
009500     05  WS-CURRENT-DATE             PIC 9(06).                           
009600 01  WS-CURRENT-DATE-PARTS REDEFINES WS-DATE-FIELDS.                      
009700     05  WS-CD-YY                    PIC 9(02).                           
009800     05  WS-CD-MM                    PIC 9(02).                           
009900     05  WS-CD-DD                    PIC 9(02).                           
010000                                                                          
010100 01  WS-SORT-WORK-AREA.                                                   
010200     05  WS-SWAP-ROW                 PIC X(176).                          
010300 01  WS-SORT-WORK-NUMERIC REDEFINES WS-SORT-WORK-AREA.                    
010400     05  FILLER                      PIC X(100).                          
010500     05  WS-SWAP-SCORE               PIC 9V999.                           
010600     05  FILLER                      PIC X(72).                           
010700                                                                          
010800****** ONE ROW PER PHARMACY SEEN IN THE OTHER FOUR DETECTORS'             
010900****** FINDINGS, LOADED BEFORE THIS STEP SCORES A SINGLE CLAIM.           
011000 01  OTH-WS-TABLE.                                                        
011100     05  OTH-ENTRY OCCURS 2000 TIMES                                      
011200                   INDEXED BY OTH-IDX.                                    
011300         10  OTH-PHARMACY-NUMBER     PIC X(20).                           
011400         10  OTH-SCORE-SUM           PIC S9(5)V999.                       
011500         10  OTH-SCORE-COUNT         PIC 9(07) COMP.                      
011600         10  OTH-HIGH-COUNT          PIC 9(07) COMP.                      
011700         10  FILLER                  PIC X(04).                           
011800                                                                          
011900 77  WS-OTHER-COUNT                  PIC 9(4) COMP VALUE ZERO.            
012000 77  WS-OTHER-MEAN                    PIC S9(1)V999.                      
012100 77  WS-BLEND-FOUND-SW               PIC X(01) VALUE "N".                 
012200     88  WS-BLEND-FOUND                VALUE "Y".                         
012300                                                                          
012400 01  PT-WS-TABLE.                                                         
012500     05  PT-ENTRY OCCURS 2000 TIMES                                       
012600                  INDEXED BY PHARM-IDX, SORT-IDX-A, SORT-IDX-B.           
012700         10  PT-PHARMACY-NUMBER      PIC X(20).                           
012800         10  PT-PHARMACY-NAME        PIC X(30).                           
012900         10  PT-PHARMACY-CITY        PIC X(20).                           
013000         10  PT-PHARMACY-STATE       PIC X(02).                           
013100         10  PT-NETWORK-COUNT        PIC 9(07) COMP.                      
013200         10  PT-NONNETWORK-COUNT     PIC 9(07) COMP.                      
013300         10  PT-NETWORK-TYPE         PIC X(15).                           
013400         10  PT-NONNET-PCT           PIC 9(03)V99.                        
013500         10  PT-FRAUD-SCORE          PIC 9V999.                           
013600         10  PT-REASON               PIC X(70).                           
013700         10  FILLER                  PIC X(02).                           
013800                                                                          
013900 01  PCT-PARM-REC.                                                        
014000     05  PCT-NUMERATOR               PIC 9(7) COMP.                       
014100     05  PCT-DENOMINATOR             PIC 9(7) COMP.                       
014200     05  PCT-DECIMALS                PIC 9 COMP.                          
014300     05  PCT-RESULT                  PIC 9(3)V999.                        
014400                                                                          
014500 01  COUNTERS-AND-ACCUMULATORS.                                           
014600     05  RECORDS-READ                PIC S9(9) COMP VALUE ZERO.           
014700     05  RECORDS-WRITTEN             PIC S9(9) COMP VALUE ZERO.           
014800     05  WS-PHARM-COUNT              PIC 9(4) COMP VALUE ZERO.            
014900                                                                          
015000 COPY ABENDREC.                                                           
015100                                                                          
015200 PROCEDURE DIVISION.                                                      
015300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
015400     PERFORM 050-LOAD-OTHER-FINDINGS-RTN THRU 050-EXIT                    
015500         UNTIL NO-MORE-FINDINGS.                                          
015600     PERFORM 060-REOPEN-FILES-RTN THRU 060-EXIT.                          
015700     PERFORM 100-MAINLINE THRU 100-EXIT                                   
015800         UNTIL NO-MORE-CLAIMS.                                            
015900     IF WS-PHARM-COUNT > 0                                                
016000         PERFORM 300-SCORE-PHARMACIES-RTN THRU 300-EXIT                   
016100         PERFORM 480-SORT-TABLE-RTN THRU 480-EXIT                         
016200         PERFORM 500-WRITE-FINDINGS-RTN THRU 500-EXIT                     
016300             VARYING PHARM-IDX FROM 1 BY 1                                
016400             UNTIL PHARM-IDX > WS-PHARM-COUNT                             
016500     END-IF.                                                              
016600     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
016700     MOVE ZERO TO RETURN-CODE.                                            
016800     GOBACK.                                                              
016900                                                                          
017000 000-HOUSEKEEPING.                                                        
017100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
017200     DISPLAY "******** BEGIN JOB FRDNETW ********".                       
017300     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
017400     OPEN INPUT FINDINGS-FILE.                                            
017500                                                                          
017600     INITIALIZE OTH-WS-TABLE, PT-WS-TABLE.                                
017700                                                                          
017800     READ FINDINGS-FILE                                                   
017900         AT END                                                           
018000             MOVE "10" TO OFCODE                                          
018100             GO TO 000-EXIT                                               
018200     END-READ.                                                            
018300 000-EXIT.                                                                
018400     EXIT.                                                                
018500                                                                          
018600 050-LOAD-OTHER-FINDINGS-RTN.                                             
018700     MOVE "050-LOAD-OTHER-FINDINGS-RTN" TO PARA-NAME.                     
018800     PERFORM 055-FIND-OR-ADD-OTHER-RTN THRU 055-EXIT.                     
018900     ADD FND-FRAUD-SCORE TO OTH-SCORE-SUM(OTH-IDX).                       
019000     ADD +1 TO OTH-SCORE-COUNT(OTH-IDX).                                  
019100     IF FND-FRAUD-SCORE >= 0.800                                          
019200         ADD +1 TO OTH-HIGH-COUNT(OTH-IDX)                                
019300     END-IF.                                                              
019400                                                                          
019500     READ FINDINGS-FILE                                                   
019600         AT END                                                           
019700             MOVE "10" TO OFCODE                                          
019800             GO TO 050-EXIT                                               
019900     END-READ.                                                            
020000 050-EXIT.                                                                
020100     EXIT.                                                                
020200                                                                          
020300 055-FIND-OR-ADD-OTHER-RTN.                                               
020400     MOVE "055-FIND-OR-ADD-OTHER-RTN" TO PARA-NAME.                       
020500     SET OTH-IDX TO 1.                                                    
020600     SEARCH OTH-ENTRY                                                     
020700         AT END                                                           
020800             ADD +1 TO WS-OTHER-COUNT                                     
020900             SET OTH-IDX TO WS-OTHER-COUNT                                
021000             MOVE FND-PHARMACY-NUMBER                                     
021100                 TO OTH-PHARMACY-NUMBER(OTH-IDX)                          
021200         WHEN OTH-PHARMACY-NUMBER(OTH-IDX) = FND-PHARMACY-NUMBER          
021300             CONTINUE                                                     
021400     END-SEARCH.                                                          
021500 055-EXIT.                                                                
021600     EXIT.                                                                
021700                                                                          
021800 060-REOPEN-FILES-RTN.                                                    
021900     MOVE "060-REOPEN-FILES-RTN" TO PARA-NAME.                            
022000     CLOSE FINDINGS-FILE.                                                 
022100     OPEN INPUT CLAIMS-FILE.                                              
022200     OPEN EXTEND FINDINGS-FILE.                                           
022300     OPEN OUTPUT SYSOUT.                                                  
022400                                                                          
022500     READ CLAIMS-FILE                                                     
022600         AT END                                                           
022700             MOVE "10" TO IFCODE                                          
022800             GO TO 060-EXIT                                               
022900     END-READ.                                                            
023000     ADD +1 TO RECORDS-READ.                                              
023100 060-EXIT.                                                                
023200     EXIT.                                                                
023300                                                                          
023400 100-MAINLINE.                                                            
023500     MOVE "100-MAINLINE" TO PARA-NAME.                                    
023600     PERFORM 200-FIND-OR-ADD-PHARM-RTN THRU 200-EXIT.                     
023700     PERFORM 250-ACCUMULATE-CLAIM-RTN THRU 250-EXIT.                      
023800                                                                          
023900     READ CLAIMS-FILE                                                     
024000         AT END                                                           
024100             MOVE "10" TO IFCODE                                          
024200             GO TO 100-EXIT                                               
024300     END-READ.                                                            
024400     ADD +1 TO RECORDS-READ.                                              
024500 100-EXIT.                                                                
024600     EXIT.                                                                
024700                                                                          
024800 200-FIND-OR-ADD-PHARM-RTN.                                               
024900     MOVE "200-FIND-OR-ADD-PHARM-RTN" TO PARA-NAME.                       
025000     SET PHARM-IDX TO 1.                                                  
025100     SEARCH PT-ENTRY                                                      
025200         AT END                                                           
025300             ADD +1 TO WS-PHARM-COUNT                                     
025400             SET PHARM-IDX TO WS-PHARM-COUNT                              
025500             MOVE CLM-PHARMACY-NUMBER                                     
025600                 TO PT-PHARMACY-NUMBER(PHARM-IDX)                         
025700             MOVE CLM-PHARMACY-NAME                                       
025800                 TO PT-PHARMACY-NAME(PHARM-IDX)                           
025900             MOVE CLM-PHARMACY-CITY                                       
026000                 TO PT-PHARMACY-CITY(PHARM-IDX)                           
026100             MOVE CLM-PHARMACY-STATE                                      
026200                 TO PT-PHARMACY-STATE(PHARM-IDX)                          
026300         WHEN PT-PHARMACY-NUMBER(PHARM-IDX) = CLM-PHARMACY-NUMBER         
026400             CONTINUE                                                     
026500     END-SEARCH.                                                          
026600 200-EXIT.                                                                
026700     EXIT.                                                                
026800                                                                          
026900 250-ACCUMULATE-CLAIM-RTN.                                                
027000     MOVE "250-ACCUMULATE-CLAIM-RTN" TO PARA-NAME.                        
027100     IF CLM-NETWORK-CLAIM                                                 
027200         ADD +1 TO PT-NETWORK-COUNT(PHARM-IDX)                            
027300     ELSE                                                                 
027400         ADD +1 TO PT-NONNETWORK-COUNT(PHARM-IDX)                         
027500     END-IF.                                                              
027600                                                                          
027700     IF PT-NETWORK-TYPE(PHARM-IDX) = SPACES                               
027800         AND CLM-NETWORK-GROUP-TYPE NOT = SPACES                          
027900         MOVE CLM-NETWORK-GROUP-TYPE TO PT-NETWORK-TYPE(PHARM-IDX)        
028000     END-IF.                                                              
028100 250-EXIT.                                                                
028200     EXIT.                                                                
028300                                                                          
028400 300-SCORE-PHARMACIES-RTN.                                                
028500     MOVE "300-SCORE-PHARMACIES-RTN" TO PARA-NAME.                        
028600     PERFORM 320-SCORE-ONE-PHARM-RTN THRU 320-EXIT                        
028700         VARYING PHARM-IDX FROM 1 BY 1                                    
028800         UNTIL PHARM-IDX > WS-PHARM-COUNT.                                
028900 300-EXIT.                                                                
029000     EXIT.                                                                
029100                                                                          
029200 320-SCORE-ONE-PHARM-RTN.                                                 
029300     MOVE "320-SCORE-ONE-PHARM-RTN" TO PARA-NAME.                         
029400     IF PT-NETWORK-TYPE(PHARM-IDX) = SPACES                               
029500         MOVE "Unknown" TO PT-NETWORK-TYPE(PHARM-IDX)                     
029600     END-IF.                                                              
029700                                                                          
029800     MOVE PT-NONNETWORK-COUNT(PHARM-IDX) TO PCT-NUMERATOR.                
029900     COMPUTE PCT-DENOMINATOR =                                            
030000         PT-NETWORK-COUNT(PHARM-IDX)                                      
030100         + PT-NONNETWORK-COUNT(PHARM-IDX).                                
030200     MOVE 2 TO PCT-DECIMALS.                                              
030300     CALL "FRDPCT" USING PCT-PARM-REC.                                    
030400     MOVE PCT-RESULT TO PT-NONNET-PCT(PHARM-IDX).                         
030500                                                                          
030600     MOVE ZERO TO PT-FRAUD-SCORE(PHARM-IDX).                              
030700                                                                          
030800     IF PT-NONNET-PCT(PHARM-IDX) >= 80                                    
030900         ADD 0.4 TO PT-FRAUD-SCORE(PHARM-IDX)                             
031000     ELSE IF PT-NONNET-PCT(PHARM-IDX) >= 60                               
031100         ADD 0.3 TO PT-FRAUD-SCORE(PHARM-IDX)                             
031200     ELSE IF PT-NONNET-PCT(PHARM-IDX) >= 40                               
031300         ADD 0.2 TO PT-FRAUD-SCORE(PHARM-IDX)                             
031400     ELSE IF PT-NONNET-PCT(PHARM-IDX) >= 20                               
031500         ADD 0.1 TO PT-FRAUD-SCORE(PHARM-IDX).                            
031600                                                                          
031700     IF PT-NETWORK-TYPE(PHARM-IDX) = "Unknown"                            
031800         OR PT-NETWORK-TYPE(PHARM-IDX) = "None"                           
031900         IF PCT-DENOMINATOR > 5                                           
032000             ADD 0.3 TO PT-FRAUD-SCORE(PHARM-IDX)                         
032100         END-IF                                                           
032200     ELSE IF PT-NETWORK-TYPE(PHARM-IDX) = "Independent"                   
032300         OR PT-NETWORK-TYPE(PHARM-IDX) = "Small Chain"                    
032400         IF PT-NONNET-PCT(PHARM-IDX) > 50                                 
032500             ADD 0.2 TO PT-FRAUD-SCORE(PHARM-IDX)                         
032600         END-IF.                                                          
032700                                                                          
032800     IF PCT-DENOMINATOR >= 50 AND PT-NONNET-PCT(PHARM-IDX) > 30           
032900         ADD 0.3 TO PT-FRAUD-SCORE(PHARM-IDX)                             
033000     ELSE IF PCT-DENOMINATOR >= 20                                        
033100         AND PT-NONNET-PCT(PHARM-IDX) > 50                                
033200         ADD 0.2 TO PT-FRAUD-SCORE(PHARM-IDX)                             
033300     ELSE IF PCT-DENOMINATOR >= 10                                        
033400         AND PT-NONNET-PCT(PHARM-IDX) > 70                                
033500         ADD 0.1 TO PT-FRAUD-SCORE(PHARM-IDX).                            
033600                                                                          
033700     IF PT-FRAUD-SCORE(PHARM-IDX) > 1.000                                 
033800         MOVE 1.000 TO PT-FRAUD-SCORE(PHARM-IDX).                         
033900                                                                          
034000     PERFORM 340-BLEND-SCORE-RTN THRU 340-EXIT.                           
034100     PERFORM 360-SET-REASON-RTN THRU 360-EXIT.                            
034200 320-EXIT.                                                                
034300     EXIT.                                                                
034400                                                                          
034500****** 30/70 BLEND AGAINST THE OTHER FOUR DETECTORS' MEAN SCORE           
034600****** FOR THIS PHARMACY, WHEN ANY OF THEM HAVE A FINDING FOR IT.         
034700 340-BLEND-SCORE-RTN.                                                     
034800     MOVE "340-BLEND-SCORE-RTN" TO PARA-NAME.                             
034900     MOVE "N" TO WS-BLEND-FOUND-SW.                                       
035000     SET OTH-IDX TO 1.                                                    
035100     SEARCH OTH-ENTRY                                                     
035200         AT END                                                           
035300             CONTINUE                                                     
035400         WHEN OTH-PHARMACY-NUMBER(OTH-IDX)                                
035500             = PT-PHARMACY-NUMBER(PHARM-IDX)                              
035600             MOVE "Y" TO WS-BLEND-FOUND-SW                                
035700     END-SEARCH.                                                          
035800                                                                          
035900     IF WS-BLEND-FOUND AND OTH-SCORE-COUNT(OTH-IDX) > 0                   
036000         COMPUTE WS-OTHER-MEAN ROUNDED =                                  
036100             OTH-SCORE-SUM(OTH-IDX) / OTH-SCORE-COUNT(OTH-IDX)            
036200         COMPUTE PT-FRAUD-SCORE(PHARM-IDX) ROUNDED =                      
036300             (PT-FRAUD-SCORE(PHARM-IDX) * 0.3)                            
036400             + (WS-OTHER-MEAN * 0.7)                                      
036500     END-IF.                                                              
036600 340-EXIT.                                                                
036700     EXIT.                                                                
036800                                                                          
036900 360-SET-REASON-RTN.                                                      
037000     MOVE "360-SET-REASON-RTN" TO PARA-NAME.                              
037100     EVALUATE TRUE                                                        
037200         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.900                          
037300             MOVE "CRITICAL: High non-network activity with s"            
037400                 TO PT-REASON(PHARM-IDX)                                  
037500             MOVE "uspicious patterns"                                    
037600                 TO PT-REASON(PHARM-IDX) (44:19)                          
037700         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.800                          
037800             MOVE "HIGH_RISK: Elevated non-network claim patt"            
037900                 TO PT-REASON(PHARM-IDX)                                  
038000             MOVE "erns"                                                  
038100                 TO PT-REASON(PHARM-IDX) (44:4)                           
038200         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.600                          
038300             MOVE "MEDIUM_HIGH: Unusual network/non-network d"            
038400                 TO PT-REASON(PHARM-IDX)                                  
038500             MOVE "istribution"                                           
038600                 TO PT-REASON(PHARM-IDX) (44:11)                          
038700         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.400                          
038800             MOVE "MEDIUM: Some network anomalies detected"               
038900                 TO PT-REASON(PHARM-IDX)                                  
039000         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.200                          
039100             MOVE "LOW_MEDIUM: Minor network pattern variatio"            
039200                 TO PT-REASON(PHARM-IDX)                                  
039300             MOVE "ns"                                                    
039400                 TO PT-REASON(PHARM-IDX) (44:2)                           
039500         WHEN OTHER                                                       
039600             MOVE "LOW: Normal network patterns"                          
039700                 TO PT-REASON(PHARM-IDX)                                  
039800     END-EVALUATE.                                                        
039900 360-EXIT.                                                                
040000     EXIT.                                                                
040100                                                                          
040200 480-SORT-TABLE-RTN.                                                      
040300     MOVE "480-SORT-TABLE-RTN" TO PARA-NAME.                              
040400     IF WS-PHARM-COUNT < 2                                                
040500         GO TO 480-EXIT.                                                  
040600     PERFORM 485-OUTER-PASS-RTN THRU 485-EXIT                             
040700         VARYING SORT-IDX-A FROM 1 BY 1                                   
040800         UNTIL SORT-IDX-A > WS-PHARM-COUNT - 1.                           
040900 480-EXIT.                                                                
041000     EXIT.                                                                
041100                                                                          
041200 485-OUTER-PASS-RTN.                                                      
041300     MOVE "485-OUTER-PASS-RTN" TO PARA-NAME.                              
041400     PERFORM 490-COMPARE-SWAP-RTN THRU 490-EXIT                           
041500         VARYING SORT-IDX-B FROM 1 BY 1                                   
041600         UNTIL SORT-IDX-B > WS-PHARM-COUNT - SORT-IDX-A.                  
041700 485-EXIT.                                                                
041800     EXIT.                                                                
041900                                                                          
042000 490-COMPARE-SWAP-RTN.                                                    
042100     MOVE "490-COMPARE-SWAP-RTN" TO PARA-NAME.                            
042200     IF PT-FRAUD-SCORE(SORT-IDX-B)                                        
042300         < PT-FRAUD-SCORE(SORT-IDX-B + 1)                                 
042400         MOVE PT-ENTRY(SORT-IDX-B) TO WS-SWAP-ROW                         
042500         MOVE PT-ENTRY(SORT-IDX-B + 1) TO PT-ENTRY(SORT-IDX-B)            
042600         MOVE WS-SWAP-ROW TO PT-ENTRY(SORT-IDX-B + 1)                     
042700     END-IF.                                                              
042800 490-EXIT.                                                                
042900     EXIT.                                                                
043000                                                                          
043100 500-WRITE-FINDINGS-RTN.                                                  
043200     MOVE "500-WRITE-FINDINGS-RTN" TO PARA-NAME.                          
043300     MOVE "NETWORK" TO FND-AGENT-SOURCE.                                  
043400     MOVE PT-PHARMACY-NUMBER(PHARM-IDX) TO FND-PHARMACY-NUMBER.           
043500     MOVE PT-PHARMACY-NAME(PHARM-IDX) TO FND-PHARMACY-NAME.               
043600     MOVE PT-PHARMACY-CITY(PHARM-IDX) TO FND-PHARMACY-CITY.               
043700     MOVE PT-PHARMACY-STATE(PHARM-IDX) TO FND-PHARMACY-STATE.             
043800     MOVE SPACES TO FND-PATIENT-ID, FND-PRODUCT-NDC.                      
043900     COMPUTE FND-TOTAL-CLAIMS =                                           
044000         PT-NETWORK-COUNT(PHARM-IDX)                                      
044100         + PT-NONNETWORK-COUNT(PHARM-IDX).                                
044200     MOVE PT-NONNETWORK-COUNT(PHARM-IDX) TO FND-METRIC-COUNT.             
044300     MOVE PT-NONNET-PCT(PHARM-IDX) TO FND-METRIC-PCT.                     
044400     MOVE ZERO TO FND-METRIC-AMT.                                         
044500     MOVE PT-FRAUD-SCORE(PHARM-IDX) TO FND-FRAUD-SCORE.                   
044600     MOVE PT-REASON(PHARM-IDX) TO FND-REASON.                             
044700                                                                          
044800     WRITE FINDING-RECORD.                                                
044900     ADD +1 TO RECORDS-WRITTEN.                                           
045000 500-EXIT.                                                                
045100     EXIT.                                                                
045200                                                                          
045300 700-CLOSE-FILES.                                                         
045400     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
045500     CLOSE CLAIMS-FILE, FINDINGS-FILE, SYSOUT.                            
045600 700-EXIT.                                                                
045700     EXIT.                                                                
045800                                                                          
045900 900-CLEANUP.                                                             
046000     MOVE "900-CLEANUP" TO PARA-NAME.                                     
046100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
046200                                                                          
046300     DISPLAY "** CLAIMS READ **".                                         
046400     DISPLAY RECORDS-READ.                                                
046500     DISPLAY "** OTHER-DETECTOR PHARMACIES LOADED **".                    
046600     DISPLAY WS-OTHER-COUNT.                                              
046700     DISPLAY "** FINDINGS WRITTEN **".                                    
046800     DISPLAY RECORDS-WRITTEN.                                             
046900                                                                          
047000     DISPLAY "******** NORMAL END OF JOB FRDNETW ********".               
047100 900-EXIT.                                                                
047200     EXIT.                                                                
047300                                                                          
047400 1000-ABEND-RTN.                                                          
047500     MOVE "FRDNETW" TO WS-SYSOUT-PROGRAM.                                 
047600     MOVE ABEND-REASON TO WS-SYSOUT-MESSAGE.                              
047700     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE-AREA.                           
047800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
047900     DISPLAY "*** ABNORMAL END OF JOB-FRDNETW ***" UPON CONSOLE.          
048000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
