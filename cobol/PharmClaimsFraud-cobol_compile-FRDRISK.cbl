000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRDRISK.                                                    
000400 AUTHOR. M J ABRUZZO.                                                     
000500 INSTALLATION. CLAIMS FRAUD REVIEW UNIT.                                  
000600 DATE-WRITTEN. 04/05/89.                                                  
000700 DATE-COMPILED. 04/05/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100* CHANGE LOG                                                    *         
001200******************************************************************        
001300* 04/05/89 MJA  ORIGINAL - SMALL BANDED-DECISION ROUTINE, THE   * CR0043  
001400*               SAME EVALUATE-DRIVEN BAND SHAPE USED ELSEWHERE  * CR0043  
001500*               IN THIS SHOP'S BATCH SUITE, CLASSIFYING THE     * CR0043  
001600*               SUPERVISOR'S FINAL WEIGHTED SCORE INTO ONE OF   * CR0043  
001700*               FOUR RISK LEVELS.                               * CR0043  
001800* 07/30/95 MJA  BANDS ARE NOW >= NOT > - MATCHES THE REST OF    * CR0244  
001900*               THE FRAUD SUITE'S BAND CONVENTION.              * CR0244  
002000* 01/11/99 DMK  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO  * Y2K099  
002100*               CHANGES REQUIRED, SIGNED OFF.                  *  Y2K099  
002200* 06/19/02 PQS  RECOMPILED UNDER ENTERPRISE COBOL - NO SOURCE   * CR0355  
002300*               CHANGES.                                       *  CR0355  
002400******************************************************************        
002500                                                                          
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER. IBM-390.                                                
002900 OBJECT-COMPUTER. IBM-390.                                                
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300                                                                          
003400 DATA DIVISION.                                                           
003500 FILE SECTION.                                                            
003600                                                                          
003700 WORKING-STORAGE SECTION.                                                 
003800 01  MISC-FIELDS.                                                         
003900     05  WS-DUMMY                    PIC X(01).                           
004000                                                                          
004100 LINKAGE SECTION.                                                         
004200 01  RISK-PARM-REC.                                                       
004300     05  RISK-FINAL-SCORE            PIC 9V999.                           
004400     05  RISK-LEVEL-OUT              PIC X(13).                           
004500                                                                          
004600 PROCEDURE DIVISION USING RISK-PARM-REC.                                  
004700     IF RISK-FINAL-SCORE >= 0.800                                         
004800         MOVE "HIGH RISK    " TO RISK-LEVEL-OUT                           
004900     ELSE                                                                 
005000         IF RISK-FINAL-SCORE >= 0.600                                     
005100             MOVE "MEDIUM RISK  " TO RISK-LEVEL-OUT                       
005200         ELSE                                                             
005300             IF RISK-FINAL-SCORE >= 0.400                                 
005400                 MOVE "LOW RISK     " TO RISK-LEVEL-OUT                   
005500             ELSE                                                         
005600                 MOVE "VERY LOW RISK" TO RISK-LEVEL-OUT.                  
005700                                                                          
005800     GOBACK.                                                              
