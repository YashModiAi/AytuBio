000100******************************************************************        
000200* COPY MEMBER.......: WGTDREC                                   *         
000300* DESCRIPTION.......: FINAL WEIGHTED PHARMACY SCORE RECORD       *        
000400* RECORD LENGTH.....: 128 BYTES, FIXED                           *        
000500* MAINTAINED BY.....: CLAIMS EXTRACT - FRAUD REVIEW UNIT         *        
000600******************************************************************        
000700* ONE OCCURRENCE PER PHARMACY THAT APPEARS IN AT LEAST ONE       *        
000800* DETECTOR'S FINDINGS.  WRITTEN BY THE SUPERVISOR STEP AFTER     *        
000900* ALL FIVE DETECTORS HAVE RUN, IN WEIGHTED-SCORE DESCENDING      *        
001000* ORDER WITH RANK ASSIGNED 1 THROUGH N.                          *        
001100******************************************************************        
001200 01  WEIGHTED-RECORD.                                                     
001300     05  WTD-RANK                    PIC 9(05).                           
001400     05  WTD-PHARMACY-NUMBER         PIC X(20).                           
001500     05  WTD-PHARMACY-NAME           PIC X(30).                           
001600     05  WTD-PHARMACY-CITY           PIC X(20).                           
001700     05  WTD-PHARMACY-STATE          PIC X(02).                           
001800     05  WTD-SCORE-COVERAGE          PIC 9V999.                           
001900     05  WTD-SCORE-FLIP              PIC 9V999.                           
002000     05  WTD-SCORE-HIDOLLAR          PIC 9V999.                           
002100     05  WTD-SCORE-REJECT            PIC 9V999.                           
002200     05  WTD-SCORE-NETWORK           PIC 9V999.                           
002300     05  WTD-AGENT-COUNT             PIC 9(01).                           
002400     05  WTD-CONSISTENCY-SCORE       PIC 9V999.                           
002500     05  WTD-OUTLIER-SCORE           PIC 9V999.                           
002600     05  WTD-WEIGHTED-SCORE          PIC 9V999.                           
002700     05  WTD-RISK-LEVEL              PIC X(13).                           
002800         88  WTD-HIGH-RISK           VALUE "HIGH RISK    ".               
002900         88  WTD-MEDIUM-RISK         VALUE "MEDIUM RISK  ".               
003000         88  WTD-LOW-RISK            VALUE "LOW RISK     ".               
003100         88  WTD-VERY-LOW-RISK       VALUE "VERY LOW RISK".               
003200     05  FILLER                      PIC X(05).                           
