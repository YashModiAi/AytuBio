000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRDFLIP.                                                    
000400 AUTHOR. R T HOLLOWAY.                                                    
000500 INSTALLATION. CLAIMS FRAUD REVIEW UNIT.                                  
000600 DATE-WRITTEN. 04/18/89.                                                  
000700 DATE-COMPILED. 04/18/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100* CHANGE LOG                                                    *         
001200******************************************************************        
001300* 04/18/89 RTH  ORIGINAL - GROUP-BREAK DETECTOR FOR THE          *CR0045  
001400*               INSURANCE-THEN-CASH "FLIP" PATTERN.  THE         *CR0045  
001500*               EXTRACT ARRIVES PRE-SORTED BY PATIENT-ID /       *CR0045  
001600*               PRODUCT-NDC / PHARMACY-NUMBER SO NO WORKING      *CR0045  
001700*               TABLE IS NEEDED - A STRAIGHT CONTROL BREAK       *CR0045  
001800*               ACCUMULATES EACH GROUP THE SAME WAY ANY KEY-     *CR0045  
001900*               CHANGE GROUP BREAK DOES IN THIS SHOP'S SUITE.    *CR0045  
002000* 11/09/91 RTH  ADDED THE "ENHANCED" NO-REJECTION FALLBACK -     *CR0131  
002100*               REVIEW UNIT WANTED A FLIP REPORTED EVEN WHEN NO  *CR0131  
002200*               PA/COB REJECTION CODES ARE PRESENT, AT A FIXED   *CR0131  
002300*               SUSPICION SCORE OF 0.300.                       * CR0131  
002400* 06/25/94 RTH  COPAY-COST > 100 NOW ALSO TRIPS THE REJECTION    *CR0228  
002500*               PATTERN TEST, NOT JUST THE PA/COB CODE FIELDS.   *CR0228  
002600* 01/11/99 DMK  Y2K REVIEW - DATE-SUBMITTED IS 9(8) YYYYMMDD     *Y2K099  
002700*               ALREADY - EARLIEST-DATE COMPARES ARE STRAIGHT    *Y2K099  
002800*               NUMERIC COMPARES, NO 2-DIGIT YEAR MATH HERE.     *Y2K099  
002900*               SIGNED OFF.                                     * Y2K099  
003000* 06/19/02 PQS  RECOMPILED UNDER ENTERPRISE COBOL - NO SOURCE    *CR0355  
003100*               CHANGES.                                        * CR0355  
003200******************************************************************        
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-390.                                                
003700 OBJECT-COMPUTER. IBM-390.                                                
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT SYSOUT                                                        
004300     ASSIGN TO UT-S-SYSOUT                                                
004400       ORGANIZATION IS SEQUENTIAL.                                        
004500                                                                          
004600     SELECT CLAIMS-FILE                                                   
004700     ASSIGN TO UT-S-CLAIMS                                                
004800       ACCESS MODE IS SEQUENTIAL                                          
004900       FILE STATUS IS IFCODE.                                             
005000                                                                          
005100     SELECT FINDINGS-FILE                                                 
005200     ASSIGN TO UT-S-FINDOUT                                               
005300       ACCESS MODE IS SEQUENTIAL                                          
005400       FILE STATUS IS OFCODE.                                             
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  SYSOUT                                                               
005900     RECORDING MODE IS F                                                  
006000     LABEL RECORDS ARE STANDARD                                           
006100     RECORD CONTAINS 130 CHARACTERS                                       
006200     BLOCK CONTAINS 0 RECORDS                                             
006300     DATA RECORD IS SYSOUT-REC.                                           
006400 01  SYSOUT-REC  PIC X(130).                                              
006500                                                                          
006600****** CLAIM EXTRACT - PATIENT-ID/PRODUCT-NDC/PHARMACY-NUMBER IS          
006700****** THE MAJOR SORT KEY HERE, SO THE BREAK LOGIC BELOW WORKS            
006800****** DIRECTLY OFF THE FILE'S PHYSICAL ORDER.                            
006900 FD  CLAIMS-FILE                                                          
007000     RECORDING MODE IS F                                                  
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORD CONTAINS 284 CHARACTERS                                       
007300     BLOCK CONTAINS 0 RECORDS                                             
007400     DATA RECORD IS CLAIM-RECORD.                                         
007500 COPY CLAIMREC.                                                           
007600                                                                          
007700 FD  FINDINGS-FILE                                                        
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORD CONTAINS 220 CHARACTERS                                       
008100     BLOCK CONTAINS 0 RECORDS                                             
008200     DATA RECORD IS FINDING-RECORD.                                       
008300 COPY FNDGREC.                                                            
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600 01  FILE-STATUS-CODES.                                                   
008700     05  IFCODE                      PIC X(2).                            
008800         88  CODE-READ                 VALUE SPACES.                      
008900         88  NO-MORE-CLAIMS            VALUE "10".                        
009000     05  OFCODE                      PIC X(2).                            
009100         88  CODE-WRITE                VALUE SPACES.                      
009200                                                                          
009300 01  WS-SYSOUT-LINE-AREA.                                                 
009400     05  WS-SYSOUT-TEXT              PIC X(130).                          
009500 01  WS-SYSOUT-LINE-PARTS REDEFINES WS-SYSOUT-LINE-AREA.                  
009600     05  WS-SYSOUT-PROGRAM           PIC X(08).                           
009700     05  FILLER                      PIC X(01).                           
009800     05  WS-SYSOUT-MESSAGE           PIC X(121).                          
009900                                                                          
010000 01  WS-DATE-FIELDS.                                                      
010100     05  WS-CURRENT-DATE             PIC 9(06).                           
010200 01  WS-CURRENT-DATE-PARTS REDEFINES WS-DATE-FIELDS.                      
010300     05  WS-CD-YY                    PIC 9(02).                           
010400     05  WS-CD-MM                    PIC 9(02).                           
010500     05  WS-CD-DD                    PIC 9(02).                           
010600                                                                          
010700****** THE GROUP'S EARLIEST-CASH-DATE BROKEN OUT FOR THE                  
010800****** DIAGNOSTIC LINE ON A DETECTED FLIP (900-CLEANUP).                  
010900 01  WS-CASH-DATE-FIELDS.                                                 
011000     05  WS-CASH-DATE-RAW            PIC 9(08).                           
011100 01  WS-CASH-DATE-PARTS REDEFINES WS-CASH-DATE-FIELDS.                    
011200     05  WS-CASH-DATE-YYYY           PIC 9(04).                           
011300     05  WS-CASH-DATE-MM             PIC 9(02).                           
011400     05  WS-CASH-DATE-DD             PIC 9(02).                           
011500                                                                          
011600 01  WS-CURRENT-CLAIM-CLASS          PIC X(01).                           
011700     88  CLAIM-CLASS-INSURANCE        VALUE "I".                          
011800     88  CLAIM-CLASS-CASH             VALUE "C".                          
011900     88  CLAIM-CLASS-OTHER            VALUE "O".                          
012000                                                                          
012100 01  WS-GROUP-FIELDS.                                                     
012200     05  WS-GRP-PATIENT-ID           PIC X(20) VALUE SPACES.              
012300     05  WS-GRP-PRODUCT-NDC          PIC X(11) VALUE SPACES.              
012400     05  WS-GRP-PHARMACY-NUMBER      PIC X(20) VALUE SPACES.              
012500     05  WS-GRP-PHARMACY-NAME        PIC X(30) VALUE SPACES.              
012600     05  WS-GRP-PHARMACY-CITY        PIC X(20) VALUE SPACES.              
012700     05  WS-GRP-PHARMACY-STATE       PIC X(02) VALUE SPACES.              
012800     05  WS-GRP-CLAIM-COUNT          PIC 9(07) COMP VALUE ZERO.           
012900     05  WS-GRP-INSURANCE-COUNT      PIC 9(07) COMP VALUE ZERO.           
013000     05  WS-GRP-CASH-COUNT           PIC 9(07) COMP VALUE ZERO.           
013100     05  WS-GRP-EARLIEST-INS-DATE    PIC 9(08) VALUE 99999999.            
013200     05  WS-GRP-EARLIEST-CASH-DATE   PIC 9(08) VALUE 99999999.            
013300     05  WS-GRP-REJECTION-SW         PIC X(01) VALUE "N".                 
013400         88  WS-GRP-HAS-REJECTION     VALUE "Y".                          
013500                                                                          
013600 77  WS-FIRST-GROUP-SW               PIC X(01) VALUE "Y".                 
013700     88  WS-IS-FIRST-GROUP            VALUE "Y".                          
013800                                                                          
013900 77  WS-UPPER-STATUS-DESC            PIC X(20).                           
014000 77  WS-KEYWORD-TALLY                PIC 9(02) COMP.                      
014100                                                                          
014200 01  PCT-PARM-REC.                                                        
014300     05  PCT-NUMERATOR               PIC 9(7) COMP.                       
014400     05  PCT-DENOMINATOR             PIC 9(7) COMP.                       
014500     05  PCT-DECIMALS                PIC 9 COMP.                          
014600     05  PCT-RESULT                  PIC 9(3)V999.                        
014700                                                                          
014800 01  COUNTERS-AND-ACCUMULATORS.                                           
014900     05  RECORDS-READ                PIC S9(9) COMP VALUE ZERO.           
015000     05  RECORDS-WRITTEN             PIC S9(9) COMP VALUE ZERO.           
015100     05  WS-GROUPS-ANALYZED          PIC 9(7) COMP VALUE ZERO.            
015200     05  WS-PATTERNS-DETECTED        PIC 9(7) COMP VALUE ZERO.            
015300     05  WS-HIGH-RISK-COUNT          PIC 9(7) COMP VALUE ZERO.            
015400     05  WS-MEDIUM-RISK-COUNT        PIC 9(7) COMP VALUE ZERO.            
015500                                                                          
015600 COPY ABENDREC.                                                           
015700                                                                          
015800 PROCEDURE DIVISION.                                                      
015900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
016000     PERFORM 100-MAINLINE THRU 100-EXIT                                   
016100         UNTIL NO-MORE-CLAIMS.                                            
016200     PERFORM 300-SCORE-GROUP-RTN THRU 300-EXIT.                           
016300     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
016400     MOVE ZERO TO RETURN-CODE.                                            
016500     GOBACK.                                                              
016600                                                                          
016700 000-HOUSEKEEPING.                                                        
016800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
016900     DISPLAY "******** BEGIN JOB FRDFLIP ********".                       
017000     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
017100     OPEN INPUT CLAIMS-FILE.                                              
017200****** FINDINGS-FILE ALREADY HOLDS FRDCOVG'S ROWS FROM THE PRIOR          
017300****** JOB STEP -- EXTEND, NOT OUTPUT, SO THIS STEP APPENDS ITS           
017400****** FINDINGS RATHER THAN TRUNCATING THE FILE.                          
017500     OPEN EXTEND FINDINGS-FILE.                                           
017600     OPEN OUTPUT SYSOUT.                                                  
017700                                                                          
017800     PERFORM 150-GET-NEXT-RELEVANT-RTN THRU 150-EXIT.                     
017900 000-EXIT.                                                                
018000     EXIT.                                                                
018100                                                                          
018200 100-MAINLINE.                                                            
018300     MOVE "100-MAINLINE" TO PARA-NAME.                                    
018400     PERFORM 200-TEST-GROUP-BREAK-RTN THRU 200-EXIT.                      
018500     PERFORM 250-ACCUMULATE-CLAIM-RTN THRU 250-EXIT.                      
018600     PERFORM 150-GET-NEXT-RELEVANT-RTN THRU 150-EXIT.                     
018700 100-EXIT.                                                                
018800     EXIT.                                                                
018900                                                                          
019000****** READS FORWARD UNTIL A CLAIM WITH A RELEVANT COVERAGE TYPE          
019100****** IS FOUND OR THE FILE IS EXHAUSTED - IRRELEVANT CLAIMS ARE          
019200****** DISCARDED BEFORE THEY EVER REACH THE GROUP LOGIC.                  
019300 150-GET-NEXT-RELEVANT-RTN.                                               
019400     MOVE "150-GET-NEXT-RELEVANT-RTN" TO PARA-NAME.                       
019500     READ CLAIMS-FILE                                                     
019600         AT END                                                           
019700             MOVE "10" TO IFCODE                                          
019800             GO TO 150-EXIT                                               
019900     END-READ.                                                            
020000     ADD +1 TO RECORDS-READ.                                              
020100                                                                          
020200     IF CLM-COVERAGE-TYPE = "Cash"                                        
020300         MOVE "C" TO WS-CURRENT-CLAIM-CLASS                               
020400     ELSE IF CLM-COVERAGE-TYPE = "Not Covered"                            
020500         MOVE "C" TO WS-CURRENT-CLAIM-CLASS                               
020600     ELSE IF CLM-COVERAGE-TYPE = "Well Covered"                           
020700         MOVE "I" TO WS-CURRENT-CLAIM-CLASS                               
020800     ELSE IF CLM-COVERAGE-TYPE = "Covered - HD"                           
020900         MOVE "I" TO WS-CURRENT-CLAIM-CLASS                               
021000     ELSE                                                                 
021100         MOVE "O" TO WS-CURRENT-CLAIM-CLASS.                              
021200                                                                          
021300     IF CLAIM-CLASS-OTHER                                                 
021400         GO TO 150-GET-NEXT-RELEVANT-RTN.                                 
021500 150-EXIT.                                                                
021600     EXIT.                                                                
021700                                                                          
021800****** A KEY CHANGE (OR THE VERY FIRST RECORD) CLOSES OUT THE             
021900****** PRIOR GROUP AND STARTS A FRESH ONE - A STANDARD KEY-               
022000****** CHANGE GROUP BREAK, THE SAME SHAPE USED THROUGHOUT THIS            
022100****** SHOP'S BATCH SUITE.                                                
022200 200-TEST-GROUP-BREAK-RTN.                                                
022300     MOVE "200-TEST-GROUP-BREAK-RTN" TO PARA-NAME.                        
022400     IF WS-IS-FIRST-GROUP                                                 
022500         MOVE "N" TO WS-FIRST-GROUP-SW                                    
022600         PERFORM 210-RESET-GROUP-RTN THRU 210-EXIT                        
022700         GO TO 200-EXIT.                                                  
022800                                                                          
022900     IF CLM-PATIENT-ID NOT = WS-GRP-PATIENT-ID                            
023000         OR CLM-PRODUCT-NDC NOT = WS-GRP-PRODUCT-NDC                      
023100         OR CLM-PHARMACY-NUMBER NOT = WS-GRP-PHARMACY-NUMBER              
023200         PERFORM 300-SCORE-GROUP-RTN THRU 300-EXIT                        
023300         PERFORM 210-RESET-GROUP-RTN THRU 210-EXIT                        
023400     END-IF.                                                              
023500 200-EXIT.                                                                
023600     EXIT.                                                                
023700                                                                          
023800 210-RESET-GROUP-RTN.                                                     
023900     MOVE "210-RESET-GROUP-RTN" TO PARA-NAME.                             
024000     MOVE CLM-PATIENT-ID TO WS-GRP-PATIENT-ID.                            
024100     MOVE CLM-PRODUCT-NDC TO WS-GRP-PRODUCT-NDC.                          
024200     MOVE CLM-PHARMACY-NUMBER TO WS-GRP-PHARMACY-NUMBER.                  
024300     MOVE CLM-PHARMACY-NAME TO WS-GRP-PHARMACY-NAME.                      
024400     MOVE CLM-PHARMACY-CITY TO WS-GRP-PHARMACY-CITY.                      
024500     MOVE CLM-PHARMACY-STATE TO WS-GRP-PHARMACY-STATE.                    
024600     MOVE ZERO TO WS-GRP-CLAIM-COUNT, WS-GRP-INSURANCE-COUNT,             
024700         WS-GRP-CASH-COUNT.                                               
024800     MOVE 99999999 TO WS-GRP-EARLIEST-INS-DATE,                           
024900         WS-GRP-EARLIEST-CASH-DATE.                                       
025000     MOVE "N" TO WS-GRP-REJECTION-SW.                                     
025100 210-EXIT.                                                                
025200     EXIT.                                                                
025300                                                                          
025400 250-ACCUMULATE-CLAIM-RTN.                                                
025500     MOVE "250-ACCUMULATE-CLAIM-RTN" TO PARA-NAME.                        
025600     ADD +1 TO WS-GRP-CLAIM-COUNT.                                        
025700                                                                          
025800     IF CLAIM-CLASS-INSURANCE                                             
025900         ADD +1 TO WS-GRP-INSURANCE-COUNT                                 
026000         IF CLM-DATE-SUBMITTED < WS-GRP-EARLIEST-INS-DATE                 
026100             MOVE CLM-DATE-SUBMITTED TO WS-GRP-EARLIEST-INS-DATE          
026200         END-IF                                                           
026300         PERFORM 260-CHECK-REJECTION-RTN THRU 260-EXIT                    
026400     ELSE                                                                 
026500         ADD +1 TO WS-GRP-CASH-COUNT                                      
026600         IF CLM-DATE-SUBMITTED < WS-GRP-EARLIEST-CASH-DATE                
026700             MOVE CLM-DATE-SUBMITTED TO WS-GRP-EARLIEST-CASH-DATE         
026800         END-IF                                                           
026900     END-IF.                                                              
027000 250-EXIT.                                                                
027100     EXIT.                                                                
027200                                                                          
027300****** TESTED ONLY ON INSURANCE CLAIMS, PER THE REVIEW UNIT'S             
027400****** RULE - A CASH CLAIM CANNOT CARRY A PA REJECTION.                   
027500 260-CHECK-REJECTION-RTN.                                                 
027600     MOVE "260-CHECK-REJECTION-RTN" TO PARA-NAME.                         
027700     IF CLM-PA-REJECTION-CODE-1 NOT = SPACES                              
027800         OR CLM-PA-REJECTION-CODE-2 NOT = SPACES                          
027900         OR CLM-LATEST-PA-STATUS-CODE NOT = SPACES                        
028000         OR CLM-COB-REJECT-CODE-1 NOT = SPACES                            
028100         OR CLM-COB-REJECT-CODE-2 NOT = SPACES                            
028200         OR CLM-COPAY-COST > 100                                          
028300         MOVE "Y" TO WS-GRP-REJECTION-SW                                  
028400     END-IF.                                                              
028500                                                                          
028600****** THE STATUS TEXT CAN CARRY THE REJECT/DENIED WORD ANYWHERE          
028700****** IN THE FIELD AND IN ANY CASE, SO IT IS UPPERCASED INTO A           
028800****** WORK COPY AND SCANNED WITH INSPECT RATHER THAN TESTED AS           
028900****** A FIXED COLUMN-1 PREFIX.                                           
029000     MOVE SPACES TO WS-UPPER-STATUS-DESC.                                 
029100     MOVE CLM-LATEST-PA-STATUS-DESC TO WS-UPPER-STATUS-DESC.              
029200     INSPECT WS-UPPER-STATUS-DESC CONVERTING                              
029300         "abcdefghijklmnopqrstuvwxyz" TO                                  
029400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
029500                                                                          
029600     MOVE ZERO TO WS-KEYWORD-TALLY.                                       
029700     INSPECT WS-UPPER-STATUS-DESC TALLYING WS-KEYWORD-TALLY               
029800         FOR ALL "REJECT".                                                
029900     IF WS-KEYWORD-TALLY > 0                                              
030000         MOVE "Y" TO WS-GRP-REJECTION-SW.                                 
030100                                                                          
030200     MOVE ZERO TO WS-KEYWORD-TALLY.                                       
030300     INSPECT WS-UPPER-STATUS-DESC TALLYING WS-KEYWORD-TALLY               
030400         FOR ALL "DENIED".                                                
030500     IF WS-KEYWORD-TALLY > 0                                              
030600         MOVE "Y" TO WS-GRP-REJECTION-SW.                                 
030700 260-EXIT.                                                                
030800     EXIT.                                                                
030900                                                                          
031000****** CLOSES OUT ONE (PATIENT-ID/PRODUCT-NDC/PHARMACY-NUMBER)            
031100****** GROUP - CALLED ON EVERY BREAK AND ONCE MORE AFTER THE              
031200****** LAST RECORD (SEE PROCEDURE DIVISION MAINLINE).                     
031300 300-SCORE-GROUP-RTN.                                                     
031400     MOVE "300-SCORE-GROUP-RTN" TO PARA-NAME.                             
031500     IF WS-GRP-CLAIM-COUNT < 2                                            
031600         GO TO 300-EXIT.                                                  
031700                                                                          
031800     ADD +1 TO WS-GROUPS-ANALYZED.                                        
031900                                                                          
032000     IF WS-GRP-INSURANCE-COUNT > 0 AND WS-GRP-CASH-COUNT > 0              
032100         IF WS-GRP-EARLIEST-CASH-DATE > WS-GRP-EARLIEST-INS-DATE          
032200             PERFORM 350-WRITE-FLIP-FINDING-RTN THRU 350-EXIT             
032300         END-IF                                                           
032400     END-IF.                                                              
032500 300-EXIT.                                                                
032600     EXIT.                                                                
032700                                                                          
032800 350-WRITE-FLIP-FINDING-RTN.                                              
032900     MOVE "350-WRITE-FLIP-FINDING-RTN" TO PARA-NAME.                      
033000     ADD +1 TO WS-PATTERNS-DETECTED.                                      
033100     MOVE WS-GRP-EARLIEST-CASH-DATE TO WS-CASH-DATE-RAW.                  
033200                                                                          
033300     MOVE WS-GRP-CASH-COUNT TO PCT-NUMERATOR.                             
033400     MOVE WS-GRP-CLAIM-COUNT TO PCT-DENOMINATOR.                          
033500     MOVE 2 TO PCT-DECIMALS.                                              
033600     CALL "FRDPCT" USING PCT-PARM-REC.                                    
033700                                                                          
033800     IF WS-GRP-HAS-REJECTION                                              
033900         EVALUATE TRUE                                                    
034000             WHEN PCT-RESULT > 80                                         
034100                 MOVE 1.000 TO FND-FRAUD-SCORE                            
034200                 MOVE "HIGH_RISK: >80% claims are cash flips"             
034300                     TO FND-REASON                                        
034400             WHEN PCT-RESULT > 60                                         
034500                 MOVE 0.800 TO FND-FRAUD-SCORE                            
034600                 MOVE "MEDIUM_HIGH: >60% claims are cash flips"           
034700                     TO FND-REASON                                        
034800             WHEN PCT-RESULT > 40                                         
034900                 MOVE 0.600 TO FND-FRAUD-SCORE                            
035000                 MOVE "MEDIUM: >40% claims are cash flips"                
035100                     TO FND-REASON                                        
035200             WHEN PCT-RESULT > 20                                         
035300                 MOVE 0.400 TO FND-FRAUD-SCORE                            
035400                 MOVE "LOW_MEDIUM: >20% claims are cash flips"            
035500                     TO FND-REASON                                        
035600             WHEN OTHER                                                   
035700                 MOVE 0.200 TO FND-FRAUD-SCORE                            
035800                 MOVE "LOW: Some cash flips detected"                     
035900                     TO FND-REASON                                        
036000         END-EVALUATE                                                     
036100     ELSE                                                                 
036200         MOVE 0.300 TO FND-FRAUD-SCORE                                    
036300         MOVE "SUSPICIOUS: Insurance-to-cash pattern without "            
036400             TO FND-REASON                                                
036500         MOVE "rejection indicators"                                      
036600             TO FND-REASON (47:20)                                        
036700     END-IF.                                                              
036800                                                                          
036900     IF FND-FRAUD-SCORE >= 0.800                                          
037000         ADD +1 TO WS-HIGH-RISK-COUNT                                     
037100     ELSE                                                                 
037200         IF FND-FRAUD-SCORE >= 0.600                                      
037300             ADD +1 TO WS-MEDIUM-RISK-COUNT                               
037400         END-IF                                                           
037500     END-IF.                                                              
037600                                                                          
037700     MOVE "FLIP" TO FND-AGENT-SOURCE.                                     
037800     MOVE WS-GRP-PHARMACY-NUMBER TO FND-PHARMACY-NUMBER.                  
037900     MOVE WS-GRP-PHARMACY-NAME TO FND-PHARMACY-NAME.                      
038000     MOVE WS-GRP-PHARMACY-CITY TO FND-PHARMACY-CITY.                      
038100     MOVE WS-GRP-PHARMACY-STATE TO FND-PHARMACY-STATE.                    
038200     MOVE WS-GRP-PATIENT-ID TO FND-PATIENT-ID.                            
038300     MOVE WS-GRP-PRODUCT-NDC TO FND-PRODUCT-NDC.                          
038400     MOVE WS-GRP-CLAIM-COUNT TO FND-TOTAL-CLAIMS.                         
038500     MOVE WS-GRP-CASH-COUNT TO FND-METRIC-COUNT.                          
038600     MOVE PCT-RESULT TO FND-METRIC-PCT.                                   
038700     MOVE ZERO TO FND-METRIC-AMT.                                         
038800                                                                          
038900     WRITE FINDING-RECORD.                                                
039000     ADD +1 TO RECORDS-WRITTEN.                                           
039100 350-EXIT.                                                                
039200     EXIT.                                                                
039300                                                                          
039400 700-CLOSE-FILES.                                                         
039500     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
039600     CLOSE CLAIMS-FILE, FINDINGS-FILE, SYSOUT.                            
039700 700-EXIT.                                                                
039800     EXIT.                                                                
039900                                                                          
040000 900-CLEANUP.                                                             
040100     MOVE "900-CLEANUP" TO PARA-NAME.                                     
040200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
040300                                                                          
040400     DISPLAY "** CLAIMS READ **".                                         
040500     DISPLAY RECORDS-READ.                                                
040600     DISPLAY "** GROUPS ANALYZED **".                                     
040700     DISPLAY WS-GROUPS-ANALYZED.                                          
040800     DISPLAY "** FLIP PATTERNS DETECTED **".                              
040900     DISPLAY WS-PATTERNS-DETECTED.                                        
041000     DISPLAY "** FINDINGS WRITTEN **".                                    
041100     DISPLAY RECORDS-WRITTEN.                                             
041200                                                                          
041300     DISPLAY "******** NORMAL END OF JOB FRDFLIP ********".               
041400 900-EXIT.                                                                
041500     EXIT.                                                                
041600                                                                          
041700 1000-ABEND-RTN.                                                          
041800     MOVE "FRDFLIP" TO WS-SYSOUT-PROGRAM.                                 
041900     MOVE ABEND-REASON TO WS-SYSOUT-MESSAGE.                              
042000     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE-AREA.                           
042100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
042200     DISPLAY "*** ABNORMAL END OF JOB-FRDFLIP ***" UPON CONSOLE.          
042300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
