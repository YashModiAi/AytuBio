000100******************************************************************        
000200* COPY MEMBER.......: ABENDREC                                  *         
000300* DESCRIPTION.......: DIAGNOSTIC LINE WRITTEN TO SYSOUT BEFORE  *         
000400*                     A FORCED ABEND, PLUS THE 0C7 TRIGGER      *         
000500*                     FIELDS SHARED BY EVERY FRAUD-DETECTION    *         
000600*                     BATCH STEP.                               *         
000700* RECORD LENGTH.....: 130 BYTES, MATCHES SYSOUT-REC IN EVERY     *        
000800*                     STEP THAT COPIES THIS MEMBER.              *        
000900******************************************************************        
001000 01  ABEND-REC.                                                           
001100     05  ABEND-PROGRAM-ID            PIC X(08).                           
001200     05  FILLER                      PIC X(01).                           
001300     05  PARA-NAME                   PIC X(30).                           
001400     05  FILLER                      PIC X(01).                           
001500     05  ABEND-REASON                PIC X(40).                           
001600     05  FILLER                      PIC X(01).                           
001700     05  EXPECTED-VAL                PIC 9(09).                           
001800     05  FILLER                      PIC X(01).                           
001900     05  ACTUAL-VAL                  PIC 9(09).                           
002000     05  FILLER                      PIC X(30).                           
002100                                                                          
002200* FORCE-ABEND TRIGGER - DIVIDE ZERO-VAL INTO ONE-VAL RAISES AN            
002300* 0C7 SO THE STEP CONDITION CODE SHOWS THE JOB DIED, NOT THAT IT          
002400* ENDED CLEAN - OPERATIONS WATCHES FOR THE 0C7, NOT THE MESSAGE.          
002500 01  ONE-VAL                         PIC 9 VALUE 1.                       
002600 01  ZERO-VAL                        PIC 9 VALUE 0.                       
