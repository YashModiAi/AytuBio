000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRDREJC.                                                    
000400 AUTHOR. J K LOWRY.                                                       
000500 INSTALLATION. CLAIMS FRAUD REVIEW UNIT.                                  
000600 DATE-WRITTEN. 05/02/89.                                                  
000700 DATE-COMPILED. 05/02/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100* CHANGE LOG                                                    *         
001200******************************************************************        
001300* 05/02/89 JKL  ORIGINAL - PHARMACY-LEVEL REJECTION-DENSITY      *CR0047  
001400*               DETECTOR, USING THE SAME GROUPED-ACCUMULATE      *CR0047  
001500*               SHAPE AS OTHER STEPS IN THIS SUITE BUT WRITING   *CR0047  
001600*               SEQUENTIAL OUTPUT INSTEAD OF REWRITING A MASTER. *CR0047  
001700* 02/18/93 JKL  ADDED THE "FAILED" KEYWORD TO THE STATUS-DESC    *CR0179  
001800*               SCAN - PLAN ADMINISTRATORS STARTED USING IT AS   *CR0179  
001900*               A SYNONYM FOR "REJECTED" ON SEVERAL PA SYSTEMS.  *CR0179  
002000* 07/11/96 JKL  RAISED PHARMACY TABLE TO 2000 ENTRIES.           *CR0267  
002100* 01/11/99 DMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS REFERENCED,  *Y2K099  
002200*               NO CHANGES REQUIRED, SIGNED OFF.                * Y2K099  
002300* 06/19/02 PQS  RECOMPILED UNDER ENTERPRISE COBOL - NO SOURCE    *CR0355  
002400*               CHANGES.                                        * CR0355  
002500******************************************************************        
002600                                                                          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT SYSOUT                                                        
003600     ASSIGN TO UT-S-SYSOUT                                                
003700       ORGANIZATION IS SEQUENTIAL.                                        
003800                                                                          
003900     SELECT CLAIMS-FILE                                                   
004000     ASSIGN TO UT-S-CLAIMS                                                
004100       ACCESS MODE IS SEQUENTIAL                                          
004200       FILE STATUS IS IFCODE.                                             
004300                                                                          
004400     SELECT FINDINGS-FILE                                                 
004500     ASSIGN TO UT-S-FINDOUT                                               
004600       ACCESS MODE IS SEQUENTIAL                                          
004700       FILE STATUS IS OFCODE.                                             
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  SYSOUT                                                               
005200     RECORDING MODE IS F                                                  
005300     LABEL RECORDS ARE STANDARD                                           
005400     RECORD CONTAINS 130 CHARACTERS                                       
005500     BLOCK CONTAINS 0 RECORDS                                             
005600     DATA RECORD IS SYSOUT-REC.                                           
005700 01  SYSOUT-REC  PIC X(130).                                              
005800                                                                          
005900 FD  CLAIMS-FILE                                                          
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORD CONTAINS 284 CHARACTERS                                       
006300     BLOCK CONTAINS 0 RECORDS                                             
006400     DATA RECORD IS CLAIM-RECORD.                                         
006500 COPY CLAIMREC.                                                           
006600                                                                          
006700 FD  FINDINGS-FILE                                                        
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD                                           
007000     RECORD CONTAINS 220 CHARACTERS                                       
007100     BLOCK CONTAINS 0 RECORDS                                             
007200     DATA RECORD IS FINDING-RECORD.                                       
007300 COPY FNDGREC.                                                            
007400                                                                          
007500 WORKING-STORAGE SECTION.                                                 
007600 01  FILE-STATUS-CODES.                                                   
007700     05  IFCODE                      PIC X(2).                            
007800         88  CODE-READ                 VALUE SPACES.                      
007900         88  NO-MORE-CLAIMS            VALUE "10".                        
008000     05  OFCODE                      PIC X(2).                            
008100         88  CODE-WRITE                VALUE SPACES.                      
008200                                                                          
008300 01  WS-SYSOUT-LINE-AREA.                                                 
008400     05  WS-SYSOUT-TEXT              PIC X(130).                          
008500 01  WS-SYSOUT-LINE-PARTS REDEFINES WS-SYSOUT-LINE-AREA.                  
008600     05  WS-SYSOUT-PROGRAM           PIC X(08).                           
008700     05  FILLER                      PIC X(01).                           
008800     05  WS-SYSOUT-MESSAGE           PIC X(121).                          
008900                                                                          
009000 01  WS-DATE-FIELDS.                                                      
009100     05  WS-CURRENT-DATE             PIC 9(06).                           
009200 01  WS-CURRENT-DATE-PARTS REDEFINES WS-DATE-FIELDS.                      
009300     05  WS-CD-YY                    PIC 9(02).                           
009400     05  WS-CD-MM                    PIC 9(02).                           
009500     05  WS-CD-DD                    PIC 9(02).                           
009600                                                                          
009700 01  WS-SORT-WORK-AREA.                                                   
009800     05  WS-SWAP-ROW                 PIC X(174).                          
009900 01  WS-SORT-WORK-NUMERIC REDEFINES WS-SORT-WORK-AREA.                    
010000     05  FILLER                      PIC X(97).                           
010100     05  WS-SWAP-SCORE               PIC 9V999.                           
010200     05  FILLER                      PIC X(73).                           
010300                                                                          
010400 77  WS-REJECTION-SW                 PIC X(01) VALUE "N".                 
010500     88  WS-HAS-REJECTION             VALUE "Y".                          
010600                                                                          
010700 77  WS-UPPER-STATUS-DESC            PIC X(20).                           
010800 77  WS-KEYWORD-TALLY                PIC 9(02) COMP.                      
010900                                                                          
011000 01  PT-WS-TABLE.                                                         
011100     05  PT-ENTRY OCCURS 2000 TIMES                                       
011200                  INDEXED BY PHARM-IDX, SORT-IDX-A, SORT-IDX-B.           
011300         10  PT-PHARMACY-NUMBER      PIC X(20).                           
011400         10  PT-PHARMACY-NAME        PIC X(30).                           
011500         10  PT-PHARMACY-CITY        PIC X(20).                           
011600         10  PT-PHARMACY-STATE       PIC X(02).                           
011700         10  PT-TOTAL-CLAIMS         PIC 9(07) COMP.                      
011800         10  PT-REJECTED-CLAIMS      PIC 9(07) COMP.                      
011900         10  PT-PRIMARY-REJECTS      PIC 9(07) COMP.                      
012000         10  PT-PA-REJECTS           PIC 9(07) COMP.                      
012100         10  PT-STATUS-REJECTS       PIC 9(07) COMP.                      
012200         10  PT-REJECTION-PCT        PIC 9(03)V99.                        
012300         10  PT-FRAUD-SCORE          PIC 9V999.                           
012400         10  PT-REASON               PIC X(70).                           
012500         10  FILLER                  PIC X(03).                           
012600                                                                          
012700 01  PCT-PARM-REC.                                                        
012800     05  PCT-NUMERATOR               PIC 9(7) COMP.                       
012900     05  PCT-DENOMINATOR             PIC 9(7) COMP.                       
013000     05  PCT-DECIMALS                PIC 9 COMP.                          
013100     05  PCT-RESULT                  PIC 9(3)V999.                        
013200                                                                          
013300 01  COUNTERS-AND-ACCUMULATORS.                                           
013400     05  RECORDS-READ                PIC S9(9) COMP VALUE ZERO.           
013500     05  RECORDS-WRITTEN             PIC S9(9) COMP VALUE ZERO.           
013600     05  WS-PHARM-COUNT              PIC 9(4) COMP VALUE ZERO.            
013700                                                                          
013800 COPY ABENDREC.                                                           
013900                                                                          
014000 PROCEDURE DIVISION.                                                      
014100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
014200     PERFORM 100-MAINLINE THRU 100-EXIT                                   
014300         UNTIL NO-MORE-CLAIMS.                                            
014400     IF WS-PHARM-COUNT > 0                                                
014500         PERFORM 300-SCORE-PHARMACIES-RTN THRU 300-EXIT                   
014600         PERFORM 480-SORT-TABLE-RTN THRU 480-EXIT                         
014700         PERFORM 500-WRITE-FINDINGS-RTN THRU 500-EXIT                     
014800             VARYING PHARM-IDX FROM 1 BY 1                                
014900             UNTIL PHARM-IDX > WS-PHARM-COUNT                             
015000     END-IF.                                                              
015100     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
015200     MOVE ZERO TO RETURN-CODE.                                            
015300     GOBACK.                                                              
015400                                                                          
015500 000-HOUSEKEEPING.                                                        
015600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
015700     DISPLAY "******** BEGIN JOB FRDREJC ********".                       
015800     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
015900     OPEN INPUT CLAIMS-FILE.                                              
016000****** FINDINGS-FILE ALREADY HOLDS THE PRIOR STEPS' ROWS (COVG/           
016100****** FLIP/HIDOLLAR) -- EXTEND, NOT OUTPUT, SO THIS STEP APPENDS         
016200****** ITS FINDINGS RATHER THAN TRUNCATING THE FILE.                      
016300     OPEN EXTEND FINDINGS-FILE.                                           
016400     OPEN OUTPUT SYSOUT.                                                  
016500                                                                          
016600     INITIALIZE PT-WS-TABLE.                                              
016700                                                                          
016800     READ CLAIMS-FILE                                                     
016900         AT END                                                           
017000             MOVE "10" TO IFCODE                                          
017100             GO TO 000-EXIT                                               
017200     END-READ.                                                            
017300     ADD +1 TO RECORDS-READ.                                              
017400 000-EXIT.                                                                
017500     EXIT.                                                                
017600                                                                          
017700 100-MAINLINE.                                                            
017800     MOVE "100-MAINLINE" TO PARA-NAME.                                    
017900     PERFORM 200-FIND-OR-ADD-PHARM-RTN THRU 200-EXIT.                     
018000     PERFORM 250-TEST-REJECTION-RTN THRU 250-EXIT.                        
018100     PERFORM 260-ACCUMULATE-CLAIM-RTN THRU 260-EXIT.                      
018200                                                                          
018300     READ CLAIMS-FILE                                                     
018400         AT END                                                           
018500             MOVE "10" TO IFCODE                                          
018600             GO TO 100-EXIT                                               
018700     END-READ.                                                            
018800     ADD +1 TO RECORDS-READ.                                              
018900 100-EXIT.                                                                
019000     EXIT.                                                                
019100                                                                          
019200 200-FIND-OR-ADD-PHARM-RTN.                                               
019300     MOVE "200-FIND-OR-ADD-PHARM-RTN" TO PARA-NAME.                       
019400     SET PHARM-IDX TO 1.                                                  
019500     SEARCH PT-ENTRY                                                      
019600         AT END                                                           
019700             ADD +1 TO WS-PHARM-COUNT                                     
019800             SET PHARM-IDX TO WS-PHARM-COUNT                              
019900             MOVE CLM-PHARMACY-NUMBER                                     
020000                 TO PT-PHARMACY-NUMBER(PHARM-IDX)                         
020100             MOVE CLM-PHARMACY-NAME                                       
020200                 TO PT-PHARMACY-NAME(PHARM-IDX)                           
020300             MOVE CLM-PHARMACY-CITY                                       
020400                 TO PT-PHARMACY-CITY(PHARM-IDX)                           
020500             MOVE CLM-PHARMACY-STATE                                      
020600                 TO PT-PHARMACY-STATE(PHARM-IDX)                          
020700         WHEN PT-PHARMACY-NUMBER(PHARM-IDX) = CLM-PHARMACY-NUMBER         
020800             CONTINUE                                                     
020900     END-SEARCH.                                                          
021000 200-EXIT.                                                                
021100     EXIT.                                                                
021200                                                                          
021300****** COB CODES AND PA CODES EACH COUNT SEPARATELY, SO A CLAIM           
021400****** WITH BOTH CODE-1 AND CODE-2 PRESENT SCORES TWO HITS, NOT           
021500****** ONE - MATCHES THE REVIEW UNIT'S "REJECTION-TYPE COUNTS".           
021600 250-TEST-REJECTION-RTN.                                                  
021700     MOVE "250-TEST-REJECTION-RTN" TO PARA-NAME.                          
021800     MOVE "N" TO WS-REJECTION-SW.                                         
021900                                                                          
022000     IF CLM-COB-REJECT-CODE-1 NOT = SPACES                                
022100         ADD +1 TO PT-PRIMARY-REJECTS(PHARM-IDX)                          
022200         MOVE "Y" TO WS-REJECTION-SW                                      
022300     END-IF.                                                              
022400     IF CLM-COB-REJECT-CODE-2 NOT = SPACES                                
022500         ADD +1 TO PT-PRIMARY-REJECTS(PHARM-IDX)                          
022600         MOVE "Y" TO WS-REJECTION-SW                                      
022700     END-IF.                                                              
022800     IF CLM-PA-REJECTION-CODE-1 NOT = SPACES                              
022900         ADD +1 TO PT-PA-REJECTS(PHARM-IDX)                               
023000         MOVE "Y" TO WS-REJECTION-SW                                      
023100     END-IF.                                                              
023200     IF CLM-PA-REJECTION-CODE-2 NOT = SPACES                              
023300         ADD +1 TO PT-PA-REJECTS(PHARM-IDX)                               
023400         MOVE "Y" TO WS-REJECTION-SW                                      
023500     END-IF.                                                              
023600                                                                          
023700****** THE STATUS TEXT CAN CARRY THE REJECT/DENIED/FAILED WORD            
023800****** ANYWHERE IN THE FIELD AND IN ANY CASE, SO IT IS UPPERCASED         
023900****** INTO A WORK COPY AND SCANNED WITH INSPECT RATHER THAN              
024000****** TESTED AS A FIXED COLUMN-1 PREFIX.                                 
024100     MOVE SPACES TO WS-UPPER-STATUS-DESC.                                 
024200     MOVE CLM-LATEST-PA-STATUS-DESC TO WS-UPPER-STATUS-DESC.              
024300     INSPECT WS-UPPER-STATUS-DESC CONVERTING                              
024400         "abcdefghijklmnopqrstuvwxyz" TO                                  
024500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
024600                                                                          
024700     MOVE ZERO TO WS-KEYWORD-TALLY.                                       
024800     INSPECT WS-UPPER-STATUS-DESC TALLYING WS-KEYWORD-TALLY               
024900         FOR ALL "REJECT" ALL "DENIED" ALL "FAILED".                      
025000     IF WS-KEYWORD-TALLY > 0                                              
025100         ADD +1 TO PT-STATUS-REJECTS(PHARM-IDX)                           
025200         MOVE "Y" TO WS-REJECTION-SW                                      
025300     END-IF.                                                              
025400 250-EXIT.                                                                
025500     EXIT.                                                                
025600                                                                          
025700 260-ACCUMULATE-CLAIM-RTN.                                                
025800     MOVE "260-ACCUMULATE-CLAIM-RTN" TO PARA-NAME.                        
025900     ADD +1 TO PT-TOTAL-CLAIMS(PHARM-IDX).                                
026000     IF WS-HAS-REJECTION                                                  
026100         ADD +1 TO PT-REJECTED-CLAIMS(PHARM-IDX)                          
026200     END-IF.                                                              
026300 260-EXIT.                                                                
026400     EXIT.                                                                
026500                                                                          
026600 300-SCORE-PHARMACIES-RTN.                                                
026700     MOVE "300-SCORE-PHARMACIES-RTN" TO PARA-NAME.                        
026800     PERFORM 320-SCORE-ONE-PHARM-RTN THRU 320-EXIT                        
026900         VARYING PHARM-IDX FROM 1 BY 1                                    
027000         UNTIL PHARM-IDX > WS-PHARM-COUNT.                                
027100 300-EXIT.                                                                
027200     EXIT.                                                                
027300                                                                          
027400 320-SCORE-ONE-PHARM-RTN.                                                 
027500     MOVE "320-SCORE-ONE-PHARM-RTN" TO PARA-NAME.                         
027600     IF PT-REJECTED-CLAIMS(PHARM-IDX) = 0                                 
027700         MOVE ZERO TO PT-FRAUD-SCORE(PHARM-IDX)                           
027800         GO TO 320-EXIT.                                                  
027900                                                                          
028000     MOVE PT-REJECTED-CLAIMS(PHARM-IDX) TO PCT-NUMERATOR.                 
028100     MOVE PT-TOTAL-CLAIMS(PHARM-IDX) TO PCT-DENOMINATOR.                  
028200     MOVE 2 TO PCT-DECIMALS.                                              
028300     CALL "FRDPCT" USING PCT-PARM-REC.                                    
028400     MOVE PCT-RESULT TO PT-REJECTION-PCT(PHARM-IDX).                      
028500                                                                          
028600     MOVE ZERO TO PT-FRAUD-SCORE(PHARM-IDX).                              
028700                                                                          
028800     IF PT-REJECTION-PCT(PHARM-IDX) >= 50                                 
028900         ADD 0.4 TO PT-FRAUD-SCORE(PHARM-IDX)                             
029000     ELSE IF PT-REJECTION-PCT(PHARM-IDX) >= 30                            
029100         ADD 0.3 TO PT-FRAUD-SCORE(PHARM-IDX)                             
029200     ELSE IF PT-REJECTION-PCT(PHARM-IDX) >= 20                            
029300         ADD 0.2 TO PT-FRAUD-SCORE(PHARM-IDX)                             
029400     ELSE IF PT-REJECTION-PCT(PHARM-IDX) >= 10                            
029500         ADD 0.1 TO PT-FRAUD-SCORE(PHARM-IDX).                            
029600                                                                          
029700     IF PT-REJECTED-CLAIMS(PHARM-IDX) >= 20                               
029800         ADD 0.3 TO PT-FRAUD-SCORE(PHARM-IDX)                             
029900     ELSE IF PT-REJECTED-CLAIMS(PHARM-IDX) >= 10                          
030000         ADD 0.2 TO PT-FRAUD-SCORE(PHARM-IDX)                             
030100     ELSE IF PT-REJECTED-CLAIMS(PHARM-IDX) >= 5                           
030200         ADD 0.1 TO PT-FRAUD-SCORE(PHARM-IDX).                            
030300                                                                          
030400     IF PT-TOTAL-CLAIMS(PHARM-IDX) >= 50                                  
030500         ADD 0.3 TO PT-FRAUD-SCORE(PHARM-IDX)                             
030600     ELSE IF PT-TOTAL-CLAIMS(PHARM-IDX) >= 20                             
030700         ADD 0.2 TO PT-FRAUD-SCORE(PHARM-IDX)                             
030800     ELSE IF PT-TOTAL-CLAIMS(PHARM-IDX) >= 10                             
030900         ADD 0.1 TO PT-FRAUD-SCORE(PHARM-IDX).                            
031000                                                                          
031100     IF PT-FRAUD-SCORE(PHARM-IDX) > 1.000                                 
031200         MOVE 1.000 TO PT-FRAUD-SCORE(PHARM-IDX).                         
031300                                                                          
031400     EVALUATE TRUE                                                        
031500         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.900                          
031600             MOVE "CRITICAL: Extremely high rejection rate wit"           
031700                 TO PT-REASON(PHARM-IDX)                                  
031800             MOVE "h large volume"                                        
031900                 TO PT-REASON(PHARM-IDX) (46:14)                          
032000         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.800                          
032100             MOVE "HIGH_RISK: High rejection density indicatin"           
032200                 TO PT-REASON(PHARM-IDX)                                  
032300             MOVE "g potential gaming"                                    
032400                 TO PT-REASON(PHARM-IDX) (46:19)                          
032500         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.600                          
032600             MOVE "MEDIUM_HIGH: Elevated rejection patterns"              
032700                 TO PT-REASON(PHARM-IDX)                                  
032800         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.400                          
032900             MOVE "MEDIUM: Moderate rejection density"                    
033000                 TO PT-REASON(PHARM-IDX)                                  
033100         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.200                          
033200             MOVE "LOW_MEDIUM: Some rejection patterns detecte"           
033300                 TO PT-REASON(PHARM-IDX)                                  
033400             MOVE "d"                                                     
033500                 TO PT-REASON(PHARM-IDX) (46:1)                           
033600         WHEN OTHER                                                       
033700             MOVE "LOW: Minimal rejection activity"                       
033800                 TO PT-REASON(PHARM-IDX)                                  
033900     END-EVALUATE.                                                        
034000 320-EXIT.                                                                
034100     EXIT.                                                                
034200                                                                          
034300 480-SORT-TABLE-RTN.                                                      
034400     MOVE "480-SORT-TABLE-RTN" TO PARA-NAME.                              
034500     IF WS-PHARM-COUNT < 2                                                
034600         GO TO 480-EXIT.                                                  
034700     PERFORM 485-OUTER-PASS-RTN THRU 485-EXIT                             
034800         VARYING SORT-IDX-A FROM 1 BY 1                                   
034900         UNTIL SORT-IDX-A > WS-PHARM-COUNT - 1.                           
035000 480-EXIT.                                                                
035100     EXIT.                                                                
035200                                                                          
035300 485-OUTER-PASS-RTN.                                                      
035400     MOVE "485-OUTER-PASS-RTN" TO PARA-NAME.                              
035500     PERFORM 490-COMPARE-SWAP-RTN THRU 490-EXIT                           
035600         VARYING SORT-IDX-B FROM 1 BY 1                                   
035700         UNTIL SORT-IDX-B > WS-PHARM-COUNT - SORT-IDX-A.                  
035800 485-EXIT.                                                                
035900     EXIT.                                                                
036000                                                                          
036100 490-COMPARE-SWAP-RTN.                                                    
036200     MOVE "490-COMPARE-SWAP-RTN" TO PARA-NAME.                            
036300     IF PT-FRAUD-SCORE(SORT-IDX-B)                                        
036400         < PT-FRAUD-SCORE(SORT-IDX-B + 1)                                 
036500         MOVE PT-ENTRY(SORT-IDX-B) TO WS-SWAP-ROW                         
036600         MOVE PT-ENTRY(SORT-IDX-B + 1) TO PT-ENTRY(SORT-IDX-B)            
036700         MOVE WS-SWAP-ROW TO PT-ENTRY(SORT-IDX-B + 1)                     
036800     END-IF.                                                              
036900 490-EXIT.                                                                
037000     EXIT.                                                                
037100                                                                          
037200 500-WRITE-FINDINGS-RTN.                                                  
037300     MOVE "500-WRITE-FINDINGS-RTN" TO PARA-NAME.                          
037400     IF PT-REJECTED-CLAIMS(PHARM-IDX) = 0                                 
037500         GO TO 500-EXIT.                                                  
037600                                                                          
037700     MOVE "REJECT" TO FND-AGENT-SOURCE.                                   
037800     MOVE PT-PHARMACY-NUMBER(PHARM-IDX) TO FND-PHARMACY-NUMBER.           
037900     MOVE PT-PHARMACY-NAME(PHARM-IDX) TO FND-PHARMACY-NAME.               
038000     MOVE PT-PHARMACY-CITY(PHARM-IDX) TO FND-PHARMACY-CITY.               
038100     MOVE PT-PHARMACY-STATE(PHARM-IDX) TO FND-PHARMACY-STATE.             
038200     MOVE SPACES TO FND-PATIENT-ID, FND-PRODUCT-NDC.                      
038300     MOVE PT-TOTAL-CLAIMS(PHARM-IDX) TO FND-TOTAL-CLAIMS.                 
038400     MOVE PT-REJECTED-CLAIMS(PHARM-IDX) TO FND-METRIC-COUNT.              
038500     MOVE PT-REJECTION-PCT(PHARM-IDX) TO FND-METRIC-PCT.                  
038600     MOVE ZERO TO FND-METRIC-AMT.                                         
038700     MOVE PT-FRAUD-SCORE(PHARM-IDX) TO FND-FRAUD-SCORE.                   
038800     MOVE PT-REASON(PHARM-IDX) TO FND-REASON.                             
038900                                                                          
039000     WRITE FINDING-RECORD.                                                
039100     ADD +1 TO RECORDS-WRITTEN.                                           
039200                                                                          
039300     DISPLAY "** PHARMACY REJECT BREAKDOWN - PRIMARY/PA/STAT **".         
039400     DISPLAY PT-PRIMARY-REJECTS(PHARM-IDX).                               
039500     DISPLAY PT-PA-REJECTS(PHARM-IDX).                                    
039600     DISPLAY PT-STATUS-REJECTS(PHARM-IDX).                                
039700 500-EXIT.                                                                
039800     EXIT.                                                                
039900                                                                          
040000 700-CLOSE-FILES.                                                         
040100     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
040200     CLOSE CLAIMS-FILE, FINDINGS-FILE, SYSOUT.                            
040300 700-EXIT.                                                                
040400     EXIT.                                                                
040500                                                                          
040600 900-CLEANUP.                                                             
040700     MOVE "900-CLEANUP" TO PARA-NAME.                                     
040800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
040900                                                                          
041000     DISPLAY "** CLAIMS READ **".                                         
041100     DISPLAY RECORDS-READ.                                                
041200     DISPLAY "** FINDINGS WRITTEN **".                                    
041300     DISPLAY RECORDS-WRITTEN.                                             
041400                                                                          
041500     DISPLAY "******** NORMAL END OF JOB FRDREJC ********".               
041600 900-EXIT.                                                                
041700     EXIT.                                                                
041800                                                                          
041900 1000-ABEND-RTN.                                                          
042000     MOVE "FRDREJC" TO WS-SYSOUT-PROGRAM.                                 
042100     MOVE ABEND-REASON TO WS-SYSOUT-MESSAGE.                              
042200     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE-AREA.                           
042300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
042400     DISPLAY "*** ABNORMAL END OF JOB-FRDREJC ***" UPON CONSOLE.          
042500     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
