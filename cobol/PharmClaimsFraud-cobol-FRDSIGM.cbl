000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRDSIGM.                                                    
000400 AUTHOR. R T HOLLOWAY.                                                    
000500 INSTALLATION. CLAIMS FRAUD REVIEW UNIT.                                  
000600 DATE-WRITTEN. 03/22/89.                                                  
000700 DATE-COMPILED. 03/22/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100* CHANGE LOG                                                    *         
001200******************************************************************        
001300* 03/22/89 RTH  ORIGINAL - FAST RATIONAL APPROXIMATION TO THE    *CR0042  
001400*               LOGISTIC SIGMOID, FOR THE SUPERVISOR'S OUTLIER  * CR0042  
001500*               SCORE.  NO EXP() ON THIS COMPILER, SO WE USE    * CR0042  
001600*               0.5 + Z / (2 * (1 + ABS(Z))) IN PLACE OF THE    * CR0042  
001700*               TRUE 1 / (1 + E**-Z) - SEE REMARKS BELOW.       * CR0042  
001800* 09/17/94 RTH  CLAMPED Z TO +/- 6.000 - AN UNCLAMPED Z FROM A   *CR0221  
001900*               ONE-PHARMACY POPULATION WAS BLOWING THE RESULT  * CR0221  
002000*               FIELD ON A FREAK SMALL-SAMPLE RUN.               *CR0221  
002100* 01/11/99 DMK  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO  * Y2K099  
002200*               CHANGES REQUIRED, SIGNED OFF.                  *  Y2K099  
002300* 06/19/02 PQS  RECOMPILED UNDER ENTERPRISE COBOL - NO SOURCE   * CR0355  
002400*               CHANGES.                                       *  CR0355  
002500******************************************************************        
002600* REMARKS - THE SIGMOID APPROXIMATION                           *         
002700* TRUE LOGISTIC SIGMOID(Z) = 1 / (1 + E**-Z) HAS NO CLOSED-FORM *         
002800* COBOL EXPRESSION WITHOUT AN EXP() INTRINSIC.  THIS MODULE     *         
002900* USES SIGMOID(Z) =~ 0.5 + Z / (2*(1+|Z|)), A RATIONAL PADE-    *         
003000* STYLE APPROXIMATION TO TANH(Z/2)/2 + 0.5 THAT IS EXACT AT     *         
003100* Z=0 (RETURNS .500) AND WITHIN ABOUT .02 OF THE TRUE CURVE ON  *         
003200* -6 TO +6 - MORE THAN ADEQUATE SINCE THE CALLER ROUNDS THE     *         
003300* RESULT TO 3 DECIMALS AND WEIGHTS IT AT ONLY 10% OF THE FINAL  *         
003400* SCORE.  Z IS CLAMPED TO -6.000 / +6.000 BEFORE THE COMPUTE -  *         
003500* THE TRUE CURVE IS WITHIN .0025 OF ITS ASYMPTOTE OUT THERE.    *         
003600******************************************************************        
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 INPUT-OUTPUT SECTION.                                                    
004500                                                                          
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800                                                                          
004900 WORKING-STORAGE SECTION.                                                 
005000 01  MISC-FIELDS.                                                         
005100     05  WS-Z-CLAMPED                PIC S9(3)V999 COMP-3.                
005200     05  WS-ABS-Z                    PIC 9(3)V999 COMP-3.                 
005300     05  WS-DENOM                    PIC 9(3)V999 COMP-3.                 
005400     05  WS-SIGMOID                  PIC S9V999 COMP-3.                   
005500                                                                          
005600 LINKAGE SECTION.                                                         
005700 01  SIGMOID-PARM-REC.                                                    
005800     05  SIG-Z-VALUE                 PIC S9(3)V999 COMP-3.                
005900     05  SIG-RESULT                  PIC 9V999.                           
006000                                                                          
006100 PROCEDURE DIVISION USING SIGMOID-PARM-REC.                               
006200 000-CLAMP-Z-RTN.                                                         
006300     IF SIG-Z-VALUE > 6.000                                               
006400         MOVE 6.000 TO WS-Z-CLAMPED                                       
006500     ELSE IF SIG-Z-VALUE < -6.000                                         
006600         MOVE -6.000 TO WS-Z-CLAMPED                                      
006700     ELSE                                                                 
006800         MOVE SIG-Z-VALUE TO WS-Z-CLAMPED.                                
006900                                                                          
007000 100-APPROX-SIGMOID-RTN.                                                  
007100     IF WS-Z-CLAMPED < ZERO                                               
007200         COMPUTE WS-ABS-Z = ZERO - WS-Z-CLAMPED                           
007300     ELSE                                                                 
007400         MOVE WS-Z-CLAMPED TO WS-ABS-Z.                                   
007500                                                                          
007600     COMPUTE WS-DENOM = 2 * (1 + WS-ABS-Z).                               
007700                                                                          
007800     COMPUTE WS-SIGMOID ROUNDED =                                         
007900         0.5 + (WS-Z-CLAMPED / WS-DENOM).                                 
008000                                                                          
008100     IF WS-SIGMOID < ZERO                                                 
008200         MOVE ZERO TO SIG-RESULT                                          
008300     ELSE                                                                 
008400         MOVE WS-SIGMOID TO SIG-RESULT.                                   
008500                                                                          
008600     GOBACK.                                                              
