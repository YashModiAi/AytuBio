000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRDPCT.                                                     
000400 AUTHOR. R T HOLLOWAY.                                                    
000500 INSTALLATION. CLAIMS FRAUD REVIEW UNIT.                                  
000600 DATE-WRITTEN. 03/14/89.                                                  
000700 DATE-COMPILED. 03/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100* CHANGE LOG                                                    *         
001200******************************************************************        
001300* 03/14/89 RTH  ORIGINAL - ROUND-HALF-UP PCT/RATIO ROUTINE      * CR0041  
001400*               CALLED BY EVERY DETECTOR FOR PERCENT AND RATIO  * CR0041  
001500*               MATH SO THE ROUNDING RULE LIVES IN ONE PLACE.   * CR0041  
001600* 08/02/91 RTH  ADDED PCT-DECIMALS SWITCH - HIDOLLAR AND REJECT * CR0118  
001700*               WANT 2-DECIMAL PERCENTAGES, FLIP WANTS A 3-     * CR0118  
001800*               DECIMAL RATIO FOR ITS BAND TEST.                * CR0118  
001900* 11/30/93 RTH  ZERO-DENOMINATOR GUARD WAS RETURNING SPACES ON  * CR0203  
002000*               A DIVIDE EXCEPTION INSTEAD OF ZERO - FIXED.     * CR0203  
002100* 01/11/99 DMK  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO  * Y2K099  
002200*               CHANGES REQUIRED, SIGNED OFF.                  *  Y2K099  
002300* 06/19/02 PQS  RECOMPILED UNDER ENTERPRISE COBOL - NO SOURCE   * CR0355  
002400*               CHANGES.                                       *  CR0355  
002500******************************************************************        
002600                                                                          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400                                                                          
003500 DATA DIVISION.                                                           
003600 FILE SECTION.                                                            
003700                                                                          
003800 WORKING-STORAGE SECTION.                                                 
003900 01  MISC-FIELDS.                                                         
004000     05  WS-RAW-PCT                  PIC S9(5)V9(4) COMP-3.               
004100     05  WS-PCT-2-DEC                PIC S9(3)V99 COMP-3.                 
004200     05  WS-PCT-3-DEC                PIC S9(3)V999 COMP-3.                
004300                                                                          
004400 LINKAGE SECTION.                                                         
004500 01  PCT-PARM-REC.                                                        
004600     05  PCT-NUMERATOR               PIC 9(7) COMP.                       
004700     05  PCT-DENOMINATOR             PIC 9(7) COMP.                       
004800     05  PCT-DECIMALS                PIC 9 COMP.                          
004900         88  PCT-2-DECIMALS          VALUE 2.                             
005000         88  PCT-3-DECIMALS          VALUE 3.                             
005100     05  PCT-RESULT                  PIC 9(3)V999.                        
005200                                                                          
005300 PROCEDURE DIVISION USING PCT-PARM-REC.                                   
005400     IF PCT-DENOMINATOR = ZERO                                            
005500         MOVE ZERO TO PCT-RESULT                                          
005600         GOBACK.                                                          
005700                                                                          
005800     COMPUTE WS-RAW-PCT =                                                 
005900         (PCT-NUMERATOR / PCT-DENOMINATOR) * 100.                         
006000                                                                          
006100     IF PCT-2-DECIMALS                                                    
006200         COMPUTE WS-PCT-2-DEC ROUNDED = WS-RAW-PCT                        
006300         MOVE WS-PCT-2-DEC TO PCT-RESULT                                  
006400     ELSE                                                                 
006500         COMPUTE WS-PCT-3-DEC ROUNDED = WS-RAW-PCT                        
006600         MOVE WS-PCT-3-DEC TO PCT-RESULT.                                 
006700                                                                          
006800     GOBACK.                                                              
