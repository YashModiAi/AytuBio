000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRDHIDL.                                                    
000400 AUTHOR. M J ABRUZZO.                                                     
000500 INSTALLATION. CLAIMS FRAUD REVIEW UNIT.                                  
000600 DATE-WRITTEN. 04/25/89.                                                  
000700 DATE-COMPILED. 04/25/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100* CHANGE LOG                                                    *         
001200******************************************************************        
001300* 04/25/89 MJA  ORIGINAL - LOADS THE CLAIM EXTRACT INTO A        *CR0046  
001400*               PHARMACY TABLE WITH THE SAME SEARCH-OR-INSERT    *CR0046  
001500*               SHAPE USED ELSEWHERE IN THIS SHOP'S BATCH SUITE, *CR0046  
001600*               BUT FLAGS HIGH-DOLLAR CLAIMS AS THEY ARE LOADED  *CR0046  
001700*               INSTEAD OF ON A SEPARATE PASS.                   *CR0046  
001800* 03/03/92 MJA  CASH-PERCENTAGE FACTOR ADDED TO THE SCORE - THE  *CR0146  
001900*               FIRST THREE FACTORS ALONE WERE MISSING PHARMACIES*CR0146  
002000*               PAYING HIGH-DOLLAR CLAIMS MOSTLY OUT OF POCKET.  *CR0146  
002100* 09/14/95 MJA  TABLE RAISED TO 2000 ENTRIES - SAME REASON AS    *CR0251  
002200*               THE COVERAGE STEP'S TABLE.                      * CR0251  
002300* 01/11/99 DMK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS REFERENCED,  *Y2K099  
002400*               NO CHANGES REQUIRED, SIGNED OFF.                * Y2K099  
002500* 06/19/02 PQS  RECOMPILED UNDER ENTERPRISE COBOL - NO SOURCE    *CR0355  
002600*               CHANGES.                                        * CR0355  
002700******************************************************************        
002800                                                                          
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER. IBM-390.                                                
003200 OBJECT-COMPUTER. IBM-390.                                                
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT SYSOUT                                                        
003800     ASSIGN TO UT-S-SYSOUT                                                
003900       ORGANIZATION IS SEQUENTIAL.                                        
004000                                                                          
004100     SELECT CLAIMS-FILE                                                   
004200     ASSIGN TO UT-S-CLAIMS                                                
004300       ACCESS MODE IS SEQUENTIAL                                          
004400       FILE STATUS IS IFCODE.                                             
004500                                                                          
004600     SELECT FINDINGS-FILE                                                 
004700     ASSIGN TO UT-S-FINDOUT                                               
004800       ACCESS MODE IS SEQUENTIAL                                          
004900       FILE STATUS IS OFCODE.                                             
005000                                                                          
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  SYSOUT                                                               
005400     RECORDING MODE IS F                                                  
005500     LABEL RECORDS ARE STANDARD                                           
005600     RECORD CONTAINS 130 CHARACTERS                                       
005700     BLOCK CONTAINS 0 RECORDS                                             
005800     DATA RECORD IS SYSOUT-REC.                                           
005900 01  SYSOUT-REC  PIC X(130).                                              
006000                                                                          
006100 FD  CLAIMS-FILE                                                          
006200     RECORDING MODE IS F                                                  
006300     LABEL RECORDS ARE STANDARD                                           
006400     RECORD CONTAINS 284 CHARACTERS                                       
006500     BLOCK CONTAINS 0 RECORDS                                             
006600     DATA RECORD IS CLAIM-RECORD.                                         
006700 COPY CLAIMREC.                                                           
006800                                                                          
006900 FD  FINDINGS-FILE                                                        
007000     RECORDING MODE IS F                                                  
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORD CONTAINS 220 CHARACTERS                                       
007300     BLOCK CONTAINS 0 RECORDS                                             
007400     DATA RECORD IS FINDING-RECORD.                                       
007500 COPY FNDGREC.                                                            
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800 01  FILE-STATUS-CODES.                                                   
007900     05  IFCODE                      PIC X(2).                            
008000         88  CODE-READ                 VALUE SPACES.                      
008100         88  NO-MORE-CLAIMS            VALUE "10".                        
008200     05  OFCODE                      PIC X(2).                            
008300         88  CODE-WRITE                VALUE SPACES.                      
008400                                                                          
008500 01  WS-SYSOUT-LINE-AREA.                                                 
008600     05  WS-SYSOUT-TEXT              PIC X(130).                          
008700 01  WS-SYSOUT-LINE-PARTS REDEFINES WS-SYSOUT-LINE-AREA.                  
008800     05  WS-SYSOUT-PROGRAM           PIC X(08).                           
008900     05  FILLER                      PIC X(01).                           
009000     05  WS-SYSOUT-MESSAGE           PIC X(121).                          
009100                                                                          
009200 01  WS-DATE-FIELDS.                                                      
009300     05  WS-CURRENT-DATE             PIC 9(06).                           
009400 01  WS-CURRENT-DATE-PARTS REDEFINES WS-DATE-FIELDS.                      
009500     05  WS-CD-YY                    PIC 9(02).                           
009600     05  WS-CD-MM                    PIC 9(02).                           
009700     05  WS-CD-DD                    PIC 9(02).                           
009800                                                                          
009900 01  WS-SORT-WORK-AREA.                                                   
010000     05  WS-SWAP-ROW                 PIC X(182).                          
010100 01  WS-SORT-WORK-NUMERIC REDEFINES WS-SORT-WORK-AREA.                    
010200     05  FILLER                      PIC X(105).                          
010300     05  WS-SWAP-SCORE               PIC 9V999.                           
010400     05  FILLER                      PIC X(73).                           
010500                                                                          
010600 77  WS-HIGH-DOLLAR-SW               PIC X(01) VALUE "N".                 
010700     88  WS-IS-HIGH-DOLLAR            VALUE "Y".                          
010800                                                                          
010900 01  PT-WS-TABLE.                                                         
011000     05  PT-ENTRY OCCURS 2000 TIMES                                       
011100                  INDEXED BY PHARM-IDX, SORT-IDX-A, SORT-IDX-B.           
011200         10  PT-PHARMACY-NUMBER      PIC X(20).                           
011300         10  PT-PHARMACY-NAME        PIC X(30).                           
011400         10  PT-PHARMACY-CITY        PIC X(20).                           
011500         10  PT-PHARMACY-STATE       PIC X(02).                           
011600         10  PT-CLAIM-COUNT          PIC 9(07) COMP.                      
011700         10  PT-TOTAL-COST           PIC S9(9)V99.                        
011800         10  PT-AVG-COST             PIC S9(7)V99.                        
011900         10  PT-CASH-COUNT           PIC 9(07) COMP.                      
012000         10  PT-CASH-PCT             PIC 9(03)V99.                        
012100         10  PT-FRAUD-SCORE          PIC 9V999.                           
012200         10  PT-REASON               PIC X(70).                           
012300         10  FILLER                  PIC X(03).                           
012400                                                                          
012500 01  PCT-PARM-REC.                                                        
012600     05  PCT-NUMERATOR               PIC 9(7) COMP.                       
012700     05  PCT-DENOMINATOR             PIC 9(7) COMP.                       
012800     05  PCT-DECIMALS                PIC 9 COMP.                          
012900     05  PCT-RESULT                  PIC 9(3)V999.                        
013000                                                                          
013100 01  COUNTERS-AND-ACCUMULATORS.                                           
013200     05  RECORDS-READ                PIC S9(9) COMP VALUE ZERO.           
013300     05  RECORDS-WRITTEN             PIC S9(9) COMP VALUE ZERO.           
013400     05  WS-PHARM-COUNT              PIC 9(4) COMP VALUE ZERO.            
013500                                                                          
013600 COPY ABENDREC.                                                           
013700                                                                          
013800 PROCEDURE DIVISION.                                                      
013900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
014000     PERFORM 100-MAINLINE THRU 100-EXIT                                   
014100         UNTIL NO-MORE-CLAIMS.                                            
014200     IF WS-PHARM-COUNT > 0                                                
014300         PERFORM 300-SCORE-PHARMACIES-RTN THRU 300-EXIT                   
014400         PERFORM 480-SORT-TABLE-RTN THRU 480-EXIT                         
014500         PERFORM 500-WRITE-FINDINGS-RTN THRU 500-EXIT                     
014600             VARYING PHARM-IDX FROM 1 BY 1                                
014700             UNTIL PHARM-IDX > WS-PHARM-COUNT                             
014800     END-IF.                                                              
014900     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
015000     MOVE ZERO TO RETURN-CODE.                                            
015100     GOBACK.                                                              
015200                                                                          
015300 000-HOUSEKEEPING.                                                        
015400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
015500     DISPLAY "******** BEGIN JOB FRDHIDL ********".                       
015600     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
015700     OPEN INPUT CLAIMS-FILE.                                              
015800****** FINDINGS-FILE ALREADY HOLDS FRDCOVG/FRDFLIP'S ROWS FROM THE        
015900****** PRIOR JOB STEPS -- EXTEND, NOT OUTPUT, SO THIS STEP APPENDS        
016000****** ITS FINDINGS RATHER THAN TRUNCATING THE FILE.                      
016100     OPEN EXTEND FINDINGS-FILE.                                           
016200     OPEN OUTPUT SYSOUT.                                                  
016300                                                                          
016400     INITIALIZE PT-WS-TABLE.                                              
016500                                                                          
016600     READ CLAIMS-FILE                                                     
016700         AT END                                                           
016800             MOVE "10" TO IFCODE                                          
016900             GO TO 000-EXIT                                               
017000     END-READ.                                                            
017100     ADD +1 TO RECORDS-READ.                                              
017200 000-EXIT.                                                                
017300     EXIT.                                                                
017400                                                                          
017500 100-MAINLINE.                                                            
017600     MOVE "100-MAINLINE" TO PARA-NAME.                                    
017700     PERFORM 150-TEST-HIGH-DOLLAR-RTN THRU 150-EXIT.                      
017800     IF WS-IS-HIGH-DOLLAR                                                 
017900         PERFORM 200-FIND-OR-ADD-PHARM-RTN THRU 200-EXIT                  
018000         PERFORM 250-ACCUMULATE-CLAIM-RTN THRU 250-EXIT                   
018100     END-IF.                                                              
018200                                                                          
018300     READ CLAIMS-FILE                                                     
018400         AT END                                                           
018500             MOVE "10" TO IFCODE                                          
018600             GO TO 100-EXIT                                               
018700     END-READ.                                                            
018800     ADD +1 TO RECORDS-READ.                                              
018900 100-EXIT.                                                                
019000     EXIT.                                                                
019100                                                                          
019200 150-TEST-HIGH-DOLLAR-RTN.                                                
019300     MOVE "150-TEST-HIGH-DOLLAR-RTN" TO PARA-NAME.                        
019400     MOVE "N" TO WS-HIGH-DOLLAR-SW.                                       
019500     IF CLM-COPAY-COST > 200                                              
019600         MOVE "Y" TO WS-HIGH-DOLLAR-SW                                    
019700     ELSE IF CLM-OOP-COST > 500                                           
019800         MOVE "Y" TO WS-HIGH-DOLLAR-SW                                    
019900     ELSE IF CLM-COPAY-FEE-COST > 200                                     
020000         MOVE "Y" TO WS-HIGH-DOLLAR-SW                                    
020100     ELSE IF CLM-ORIGINAL-COST > 1000                                     
020200         MOVE "Y" TO WS-HIGH-DOLLAR-SW.                                   
020300 150-EXIT.                                                                
020400     EXIT.                                                                
020500                                                                          
020600 200-FIND-OR-ADD-PHARM-RTN.                                               
020700     MOVE "200-FIND-OR-ADD-PHARM-RTN" TO PARA-NAME.                       
020800     SET PHARM-IDX TO 1.                                                  
020900     SEARCH PT-ENTRY                                                      
021000         AT END                                                           
021100             ADD +1 TO WS-PHARM-COUNT                                     
021200             SET PHARM-IDX TO WS-PHARM-COUNT                              
021300             MOVE CLM-PHARMACY-NUMBER                                     
021400                 TO PT-PHARMACY-NUMBER(PHARM-IDX)                         
021500             MOVE CLM-PHARMACY-NAME                                       
021600                 TO PT-PHARMACY-NAME(PHARM-IDX)                           
021700             MOVE CLM-PHARMACY-CITY                                       
021800                 TO PT-PHARMACY-CITY(PHARM-IDX)                           
021900             MOVE CLM-PHARMACY-STATE                                      
022000                 TO PT-PHARMACY-STATE(PHARM-IDX)                          
022100         WHEN PT-PHARMACY-NUMBER(PHARM-IDX) = CLM-PHARMACY-NUMBER         
022200             CONTINUE                                                     
022300     END-SEARCH.                                                          
022400 200-EXIT.                                                                
022500     EXIT.                                                                
022600                                                                          
022700 250-ACCUMULATE-CLAIM-RTN.                                                
022800     MOVE "250-ACCUMULATE-CLAIM-RTN" TO PARA-NAME.                        
022900     ADD +1 TO PT-CLAIM-COUNT(PHARM-IDX).                                 
023000     ADD CLM-ORIGINAL-COST TO PT-TOTAL-COST(PHARM-IDX).                   
023100     IF CLM-COVERAGE-TYPE = "Cash"                                        
023200         OR CLM-COVERAGE-TYPE = "Not Covered"                             
023300         ADD +1 TO PT-CASH-COUNT(PHARM-IDX)                               
023400     END-IF.                                                              
023500 250-EXIT.                                                                
023600     EXIT.                                                                
023700                                                                          
023800 300-SCORE-PHARMACIES-RTN.                                                
023900     MOVE "300-SCORE-PHARMACIES-RTN" TO PARA-NAME.                        
024000     PERFORM 320-SCORE-ONE-PHARM-RTN THRU 320-EXIT                        
024100         VARYING PHARM-IDX FROM 1 BY 1                                    
024200         UNTIL PHARM-IDX > WS-PHARM-COUNT.                                
024300 300-EXIT.                                                                
024400     EXIT.                                                                
024500                                                                          
024600 320-SCORE-ONE-PHARM-RTN.                                                 
024700     MOVE "320-SCORE-ONE-PHARM-RTN" TO PARA-NAME.                         
024800     COMPUTE PT-AVG-COST(PHARM-IDX) ROUNDED =                             
024900         PT-TOTAL-COST(PHARM-IDX) / PT-CLAIM-COUNT(PHARM-IDX).            
025000                                                                          
025100     MOVE PT-CASH-COUNT(PHARM-IDX) TO PCT-NUMERATOR.                      
025200     MOVE PT-CLAIM-COUNT(PHARM-IDX) TO PCT-DENOMINATOR.                   
025300     MOVE 2 TO PCT-DECIMALS.                                              
025400     CALL "FRDPCT" USING PCT-PARM-REC.                                    
025500     MOVE PCT-RESULT TO PT-CASH-PCT(PHARM-IDX).                           
025600                                                                          
025700     MOVE ZERO TO PT-FRAUD-SCORE(PHARM-IDX).                              
025800                                                                          
025900     IF PT-CLAIM-COUNT(PHARM-IDX) >= 10                                   
026000         ADD 0.25 TO PT-FRAUD-SCORE(PHARM-IDX)                            
026100     ELSE IF PT-CLAIM-COUNT(PHARM-IDX) >= 5                               
026200         ADD 0.15 TO PT-FRAUD-SCORE(PHARM-IDX)                            
026300     ELSE IF PT-CLAIM-COUNT(PHARM-IDX) >= 2                               
026400         ADD 0.10 TO PT-FRAUD-SCORE(PHARM-IDX).                           
026500                                                                          
026600     IF PT-TOTAL-COST(PHARM-IDX) >= 10000                                 
026700         ADD 0.25 TO PT-FRAUD-SCORE(PHARM-IDX)                            
026800     ELSE IF PT-TOTAL-COST(PHARM-IDX) >= 5000                             
026900         ADD 0.15 TO PT-FRAUD-SCORE(PHARM-IDX)                            
027000     ELSE IF PT-TOTAL-COST(PHARM-IDX) >= 2000                             
027100         ADD 0.10 TO PT-FRAUD-SCORE(PHARM-IDX).                           
027200                                                                          
027300     IF PT-AVG-COST(PHARM-IDX) >= 1000                                    
027400         ADD 0.25 TO PT-FRAUD-SCORE(PHARM-IDX)                            
027500     ELSE IF PT-AVG-COST(PHARM-IDX) >= 500                                
027600         ADD 0.15 TO PT-FRAUD-SCORE(PHARM-IDX)                            
027700     ELSE IF PT-AVG-COST(PHARM-IDX) >= 300                                
027800         ADD 0.10 TO PT-FRAUD-SCORE(PHARM-IDX).                           
027900                                                                          
028000     IF PT-CASH-PCT(PHARM-IDX) >= 80                                      
028100         ADD 0.25 TO PT-FRAUD-SCORE(PHARM-IDX)                            
028200     ELSE IF PT-CASH-PCT(PHARM-IDX) >= 60                                 
028300         ADD 0.15 TO PT-FRAUD-SCORE(PHARM-IDX)                            
028400     ELSE IF PT-CASH-PCT(PHARM-IDX) >= 40                                 
028500         ADD 0.10 TO PT-FRAUD-SCORE(PHARM-IDX).                           
028600                                                                          
028700     IF PT-FRAUD-SCORE(PHARM-IDX) > 1.000                                 
028800         MOVE 1.000 TO PT-FRAUD-SCORE(PHARM-IDX).                         
028900                                                                          
029000     EVALUATE TRUE                                                        
029100         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.900                          
029200             MOVE "CRITICAL: Multiple high-risk factors - hig"            
029300                 TO PT-REASON(PHARM-IDX)                                  
029400             MOVE "h volume, high cost, high cash percentage"             
029500                 TO PT-REASON(PHARM-IDX) (44:42)                          
029600         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.800                          
029700             MOVE "HIGH_RISK: High-dollar claims with suspici"            
029800                 TO PT-REASON(PHARM-IDX)                                  
029900             MOVE "ous patterns"                                          
030000                 TO PT-REASON(PHARM-IDX) (44:12)                          
030100         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.600                          
030200             MOVE "MEDIUM_HIGH: Elevated high-dollar claim ac"            
030300                 TO PT-REASON(PHARM-IDX)                                  
030400             MOVE "tivity"                                                
030500                 TO PT-REASON(PHARM-IDX) (44:6)                           
030600         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.400                          
030700             MOVE "MEDIUM: Moderate high-dollar claim patterns"           
030800                 TO PT-REASON(PHARM-IDX)                                  
030900         WHEN PT-FRAUD-SCORE(PHARM-IDX) >= 0.200                          
031000             MOVE "LOW_MEDIUM: Some high-dollar claims detect"            
031100                 TO PT-REASON(PHARM-IDX)                                  
031200             MOVE "ed"                                                    
031300                 TO PT-REASON(PHARM-IDX) (44:2)                           
031400         WHEN OTHER                                                       
031500             MOVE "LOW: Minimal high-dollar claim activity"               
031600                 TO PT-REASON(PHARM-IDX)                                  
031700     END-EVALUATE.                                                        
031800 320-EXIT.                                                                
031900     EXIT.                                                                
032000                                                                          
032100****** SIMPLE BUBBLE PASS - SAME IDIOM AS THE COVERAGE STEP.              
032200 480-SORT-TABLE-RTN.                                                      
032300     MOVE "480-SORT-TABLE-RTN" TO PARA-NAME.                              
032400     IF WS-PHARM-COUNT < 2                                                
032500         GO TO 480-EXIT.                                                  
032600     PERFORM 485-OUTER-PASS-RTN THRU 485-EXIT                             
032700         VARYING SORT-IDX-A FROM 1 BY 1                                   
032800         UNTIL SORT-IDX-A > WS-PHARM-COUNT - 1.                           
032900 480-EXIT.                                                                
033000     EXIT.                                                                
033100                                                                          
033200 485-OUTER-PASS-RTN.                                                      
033300     MOVE "485-OUTER-PASS-RTN" TO PARA-NAME.                              
033400     PERFORM 490-COMPARE-SWAP-RTN THRU 490-EXIT                           
033500         VARYING SORT-IDX-B FROM 1 BY 1                                   
033600         UNTIL SORT-IDX-B > WS-PHARM-COUNT - SORT-IDX-A.                  
033700 485-EXIT.                                                                
033800     EXIT.                                                                
033900                                                                          
034000 490-COMPARE-SWAP-RTN.                                                    
034100     MOVE "490-COMPARE-SWAP-RTN" TO PARA-NAME.                            
034200     IF PT-FRAUD-SCORE(SORT-IDX-B)                                        
034300         < PT-FRAUD-SCORE(SORT-IDX-B + 1)                                 
034400         MOVE PT-ENTRY(SORT-IDX-B) TO WS-SWAP-ROW                         
034500         MOVE PT-ENTRY(SORT-IDX-B + 1) TO PT-ENTRY(SORT-IDX-B)            
034600         MOVE WS-SWAP-ROW TO PT-ENTRY(SORT-IDX-B + 1)                     
034700     END-IF.                                                              
034800 490-EXIT.                                                                
034900     EXIT.                                                                
035000                                                                          
035100 500-WRITE-FINDINGS-RTN.                                                  
035200     MOVE "500-WRITE-FINDINGS-RTN" TO PARA-NAME.                          
035300     MOVE "HIDOLLAR" TO FND-AGENT-SOURCE.                                 
035400     MOVE PT-PHARMACY-NUMBER(PHARM-IDX) TO FND-PHARMACY-NUMBER.           
035500     MOVE PT-PHARMACY-NAME(PHARM-IDX) TO FND-PHARMACY-NAME.               
035600     MOVE PT-PHARMACY-CITY(PHARM-IDX) TO FND-PHARMACY-CITY.               
035700     MOVE PT-PHARMACY-STATE(PHARM-IDX) TO FND-PHARMACY-STATE.             
035800     MOVE SPACES TO FND-PATIENT-ID, FND-PRODUCT-NDC.                      
035900     MOVE PT-CLAIM-COUNT(PHARM-IDX) TO FND-TOTAL-CLAIMS.                  
036000     MOVE PT-CLAIM-COUNT(PHARM-IDX) TO FND-METRIC-COUNT.                  
036100     MOVE PT-CASH-PCT(PHARM-IDX) TO FND-METRIC-PCT.                       
036200     MOVE PT-TOTAL-COST(PHARM-IDX) TO FND-METRIC-AMT.                     
036300     MOVE PT-FRAUD-SCORE(PHARM-IDX) TO FND-FRAUD-SCORE.                   
036400     MOVE PT-REASON(PHARM-IDX) TO FND-REASON.                             
036500                                                                          
036600     WRITE FINDING-RECORD.                                                
036700     ADD +1 TO RECORDS-WRITTEN.                                           
036800 500-EXIT.                                                                
036900     EXIT.                                                                
037000                                                                          
037100 700-CLOSE-FILES.                                                         
037200     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
037300     CLOSE CLAIMS-FILE, FINDINGS-FILE, SYSOUT.                            
037400 700-EXIT.                                                                
037500     EXIT.                                                                
037600                                                                          
037700 900-CLEANUP.                                                             
037800     MOVE "900-CLEANUP" TO PARA-NAME.                                     
037900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
038000                                                                          
038100     DISPLAY "** CLAIMS READ **".                                         
038200     DISPLAY RECORDS-READ.                                                
038300     DISPLAY "** PHARMACIES WITH HIGH-DOLLAR CLAIMS **".                  
038400     DISPLAY WS-PHARM-COUNT.                                              
038500     DISPLAY "** FINDINGS WRITTEN **".                                    
038600     DISPLAY RECORDS-WRITTEN.                                             
038700                                                                          
038800     DISPLAY "******** NORMAL END OF JOB FRDHIDL ********".               
038900 900-EXIT.                                                                
039000     EXIT.                                                                
039100                                                                          
039200 1000-ABEND-RTN.                                                          
039300     MOVE "FRDHIDL" TO WS-SYSOUT-PROGRAM.                                 
039400     MOVE ABEND-REASON TO WS-SYSOUT-MESSAGE.                              
039500     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE-AREA.                           
039600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
039700     DISPLAY "*** ABNORMAL END OF JOB-FRDHIDL ***" UPON CONSOLE.          
039800     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
