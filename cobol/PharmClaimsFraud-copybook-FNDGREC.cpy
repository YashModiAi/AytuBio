000100******************************************************************        
000200* COPY MEMBER.......: FNDGREC                                   *         
000300* DESCRIPTION.......: PER-DETECTOR FRAUD FINDING RECORD         *         
000400* RECORD LENGTH.....: 220 BYTES, FIXED                           *        
000500* MAINTAINED BY.....: CLAIMS EXTRACT - FRAUD REVIEW UNIT         *        
000600******************************************************************        
000700* ONE OCCURRENCE PER PHARMACY (OR, FOR THE FLIP DETECTOR, PER    *        
000800* PATIENT/PRODUCT/PHARMACY GROUP) FLAGGED BY ONE OF THE FIVE     *        
000900* DETECTOR PASSES.  AGENT-SOURCE IDENTIFIES WHICH DETECTOR       *        
001000* WROTE THE ROW SO THE SUPERVISOR STEP CAN TELL THEM APART       *        
001100* AFTER THEY ARE ALL CONCATENATED INTO ONE FINDINGS FILE.        *        
001200******************************************************************        
001300 01  FINDING-RECORD.                                                      
001400     05  FND-AGENT-SOURCE            PIC X(12).                           
001500         88  FND-IS-COVERAGE         VALUE "COVERAGE".                    
001600         88  FND-IS-FLIP             VALUE "FLIP".                        
001700         88  FND-IS-HIDOLLAR         VALUE "HIDOLLAR".                    
001800         88  FND-IS-REJECT           VALUE "REJECT".                      
001900         88  FND-IS-NETWORK          VALUE "NETWORK".                     
002000     05  FND-PHARMACY-NUMBER         PIC X(20).                           
002100     05  FND-PHARMACY-NAME           PIC X(30).                           
002200     05  FND-PHARMACY-CITY           PIC X(20).                           
002300     05  FND-PHARMACY-STATE          PIC X(02).                           
002400     05  FND-PATIENT-ID              PIC X(20).                           
002500     05  FND-PRODUCT-NDC             PIC X(11).                           
002600     05  FND-TOTAL-CLAIMS            PIC 9(07).                           
002700     05  FND-METRIC-COUNT            PIC 9(07).                           
002800     05  FND-METRIC-PCT              PIC 9(03)V99.                        
002900     05  FND-METRIC-AMT              PIC S9(9)V99.                        
003000     05  FND-FRAUD-SCORE             PIC 9V999.                           
003100     05  FND-REASON                  PIC X(70).                           
003200     05  FILLER                      PIC X(01).                           
